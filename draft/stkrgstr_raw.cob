*
*****************************************************************
*                                                               *
*                Analyst Research Report - Print                *
*          One page per run - label/value sections, no          *
*               repeating detail line, no Report Writer         *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
 program-id.             stkrgstr.
 author.                 V B Coen FBCS, FIDM, FIDPM.
                         For Applewood Computers.
 installation.           Applewood Computers - Analyst Systems.
 date-written.           16/11/25.
 date-compiled.
 security.               Copyright (C) 2025-2026, Vincent Bryan Coen.
                         Distributed under the GNU General Public License.
                         See the file COPYING for details.
*
*    Remarks.            Prints the one page analyst report - title,
*                        investment snapshot, scorecard, company
*                        overview, business quality, financial
*                        performance, valuation summary, valuation
*                        scenarios, market analysis, rating
*                        rationale and disclaimer, in that order.
**
*    Called modules.     None.
**
*    Calling modules.    STK000.
**
* Changes:
* 16/11/25 vbc - 1.0.00 Taken from pyrgstr & stripped of Report
*                       Writer - this report has no repeating detail
*                       line so the RD/TYPE DETAIL machinery bought
*                       us nothing, flat WRITE is plainer to follow.
* 22/11/25 vbc -    .01 Scorecard section added after the snapshot.
* 28/11/25 vbc -    .02 N/D literal used throughout for any value
*                       whose presence flag is off - matches the
*                       missing-propagates rule used all through
*                       stk000, reviewer asked we be consistent.
* 05/12/25 vbc -    .03 Valuation scenarios table added - 3 lines,
*                       base/bull/bear, same edit routines reused.
* 09/03/26 vbc - 1.0.04 Ticket AN-118 - disclaimer line widened, UK
*                       legal wanted the "not investment advice"
*                       wording kept on one line at 132 cols.
**
*
 environment             division.
*===============================
*
 copy  "envdiv.cob".
 input-output            section.
 file-control.
     copy "selstkrpt.cob".
*
 data                    division.
 file section.
*
     copy "fdstkrpt.cob".
*
 working-storage section.
*----------------------
 77  Prog-Name           pic x(17) value "STKRGSTR(1.0.04)".
*
 01  WS-Rpt-Status           pic xx.
 01  WS-Line                 pic x(132).
 01  WS-Page-Cnt             pic 99 comp value zero.
*
 01  WS-Edit-Work.
     03  WS-Edit-Value       pic s9(15)v9(6) comp-3.
     03  WS-Edit-Value-P     pic 9.
     03  WS-Edit-Result      pic x(18).
     03  WS-Scn-Growth-Edit  pic x(18).
     03  WS-Ed-Money         pic -(9)9.99.
     03  WS-Ed-Pct           pic -(3)9.99.
     03  WS-Ed-Score         pic -(3)9.9.
     03  WS-Ed-Conf          pic -9.99.
*>
*>  Alternate numeric view of the money edit picture, used when a
*>  whole-dollar amount needs to be tested for a leading minus sign
*>  without re-editing it.
     03  WS-Ed-Money-Num redefines WS-Ed-Money pic x(13).
*>
 01  WS-Page-Date.
     03  WS-Page-Ccyy        pic 9(4).
     03  WS-Page-Mm          pic 9(2).
     03  WS-Page-Dd          pic 9(2).
*>
*>  Julian view of the run date, kept alongside the ccyymmdd view for
*>  shops that still want day-of-year on the report footer.
 01  WS-Page-Date-Jul redefines WS-Page-Date.
     03  WS-Page-Jul-Ccyy    pic 9(4).
     03  WS-Page-Jul-Ddd     pic 9(3).
     03  filler              pic 9(1).
*>
*>  The print line split into a fixed label column and a value column,
*>  used by zz900/zz910/zz920 so the editing paragraphs can drop the
*>  edited field straight in without a further STRING.
 01  WS-Line-Cols redefines WS-Line.
     03  WS-Line-Label       pic x(24).
     03  WS-Line-Value       pic x(108).
*
 linkage section.
****************
*
 copy "wsstkmta.cob".
 copy "wsstkres.cob".
 copy "wsstkmet.cob".
*
 procedure division using STK-Meta-Record
                           STK-Result-Block
                           STK-Metric-Record.
*====================================================
*
 rp000-Main section.
 rp000-Main-Start.
     open output STK-Report-File.
     perform rp010-Title              thru rp010-Title-Exit.
     perform rp020-Snapshot           thru rp020-Snapshot-Exit.
     perform rp030-Scorecard          thru rp030-Scorecard-Exit.
     perform rp040-Company-Overview   thru rp040-Company-Overview-Exit.
     perform rp050-Business-Quality   thru rp050-Business-Quality-Exit.
     perform rp060-Fin-Performance    thru rp060-Fin-Performance-Exit.
     perform rp070-Valuation-Summary  thru rp070-Valuation-Summary-Exit.
     perform rp080-Valuation-Scenario thru rp080-Valuation-Scenario-Exit.
     perform rp090-Market-Analysis    thru rp090-Market-Analysis-Exit.
     perform rp100-Rating-Rationale   thru rp100-Rating-Rationale-Exit.
     perform rp110-Disclaimer         thru rp110-Disclaimer-Exit.
     close STK-Report-File.
     goback.
 rp000-Main-Exit.
     exit.
*
*>  Banner - program id, company name/ticker, page number.
 rp010-Title.
     move spaces to WS-Line.
     string "STKRGSTR (1.0.04)" delimiter by size
            "  Applewood Computers Analyst System" delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     move 1 to WS-Page-Cnt.
     string "Research Report - " delimiter by size
            Mta-Ticker delimiter by size
            " - " delimiter by size
            Mta-Company-Name delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp010-Title-Exit.
     exit.
*
*>  Investment snapshot - current price, fair value, upside, rating.
 rp020-Snapshot.
     move spaces to WS-Line.
     string "INVESTMENT SNAPSHOT" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
*
     move Res-Current-Price   to WS-Edit-Value.
     move Res-Current-Price-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Current Price ...... " delimiter by size
            WS-Edit-Result delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
*
     move Res-Fair-Value   to WS-Edit-Value.
     move Res-Fair-Value-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Fair Value ......... " delimiter by size
            WS-Edit-Result delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
*
     move Res-Upside   to WS-Edit-Value.
     move Res-Upside-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Upside To Fair Value " delimiter by size
            WS-Edit-Result delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
*
     move spaces to WS-Line.
     string "  Rating ............. " delimiter by size
            Res-Rating-Label delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp020-Snapshot-Exit.
     exit.
*
*>  Scorecard - value / quality / market / risk / total.
 rp030-Scorecard.
     move spaces to WS-Line.
     string "SCORECARD (0-100)" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Value-Score to WS-Edit-Value.
     move 1 to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Value .............. " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Quality-Score   to WS-Edit-Value.
     move Res-Quality-Score-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Quality ............ " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Market-Score to WS-Edit-Value.
     move 1 to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Market ............. " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Risk-Score to WS-Edit-Value.
     move 1 to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Risk ............... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Total-Score to WS-Edit-Value.
     move 1 to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Total ( Weighted )   " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp030-Scorecard-Exit.
     exit.
*
*>  Company overview off the metadata record.
 rp040-Company-Overview.
     move spaces to WS-Line.
     string "COMPANY OVERVIEW" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  Sector .............. " delimiter by size
            Mta-Sector delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  Industry ............ " delimiter by size
            Mta-Industry delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  Country ............. " delimiter by size
            Mta-Country delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Mta-Market-Cap   to WS-Edit-Value.
     move Mta-Market-Cap-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Market Cap .......... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Mta-Revenue-Ttm   to WS-Edit-Value.
     move Mta-Revenue-Ttm-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Revenue TTM ......... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp040-Company-Overview-Exit.
     exit.
*
*>  Business quality - the four dimensions and the aggregate.
 rp050-Business-Quality.
     move spaces to WS-Line.
     string "BUSINESS QUALITY" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Profit-Score   to WS-Edit-Value.
     move Res-Profit-Score-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Profitability ....... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Growth-Score   to WS-Edit-Value.
     move Res-Growth-Score-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Growth Quality ...... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Finstr-Score   to WS-Edit-Value.
     move Res-Finstr-Score-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Financial Strength .. " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Stable-Score   to WS-Edit-Value.
     move Res-Stable-Score-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Stability ........... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Quality-Score   to WS-Edit-Value.
     move Res-Quality-Score-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Aggregate Quality ... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Quality-Conf to WS-Ed-Conf.
     move spaces to WS-Line.
     string "  ( Confidence ........ " delimiter by size
            WS-Ed-Conf delimiter by size
            " )" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp050-Business-Quality-Exit.
     exit.
*
*>  Financial performance off the latest metric record.
 rp060-Fin-Performance.
     move spaces to WS-Line.
     string "FINANCIAL PERFORMANCE (LATEST FISCAL YEAR)" delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Met-Roe   to WS-Edit-Value.
     move Met-Roe-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Return On Equity .... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Met-Operating-Margin   to WS-Edit-Value.
     move Met-Operating-Margin-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Operating Margin .... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Met-Net-Margin   to WS-Edit-Value.
     move Met-Net-Margin-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Net Margin .......... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Met-Revenue-Growth   to WS-Edit-Value.
     move Met-Revenue-Growth-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Revenue Growth ...... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Met-Debt-To-Equity   to WS-Edit-Value.
     move Met-Debt-To-Equity-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Debt To Equity ...... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp060-Fin-Performance-Exit.
     exit.
*
*>  Valuation summary - the three models and the blended fair value.
 rp070-Valuation-Summary.
     move spaces to WS-Line.
     string "VALUATION SUMMARY (PER SHARE)" delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Dcf-Value   to WS-Edit-Value.
     move Res-Dcf-Value-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Discounted Cash Flow  " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Owner-Earn-Value   to WS-Edit-Value.
     move Res-Owner-Earn-Value-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Owner Earnings ...... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Multiples-Value   to WS-Edit-Value.
     move Res-Multiples-Value-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Earnings Multiple ... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Fair-Value   to WS-Edit-Value.
     move Res-Fair-Value-P to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  Blended Fair Value .. " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Valuation-Conf to WS-Ed-Conf.
     move spaces to WS-Line.
     string "  ( Confidence ........ " delimiter by size
            WS-Ed-Conf delimiter by size
            " )" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp070-Valuation-Summary-Exit.
     exit.
*
*>  Valuation scenarios - base/bull/bear, one line each.
 rp080-Valuation-Scenario.
     move spaces to WS-Line.
     string "VALUATION SCENARIOS" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     perform rp081-One-Scenario-Line thru rp081-One-Scenario-Line-Exit
         varying Res-Scn-Ix from 1 by 1 until Res-Scn-Ix > 3.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp080-Valuation-Scenario-Exit.
     exit.
*
 rp081-One-Scenario-Line.
     move Res-Scn-Growth-Rate (Res-Scn-Ix)   to WS-Edit-Value.
     move Res-Scn-Growth-Rate-P (Res-Scn-Ix) to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move WS-Edit-Result to WS-Scn-Growth-Edit.
     move Res-Scn-Fair-Value (Res-Scn-Ix)   to WS-Edit-Value.
     move Res-Scn-Fair-Value-P (Res-Scn-Ix) to WS-Edit-Value-P.
     perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
     move spaces to WS-Line.
     string "  " delimiter by size
            Res-Scn-Name (Res-Scn-Ix) delimiter by size
            " - Growth " delimiter by size
            WS-Scn-Growth-Edit delimiter by size
            "   Fair Value " delimiter by size
            WS-Edit-Result delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
 rp081-One-Scenario-Line-Exit.
     exit.
*
*>  Market analysis off daily closes rolled up in stk000.
 rp090-Market-Analysis.
     move spaces to WS-Line.
     string "MARKET ANALYSIS" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Return-1Y   to WS-Edit-Value.
     move Res-Return-1Y-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  1 Year Return ....... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Return-3Y   to WS-Edit-Value.
     move Res-Return-3Y-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  3 Year Return ....... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Return-5Y   to WS-Edit-Value.
     move Res-Return-5Y-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  5 Year Return ....... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Volatility   to WS-Edit-Value.
     move Res-Volatility-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Annualised Volatility " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Max-Drawdown   to WS-Edit-Value.
     move Res-Max-Drawdown-P to WS-Edit-Value-P.
     perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
     move spaces to WS-Line.
     string "  Max Drawdown ........ " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Trailing-Pe   to WS-Edit-Value.
     move Res-Trailing-Pe-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Trailing P/E ........ " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move Res-Trailing-Pfcf   to WS-Edit-Value.
     move Res-Trailing-Pfcf-P to WS-Edit-Value-P.
     perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
     move spaces to WS-Line.
     string "  Trailing P/FCF ...... " delimiter by size
            WS-Edit-Result delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp090-Market-Analysis-Exit.
     exit.
*
*>  Rating rationale - plain narrative tying the score back to its
*>  four inputs so a reviewer does not have to re-derive it by hand.
 rp100-Rating-Rationale.
     move spaces to WS-Line.
     string "RATING RATIONALE" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  Rating of " delimiter by size
            Res-Rating-Label delimiter by size
            " is 40% Value, 30% Quality, 20% Market, 10% Risk," delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  BUY at 65 or over, SELL at 35 or under, HOLD between." delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     write STK-Report-Record from WS-Line.
 rp100-Rating-Rationale-Exit.
     exit.
*
*>  Disclaimer - fixed wording, same on every run.
 rp110-Disclaimer.
     move spaces to WS-Line.
     string "DISCLAIMER" delimiter by size into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  This report is produced by an automated analyst batch run" delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
     move spaces to WS-Line.
     string "  for internal use only and is not investment advice." delimiter by size
            into WS-Line
     end-string.
     write STK-Report-Record from WS-Line.
 rp110-Disclaimer-Exit.
     exit.
*
*>  Generic value editors - substitute N/D when the presence flag that
*>  travels with the value says it was never derived upstream.  Kept
*>  as three small paragraphs, one per picture, rather than one
*>  paragraph juggling an edit-type switch - easier to read at 3 am.
*
 zz900-Edit-Money.
     if WS-Edit-Value-P = 0
         move "N/D" to WS-Edit-Result
     else
         move WS-Edit-Value to WS-Ed-Money
         move WS-Ed-Money   to WS-Edit-Result
     end-if.
 zz900-Edit-Money-Exit.
     exit.
*
 zz910-Edit-Pct.
     if WS-Edit-Value-P = 0
         move "N/D" to WS-Edit-Result
     else
         compute WS-Ed-Pct = WS-Edit-Value * 100
         string WS-Ed-Pct delimiter by size
                "%" delimiter by size
                into WS-Edit-Result
         end-string
     end-if.
 zz910-Edit-Pct-Exit.
     exit.
*
 zz920-Edit-Score.
     if WS-Edit-Value-P = 0
         move "N/D" to WS-Edit-Result
     else
         move WS-Edit-Value to WS-Ed-Score
         move WS-Ed-Score   to WS-Edit-Result
     end-if.
 zz920-Edit-Score-Exit.
     exit.
*
