*
*****************************************************************
*                                                               *
*                 Analyst          Start Of Run                 *
*      Loads fundamentals/prices/metadata, derives metrics,     *
*      scores quality, values the company and rates it          *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.         stk000.
**
*    Author.             V B Coen FBCS, FIDM, FIDPM.
*                        For Applewood Computers.
**
*    Installation.       Applewood Computers - Analyst Systems.
**
*    Date-Written.       14/10/25.
**
*    Date-Compiled.
**
*    Security.           Copyright (C) 2025-2026, Vincent Bryan Coen.
*                        Distributed under the GNU General Public License.
*                        See the file COPYING for details.
**
*    Remarks.            Analyst batch - start of run driver.
*                        Reads the three input extracts, builds the
*                        per-year metric set, scores quality, values
*                        the company under three scenarios, derives
*                        market statistics and a buy/hold/sell rating,
*                        then calls STKRGSTR to print the one-page
*                        analyst report.
**
*    Called modules.     STKRGSTR.
**
* Changes:
* 14/10/25 vbc - 1.0.00 Taken from py000 & tidied up for new system.
* 22/10/25 vbc -    .01 Fundamentals/Prices/Metadata tables added.
* 01/11/25 vbc -    .02 Metrics section written - growth & 3yr cagr
*                       need a cube root, no FUNCTION available on
*                       this box so Newton's method it is.
* 09/11/25 vbc -    .03 Quality scoring added - coverage-fallback and
*                       mean-ignore-missing made into common paragraphs,
*                       used in four different places by end of build.
* 18/11/25 vbc -    .04 Valuation (DCF / owner earnings / multiples)
*                       and the scenario table added.
* 25/11/25 vbc -    .05 Market stats - trailing returns, volatility,
*                       max drawdown off the daily price table.
* 02/12/25 vbc -    .06 Rating section & final assembly, call to
*                       STKRGSTR wired in.
* 09/12/25 vbc - 1.0.07 Y2K note - Fnd-Date/Prc-Date carried as
*                       9(8) ccyymmdd throughout, no windowing done
*                       or needed on this run.
* 15/01/26 vbc - 1.0.08 Square/cube root iteration count raised from
*                       20 to 40/60 after a near-1.0 ratio on a flat
*                       grower was still drifting in the 6th decimal.
* 09/03/26 vbc - 1.0.09 Ticket AN-118 - quick ratio now requires
*                       receivables present, was defaulting to cash
*                       only and overstating thinly-covered names.
**
*
 environment             division.
*===============================
*
 copy  "envdiv.cob".
 input-output            section.
 file-control.
     copy "selstkfnd.cob".
     copy "selstkprc.cob".
     copy "selstkmta.cob".
     copy "selstkftr.cob".
*
 data                    division.
 file section.
*
     copy "fdstkfnd.cob".
     copy "fdstkprc.cob".
     copy "fdstkmta.cob".
     copy "fdstkftr.cob".
*
 working-storage section.
*----------------------
 77  Prog-Name           pic x(17) value "STK000 (1.0.09)".
*
 01  WS-File-Status.
     03  WS-Fnd-Status       pic xx.
     03  WS-Prc-Status       pic xx.
     03  WS-Mta-Status       pic xx.
     03  WS-Ftr-Status       pic xx.
*
 01  WS-Switches.
     03  WS-Fnd-Eof          pic 9 comp value zero.
     03  WS-Prc-Eof          pic 9 comp value zero.
     03  WS-Fund-Count       pic 99 comp value zero.
     03  WS-Price-Count      pic 9(4) comp value zero.
     03  WS-Gq-Base          pic x(3) value spaces.
*
 01  WS-Epsilon              pic s9(3)v9(6) comp-3 value 0.000001.
 01  WS-Abs-Mean             pic s9(15)v9(6) comp-3.
 01  WS-Abs-Ni               pic s9(15)v99   comp-3.
 01  WS-Cash-Total           pic s9(15)v99   comp-3.
 01  WS-Cash-Total-P         pic 9.
 01  WS-Net-Debt-Computed    pic s9(15)v99   comp-3.
 01  WS-Net-Debt-Computed-P  pic 9.
*
*****************************************************************
*  Annual fundamentals table - one row per fiscal year, oldest   *
*  first, built off the Fundamentals extract on the way in.     *
*****************************************************************
 01  STK-Fund-Table.
     03  FT-Entry            occurs 20 times indexed by Fnd-Ix.
         05  FT-Date                   pic 9(8).
         05  FT-Total-Revenue          pic s9(15)v99 comp-3.
         05  FT-Gross-Profit           pic s9(15)v99 comp-3.
         05  FT-Operating-Income       pic s9(15)v99 comp-3.
         05  FT-Net-Income             pic s9(15)v99 comp-3.
         05  FT-Cost-Of-Revenue        pic s9(15)v99 comp-3.
         05  FT-Total-Equity           pic s9(15)v99 comp-3.
         05  FT-Total-Debt             pic s9(15)v99 comp-3.
         05  FT-Cash                   pic s9(15)v99 comp-3.
         05  FT-St-Invest              pic s9(15)v99 comp-3.
         05  FT-Net-Debt-Raw           pic s9(15)v99 comp-3.
         05  FT-Current-Assets         pic s9(15)v99 comp-3.
         05  FT-Current-Liabs          pic s9(15)v99 comp-3.
         05  FT-Total-Assets           pic s9(15)v99 comp-3.
         05  FT-Receivables            pic s9(15)v99 comp-3.
         05  FT-Inventory              pic s9(15)v99 comp-3.
         05  FT-Free-Cash-Flow         pic s9(15)v99 comp-3.
         05  FT-Shares                 pic s9(15)    comp-3.
         05  FT-Flags.
             07  FT-Total-Revenue-P    pic 9.
             07  FT-Gross-Profit-P     pic 9.
             07  FT-Operating-Income-P pic 9.
             07  FT-Net-Income-P       pic 9.
             07  FT-Cost-Of-Revenue-P  pic 9.
             07  FT-Total-Equity-P     pic 9.
             07  FT-Total-Debt-P       pic 9.
             07  FT-Cash-P             pic 9.
             07  FT-St-Invest-P        pic 9.
             07  FT-Net-Debt-Raw-P     pic 9.
             07  FT-Current-Assets-P   pic 9.
             07  FT-Current-Liabs-P    pic 9.
             07  FT-Total-Assets-P     pic 9.
             07  FT-Receivables-P      pic 9.
             07  FT-Inventory-P        pic 9.
             07  FT-Free-Cash-Flow-P   pic 9.
             07  FT-Shares-P           pic 9.
*
*****************************************************************
*  Daily closing price table - ascending trading date.          *
*****************************************************************
 01  STK-Price-Table.
     03  PT-Entry            occurs 1300 times indexed by Prc-Ix.
         05  PT-Date                   pic 9(8).
         05  PT-Close                  pic s9(9)v9(4) comp-3.
*
*****************************************************************
*  Derived per-year metric table - parallel to STK-Fund-Table.  *
*****************************************************************
 01  STK-Metric-Table.
     03  MT-Entry            occurs 20 times indexed by Met-Ix.
         05  MT-Date                       pic 9(8).
         05  MT-Roe                        pic s9(3)v9(6) comp-3.
         05  MT-Roic                       pic s9(3)v9(6) comp-3.
         05  MT-Debt-To-Equity             pic s9(3)v9(6) comp-3.
         05  MT-Net-Debt                   pic s9(15)v99  comp-3.
         05  MT-Gross-Margin               pic s9(3)v9(6) comp-3.
         05  MT-Operating-Margin           pic s9(3)v9(6) comp-3.
         05  MT-Net-Margin                 pic s9(3)v9(6) comp-3.
         05  MT-Fcf-Margin                 pic s9(3)v9(6) comp-3.
         05  MT-Fcf-To-Net-Income          pic s9(3)v9(6) comp-3.
         05  MT-Revenue-Growth             pic s9(3)v9(6) comp-3.
         05  MT-Net-Income-Growth          pic s9(3)v9(6) comp-3.
         05  MT-Fcf-Growth                 pic s9(3)v9(6) comp-3.
         05  MT-Revenue-Cagr-3Y            pic s9(3)v9(6) comp-3.
         05  MT-Net-Income-Cagr-3Y         pic s9(3)v9(6) comp-3.
         05  MT-Fcf-Cagr-3Y                pic s9(3)v9(6) comp-3.
         05  MT-Debt-To-Assets             pic s9(3)v9(6) comp-3.
         05  MT-Current-Ratio              pic s9(3)v9(6) comp-3.
         05  MT-Quick-Ratio                pic s9(3)v9(6) comp-3.
         05  MT-Book-Value-Per-Share       pic s9(9)v9(4) comp-3.
         05  MT-Earnings-Per-Share         pic s9(9)v9(4) comp-3.
         05  MT-Fcf-Per-Share              pic s9(9)v9(4) comp-3.
         05  MT-Asset-Turnover             pic s9(3)v9(6) comp-3.
         05  MT-Inventory-Turnover         pic s9(3)v9(6) comp-3.
         05  MT-Receivables-Turnover       pic s9(3)v9(6) comp-3.
         05  MT-Flags.
             07  MT-Roe-P                       pic 9.
             07  MT-Roic-P                      pic 9.
             07  MT-Debt-To-Equity-P            pic 9.
             07  MT-Net-Debt-P                  pic 9.
             07  MT-Gross-Margin-P              pic 9.
             07  MT-Operating-Margin-P          pic 9.
             07  MT-Net-Margin-P                pic 9.
             07  MT-Fcf-Margin-P                pic 9.
             07  MT-Fcf-To-Net-Income-P         pic 9.
             07  MT-Revenue-Growth-P            pic 9.
             07  MT-Net-Income-Growth-P         pic 9.
             07  MT-Fcf-Growth-P                pic 9.
             07  MT-Revenue-Cagr-3Y-P           pic 9.
             07  MT-Net-Income-Cagr-3Y-P        pic 9.
             07  MT-Fcf-Cagr-3Y-P               pic 9.
             07  MT-Debt-To-Assets-P            pic 9.
             07  MT-Current-Ratio-P             pic 9.
             07  MT-Quick-Ratio-P               pic 9.
             07  MT-Book-Value-Per-Share-P      pic 9.
             07  MT-Earnings-Per-Share-P        pic 9.
             07  MT-Fcf-Per-Share-P             pic 9.
             07  MT-Asset-Turnover-P            pic 9.
             07  MT-Inventory-Turnover-P        pic 9.
             07  MT-Receivables-Turnover-P      pic 9.
*
*****************************************************************
*  Result block - shared with STKRGSTR via linkage.             *
*****************************************************************
 copy "wsstkres.cob".
*
*****************************************************************
*  General purpose series / stats / root-finding work areas -   *
*  used throughout Quality, Valuation and Market sections.      *
*****************************************************************
 01  WS-Series-Select        pic x(4) value spaces.
*
 01  WS-Series.
     03  WS-Series-Entry     occurs 20 times indexed by Ser-Ix.
         05  WS-Series-Value     pic s9(3)v9(6) comp-3.
         05  WS-Series-Value-P   pic 9.
*
 01  WS-Series-Amt.
     03  WS-Series-Amt-Entry occurs 20 times indexed by SerA-Ix.
         05  WS-Series-Amt-Value    pic s9(15)v99 comp-3.
         05  WS-Series-Amt-Value-P  pic 9.
*
 01  WS-Cov-Work.
     03  WS-Cov-Sum          pic s9(5)v9(6) comp-3.
     03  WS-Cov-Used         pic 99 comp.
     03  WS-Cov-Value        pic s9(3)v9(6) comp-3.
     03  WS-Cov-Value-P      pic 9.
     03  WS-Cov-Confidence   pic s9(1)v9(4) comp-3.
*
 01  WS-Lp-Work.
     03  WS-Lp-Value         pic s9(3)v9(6) comp-3.
     03  WS-Lp-Value-P       pic 9.
*
 01  WS-End-Work.
     03  WS-Last3            occurs 3 pic s9(15)v99 comp-3.
     03  WS-End-Count        pic 9 comp.
     03  WS-End-Value        pic s9(15)v99 comp-3.
     03  WS-Start-Value      pic s9(15)v99 comp-3.
     03  WS-End-Cagr         pic s9(3)v9(6) comp-3.
     03  WS-End-Cagr-P       pic 9.
     03  WS-Present-Count    pic 99 comp.
*
 01  WS-Stat-Work-Amt.
     03  WS-Stat5-Value      occurs 5 pic s9(15)v99 comp-3.
     03  WS-Stat-Used        pic 9 comp.
     03  WS-Stat-Qualify     pic 9.
     03  WS-Stat-Mean        pic s9(15)v9(6) comp-3.
     03  WS-Stat-Variance    pic s9(15)v9(6) comp-3.
     03  WS-Stat-Stddev      pic s9(15)v9(6) comp-3.
     03  WS-Stat-Sum         pic s9(17)v99 comp-3.
     03  WS-Stat-Sumsq-Dev   pic s9(17)v9(4) comp-3.
     03  WS-Stat-Dev         pic s9(15)v9(6) comp-3.
     03  WS-Stat-Ix          pic 99 comp.
*
 01  WS-Stat-Work-Rat.
     03  WS-RStat5-Value     occurs 5 pic s9(3)v9(6) comp-3.
     03  WS-RStat-Used       pic 9 comp.
     03  WS-RStat-Qualify    pic 9.
     03  WS-RStat-Mean       pic s9(3)v9(6) comp-3.
     03  WS-RStat-Variance   pic s9(3)v9(6) comp-3.
     03  WS-RStat-Stddev     pic s9(3)v9(6) comp-3.
     03  WS-RStat-Sum        pic s9(5)v9(6) comp-3.
     03  WS-RStat-Sumsq-Dev  pic s9(5)v9(6) comp-3.
     03  WS-RStat-Dev        pic s9(3)v9(6) comp-3.
     03  WS-RStat-Ix         pic 99 comp.
*
 01  WS-Agg-Work.
     03  WS-Agg-Value        occurs 4 pic s9(3)v99 comp-3.
     03  WS-Agg-Flag         occurs 4 pic 9.
     03  WS-Agg-Conf         occurs 4 pic s9(1)v9(4) comp-3.
     03  WS-Agg-Count        pic 9 comp.
     03  WS-Agg-Min-Valid    pic 9 comp.
     03  WS-Agg-Used         pic 9 comp.
     03  WS-Agg-Sum          pic s9(5)v99 comp-3.
     03  WS-Agg-Conf-Sum     pic s9(3)v9(4) comp-3.
     03  WS-Agg-Result       pic s9(3)v99 comp-3.
     03  WS-Agg-Result-P     pic 9.
     03  WS-Agg-Result-Conf  pic s9(1)v9(4) comp-3.
     03  WS-Agg-Ix           pic 9 comp.
*
 01  WS-Mim-Work.
     03  WS-Mim-Value        occurs 5 pic s9(3)v99 comp-3.
     03  WS-Mim-Value-P      occurs 5 pic 9.
     03  WS-Mim-Count        pic 9 comp.
     03  WS-Mim-Used         pic 9 comp.
     03  WS-Mim-Sum          pic s9(5)v99 comp-3.
     03  WS-Mim-Result       pic s9(3)v99 comp-3.
     03  WS-Mim-Result-P     pic 9.
     03  WS-Mim-Ix           pic 9 comp.
*
 01  WS-Sr-Work.
     03  WS-Sr-Value         pic s9(3)v9(6) comp-3.
     03  WS-Sr-Value-P       pic 9.
     03  WS-Sr-Low           pic s9(3)v9(6) comp-3.
     03  WS-Sr-High          pic s9(3)v9(6) comp-3.
     03  WS-Sr-Result        pic s9(3)v9(6) comp-3.
     03  WS-Sr-Result-P      pic 9.
*
 01  WS-Root-Work.
     03  WS-Root-Input       pic s9(9)v9(9) comp-3.
     03  WS-Root-Guess       pic s9(9)v9(9) comp-3.
     03  WS-Root-Temp        pic s9(9)v9(9) comp-3.
     03  WS-Root-Result      pic s9(9)v9(9) comp-3.
     03  WS-Root-Tally       pic 99 comp.
*
*****************************************************************
*  Quality scratch - dimension component counters & years used. *
*****************************************************************
 01  WS-Qual-Work.
     03  WS-Cc1-Count        pic 9 comp.
     03  WS-Cc1-Years        pic 99 comp.
     03  WS-Cc2-Count        pic 9 comp.
     03  WS-Cc2-Years        pic 99 comp.
     03  WS-Cc3-Count        pic 9 comp.
     03  WS-Cc3-Years        pic 99 comp.
     03  WS-Cc4-Count        pic 9 comp.
     03  WS-Cc4-Years        pic 99 comp.
     03  WS-Rev-Cagr         pic s9(3)v9(6) comp-3.
     03  WS-Rev-Cagr-P       pic 9.
     03  WS-Earn-Cagr        pic s9(3)v9(6) comp-3.
     03  WS-Earn-Cagr-P      pic 9.
     03  WS-Fcf-Cagr2        pic s9(3)v9(6) comp-3.
     03  WS-Fcf-Cagr2-P      pic 9.
*
*****************************************************************
*  Valuation / scenario scratch.                                *
*****************************************************************
 01  WS-Val-Work.
     03  WS-Norm-Fcf         pic s9(15)v99 comp-3.
     03  WS-Norm-Fcf-P       pic 9.
     03  WS-Growth-G         pic s9(3)v9(6) comp-3 occurs 3.
     03  WS-Discount-R       pic s9(3)v9(6) comp-3.
     03  WS-Terminal-G       pic s9(3)v9(6) comp-3.
     03  WS-Fair-Pe          pic s9(3)v9(6) comp-3.
     03  WS-Dcf-Value        pic s9(9)v9(4) comp-3.
     03  WS-Dcf-Value-P      pic 9.
     03  WS-Oe-Value         pic s9(9)v9(4) comp-3.
     03  WS-Oe-Value-P       pic 9.
     03  WS-Mult-Value       pic s9(9)v9(4) comp-3.
     03  WS-Mult-Value-P     pic 9.
     03  WS-Pv-Sum           pic s9(15)v9(6) comp-3.
     03  WS-Pv-Year          pic s9(15)v9(6) comp-3.
     03  WS-Disc-Factor      pic s9(3)v9(6) comp-3.
     03  WS-Fcf-Year         pic s9(15)v99 comp-3.
     03  WS-Terminal-Value   pic s9(15)v9(6) comp-3.
     03  WS-Yr               pic 9 comp.
     03  WS-Latest-Dta       pic s9(3)v9(6) comp-3.
     03  WS-Latest-Dta-P     pic 9.
     03  WS-Scn-Ix           pic 9 comp.
*
*****************************************************************
*  Market statistics scratch.                                   *
*****************************************************************
 01  WS-Mkt-Work.
     03  WS-Mkt-Latest-Price    pic s9(9)v9(4) comp-3.
     03  WS-Mkt-Latest-P        pic 9.
     03  WS-Mkt-Target-Ix       pic 9(4) comp.
     03  WS-Mkt-Days-Back       pic 9(4) comp.
     03  WS-Mkt-Base-Price      pic s9(9)v9(4) comp-3.
     03  WS-Mkt-Base-P          pic 9.
     03  WS-Mkt-Peak            pic s9(9)v9(4) comp-3.
     03  WS-Mkt-Drawdown        pic s9(3)v9(6) comp-3.
     03  WS-Mkt-Max-Drawdown    pic s9(3)v9(6) comp-3.
     03  WS-Mkt-Max-Drawdown-P  pic 9.
     03  WS-Mkt-Ret-Sum         pic s9(5)v9(6) comp-3.
     03  WS-Mkt-Ret-Sumsq       pic s9(5)v9(6) comp-3.
     03  WS-Mkt-Ret-Count       pic 9(4) comp.
     03  WS-Mkt-Ret-One         pic s9(3)v9(6) comp-3.
     03  WS-Mkt-Ret-Mean        pic s9(3)v9(6) comp-3.
     03  WS-Mkt-Ret-Var         pic s9(3)v9(6) comp-3.
     03  WS-Mkt-Daily-Vol       pic s9(3)v9(6) comp-3.
     03  WS-Mkt-Annual-Factor   pic s9(3)v9(6) comp-3 value 15.874508.
*
*****************************************************************
*  Rating scratch.                                               *
*****************************************************************
 01  WS-Rate-Work.
     03  WS-Val-Score           pic s9(3)v99 comp-3.
     03  WS-Val-Score-P         pic 9.
*
 procedure division.
*===================
*
 aa000-Main section.
 aa000-Main-Start.
*>
*>  14/10/25 vbc - driver outline per system design.
*>
     open input  STK-Fundamentals-File
                 STK-Prices-File
                 STK-Metadata-File.
     if WS-Fnd-Status not = "00" or WS-Prc-Status not = "00"
                       or WS-Mta-Status not = "00"
         display "STK000 - input open failed, run aborted"
         stop run
     end-if.
     perform aa010-Read-Metadata thru aa010-Read-Metadata-Exit.
     perform aa020-Load-Fundamentals thru aa020-Load-Fundamentals-Exit.
     perform aa030-Load-Prices thru aa030-Load-Prices-Exit.
     close STK-Fundamentals-File
           STK-Prices-File
           STK-Metadata-File.
     open output STK-Features-File.
     perform bb000-Compute-Metrics thru bb000-Compute-Metrics-Exit.
     close STK-Features-File.
     perform cc000-Score-Quality thru cc000-Score-Quality-Exit.
     perform dd000-Value-Company thru dd000-Value-Company-Exit.
     perform ee000-Market-Stats thru ee000-Market-Stats-Exit.
     perform ff000-Rate-Company thru ff000-Rate-Company-Exit.
     perform gg000-Assemble-Result thru gg000-Assemble-Result-Exit.
     perform hh000-Call-Report thru hh000-Call-Report-Exit.
     stop run.
 aa000-Main-Exit.
     exit.
*
 aa010-Read-Metadata section.
 aa010-Read-Metadata-Start.
     read STK-Metadata-File
         invalid key
             display "STK000 - metadata record not found"
     end-read.
 aa010-Read-Metadata-Exit.
     exit.
*
 aa020-Load-Fundamentals section.
 aa020-Load-Fundamentals-Start.
     move zero to WS-Fnd-Eof WS-Fund-Count.
     perform aa021-Read-Fund-Rec thru aa021-Read-Fund-Rec-Exit
         until WS-Fnd-Eof = 1.
 aa020-Load-Fundamentals-Exit.
     exit.
*
 aa021-Read-Fund-Rec.
     read STK-Fundamentals-File
         at end
             move 1 to WS-Fnd-Eof
             go to aa021-Read-Fund-Rec-Exit
     end-read.
     if WS-Fund-Count >= 20
         go to aa021-Read-Fund-Rec-Exit
     end-if.
     add 1 to WS-Fund-Count.
     set Fnd-Ix to WS-Fund-Count.
     move Fnd-Date               to FT-Date (Fnd-Ix).
     move Fnd-Total-Revenue      to FT-Total-Revenue (Fnd-Ix).
     move Fnd-Gross-Profit       to FT-Gross-Profit (Fnd-Ix).
     move Fnd-Operating-Income   to FT-Operating-Income (Fnd-Ix).
     move Fnd-Net-Income         to FT-Net-Income (Fnd-Ix).
     move Fnd-Cost-Of-Revenue    to FT-Cost-Of-Revenue (Fnd-Ix).
     move Fnd-Total-Equity       to FT-Total-Equity (Fnd-Ix).
     move Fnd-Total-Debt         to FT-Total-Debt (Fnd-Ix).
     move Fnd-Cash               to FT-Cash (Fnd-Ix).
     move Fnd-St-Invest          to FT-St-Invest (Fnd-Ix).
     move Fnd-Net-Debt-Raw       to FT-Net-Debt-Raw (Fnd-Ix).
     move Fnd-Current-Assets     to FT-Current-Assets (Fnd-Ix).
     move Fnd-Current-Liabs      to FT-Current-Liabs (Fnd-Ix).
     move Fnd-Total-Assets       to FT-Total-Assets (Fnd-Ix).
     move Fnd-Receivables        to FT-Receivables (Fnd-Ix).
     move Fnd-Inventory          to FT-Inventory (Fnd-Ix).
     move Fnd-Free-Cash-Flow     to FT-Free-Cash-Flow (Fnd-Ix).
     move Fnd-Shares             to FT-Shares (Fnd-Ix).
     move Fnd-Total-Revenue-P    to FT-Total-Revenue-P (Fnd-Ix).
     move Fnd-Gross-Profit-P     to FT-Gross-Profit-P (Fnd-Ix).
     move Fnd-Operating-Income-P to FT-Operating-Income-P (Fnd-Ix).
     move Fnd-Net-Income-P       to FT-Net-Income-P (Fnd-Ix).
     move Fnd-Cost-Of-Revenue-P  to FT-Cost-Of-Revenue-P (Fnd-Ix).
     move Fnd-Total-Equity-P     to FT-Total-Equity-P (Fnd-Ix).
     move Fnd-Total-Debt-P       to FT-Total-Debt-P (Fnd-Ix).
     move Fnd-Cash-P             to FT-Cash-P (Fnd-Ix).
     move Fnd-St-Invest-P        to FT-St-Invest-P (Fnd-Ix).
     move Fnd-Net-Debt-Raw-P     to FT-Net-Debt-Raw-P (Fnd-Ix).
     move Fnd-Current-Assets-P   to FT-Current-Assets-P (Fnd-Ix).
     move Fnd-Current-Liabs-P    to FT-Current-Liabs-P (Fnd-Ix).
     move Fnd-Total-Assets-P     to FT-Total-Assets-P (Fnd-Ix).
     move Fnd-Receivables-P      to FT-Receivables-P (Fnd-Ix).
     move Fnd-Inventory-P        to FT-Inventory-P (Fnd-Ix).
     move Fnd-Free-Cash-Flow-P   to FT-Free-Cash-Flow-P (Fnd-Ix).
     move Fnd-Shares-P           to FT-Shares-P (Fnd-Ix).
 aa021-Read-Fund-Rec-Exit.
     exit.
*
 aa030-Load-Prices section.
 aa030-Load-Prices-Start.
     move zero to WS-Prc-Eof WS-Price-Count.
     perform aa031-Read-Price-Rec thru aa031-Read-Price-Rec-Exit
         until WS-Prc-Eof = 1.
 aa030-Load-Prices-Exit.
     exit.
*
 aa031-Read-Price-Rec.
     read STK-Prices-File
         at end
             move 1 to WS-Prc-Eof
             go to aa031-Read-Price-Rec-Exit
     end-read.
     if WS-Price-Count >= 1300
         go to aa031-Read-Price-Rec-Exit
     end-if.
     add 1 to WS-Price-Count.
     set Prc-Ix to WS-Price-Count.
     move Prc-Date  to PT-Date (Prc-Ix).
     move Prc-Close to PT-Close (Prc-Ix).
 aa031-Read-Price-Rec-Exit.
     exit.
*
*****************************************************************
*  METRICS - one pass per fiscal year building the derived       *
*  metric table from the fundamentals table.                     *
*****************************************************************
 bb000-Compute-Metrics section.
 bb000-Compute-Metrics-Start.
     perform bb010-Metrics-One-Year thru bb010-Metrics-One-Year-Exit
         varying Fnd-Ix from 1 by 1 until Fnd-Ix > WS-Fund-Count.
 bb000-Compute-Metrics-Exit.
     exit.
*
 bb010-Metrics-One-Year.
     set Met-Ix to Fnd-Ix.
     initialize MT-Entry (Met-Ix).
     move FT-Date (Fnd-Ix) to MT-Date (Met-Ix).
     perform bb100-Roe              thru bb100-Roe-Exit.
     perform bb110-Roic             thru bb110-Roic-Exit.
     perform bb120-Debt-To-Equity   thru bb120-Debt-To-Equity-Exit.
     perform bb130-Net-Debt         thru bb130-Net-Debt-Exit.
     perform bb140-Margins          thru bb140-Margins-Exit.
     perform bb150-Fcf-Ratios       thru bb150-Fcf-Ratios-Exit.
     perform bb160-Growth-Rates     thru bb160-Growth-Rates-Exit.
     perform bb170-Cagr-3Y          thru bb170-Cagr-3Y-Exit.
     perform bb180-Leverage-Liquid  thru bb180-Leverage-Liquid-Exit.
     perform bb190-Per-Share        thru bb190-Per-Share-Exit.
     perform bb195-Turnover         thru bb195-Turnover-Exit.
     perform bb900-Write-Feature    thru bb900-Write-Feature-Exit.
 bb010-Metrics-One-Year-Exit.
     exit.
*
*>  Return on equity = net income / total equity.
 bb100-Roe.
     if FT-Total-Equity-P (Fnd-Ix) = 1
            and FT-Net-Income-P (Fnd-Ix) = 1
            and FT-Total-Equity (Fnd-Ix) > WS-Epsilon
         compute MT-Roe (Met-Ix) rounded =
             FT-Net-Income (Fnd-Ix) / FT-Total-Equity (Fnd-Ix)
         move 1 to MT-Roe-P (Met-Ix)
     end-if.
 bb100-Roe-Exit.
     exit.
*
*>  Return on invested capital = operating income / (equity + debt).
 bb110-Roic.
     if FT-Total-Equity-P (Fnd-Ix) = 1 and FT-Total-Debt-P (Fnd-Ix) = 1
            and FT-Operating-Income-P (Fnd-Ix) = 1
         compute WS-Root-Temp =
             FT-Total-Equity (Fnd-Ix) + FT-Total-Debt (Fnd-Ix)
         if WS-Root-Temp > WS-Epsilon
             compute MT-Roic (Met-Ix) rounded =
                 FT-Operating-Income (Fnd-Ix) / WS-Root-Temp
             move 1 to MT-Roic-P (Met-Ix)
         end-if
     end-if.
 bb110-Roic-Exit.
     exit.
*
*>  Debt to equity = total debt / total equity.
 bb120-Debt-To-Equity.
     if FT-Total-Debt-P (Fnd-Ix) = 1 and FT-Total-Equity-P (Fnd-Ix) = 1
            and FT-Total-Equity (Fnd-Ix) > WS-Epsilon
         compute MT-Debt-To-Equity (Met-Ix) rounded =
             FT-Total-Debt (Fnd-Ix) / FT-Total-Equity (Fnd-Ix)
         move 1 to MT-Debt-To-Equity-P (Met-Ix)
     end-if.
 bb120-Debt-To-Equity-Exit.
     exit.
*
*>  Net debt - prefer the reported figure, else debt less cash and
*>  short term investments where at least one of those is present.
 bb130-Net-Debt.
     move zero to WS-Cash-Total WS-Cash-Total-P.
     if FT-Cash-P (Fnd-Ix) = 1
         add FT-Cash (Fnd-Ix) to WS-Cash-Total
         move 1 to WS-Cash-Total-P
     end-if.
     if FT-St-Invest-P (Fnd-Ix) = 1
         add FT-St-Invest (Fnd-Ix) to WS-Cash-Total
         move 1 to WS-Cash-Total-P
     end-if.
     move zero to WS-Net-Debt-Computed-P.
     if FT-Total-Debt-P (Fnd-Ix) = 1 and WS-Cash-Total-P = 1
         compute WS-Net-Debt-Computed =
             FT-Total-Debt (Fnd-Ix) - WS-Cash-Total
         move 1 to WS-Net-Debt-Computed-P
     end-if.
     if FT-Net-Debt-Raw-P (Fnd-Ix) = 1
         move FT-Net-Debt-Raw (Fnd-Ix) to MT-Net-Debt (Met-Ix)
         move 1 to MT-Net-Debt-P (Met-Ix)
     else
         if WS-Net-Debt-Computed-P = 1
             move WS-Net-Debt-Computed to MT-Net-Debt (Met-Ix)
             move 1 to MT-Net-Debt-P (Met-Ix)
         end-if
     end-if.
 bb130-Net-Debt-Exit.
     exit.
*
*>  Gross / operating / net margin, all over total revenue.
 bb140-Margins.
     if FT-Total-Revenue-P (Fnd-Ix) = 1
            and FT-Total-Revenue (Fnd-Ix) > WS-Epsilon
         if FT-Gross-Profit-P (Fnd-Ix) = 1
             compute MT-Gross-Margin (Met-Ix) rounded =
                 FT-Gross-Profit (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
             move 1 to MT-Gross-Margin-P (Met-Ix)
         end-if
         if FT-Operating-Income-P (Fnd-Ix) = 1
             compute MT-Operating-Margin (Met-Ix) rounded =
                 FT-Operating-Income (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
             move 1 to MT-Operating-Margin-P (Met-Ix)
         end-if
         if FT-Net-Income-P (Fnd-Ix) = 1
             compute MT-Net-Margin (Met-Ix) rounded =
                 FT-Net-Income (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
             move 1 to MT-Net-Margin-P (Met-Ix)
         end-if
     end-if.
 bb140-Margins-Exit.
     exit.
*
*>  Free cash flow margin and fcf-to-net-income coverage.
 bb150-Fcf-Ratios.
     if FT-Free-Cash-Flow-P (Fnd-Ix) = 1 and FT-Total-Revenue-P (Fnd-Ix) = 1
            and FT-Total-Revenue (Fnd-Ix) > WS-Epsilon
         compute MT-Fcf-Margin (Met-Ix) rounded =
             FT-Free-Cash-Flow (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
         move 1 to MT-Fcf-Margin-P (Met-Ix)
     end-if.
     if FT-Free-Cash-Flow-P (Fnd-Ix) = 1 and FT-Net-Income-P (Fnd-Ix) = 1
         if FT-Net-Income (Fnd-Ix) < zero
             compute WS-Abs-Ni = FT-Net-Income (Fnd-Ix) * -1
         else
             move FT-Net-Income (Fnd-Ix) to WS-Abs-Ni
         end-if
         if WS-Abs-Ni > WS-Epsilon
             compute MT-Fcf-To-Net-Income (Met-Ix) rounded =
                 FT-Free-Cash-Flow (Fnd-Ix) / FT-Net-Income (Fnd-Ix)
             move 1 to MT-Fcf-To-Net-Income-P (Met-Ix)
         end-if
     end-if.
 bb150-Fcf-Ratios-Exit.
     exit.
*
*>  Year over year growth - revenue, net income, free cash flow.
*>  Nothing to compare against on the first fiscal year in the table.
 bb160-Growth-Rates.
     if Fnd-Ix > 1
         if FT-Total-Revenue-P (Fnd-Ix) = 1
                and FT-Total-Revenue-P (Fnd-Ix - 1) = 1
                and FT-Total-Revenue (Fnd-Ix - 1) not = zero
             compute MT-Revenue-Growth (Met-Ix) rounded =
                 (FT-Total-Revenue (Fnd-Ix) /
                  FT-Total-Revenue (Fnd-Ix - 1)) - 1
             move 1 to MT-Revenue-Growth-P (Met-Ix)
         end-if
         if FT-Net-Income-P (Fnd-Ix) = 1
                and FT-Net-Income-P (Fnd-Ix - 1) = 1
                and FT-Net-Income (Fnd-Ix - 1) not = zero
             compute MT-Net-Income-Growth (Met-Ix) rounded =
                 (FT-Net-Income (Fnd-Ix) /
                  FT-Net-Income (Fnd-Ix - 1)) - 1
             move 1 to MT-Net-Income-Growth-P (Met-Ix)
         end-if
         if FT-Free-Cash-Flow-P (Fnd-Ix) = 1
                and FT-Free-Cash-Flow-P (Fnd-Ix - 1) = 1
                and FT-Free-Cash-Flow (Fnd-Ix - 1) not = zero
             compute MT-Fcf-Growth (Met-Ix) rounded =
                 (FT-Free-Cash-Flow (Fnd-Ix) /
                  FT-Free-Cash-Flow (Fnd-Ix - 1)) - 1
             move 1 to MT-Fcf-Growth-P (Met-Ix)
         end-if
     end-if.
 bb160-Growth-Rates-Exit.
     exit.
*
*>  Three year compound growth - needs the row three years back and
*>  both ends strictly positive.  Cube root done by Newton's method,
*>  see zz860, no FUNCTION CUBE-ROOT on this box.
 bb170-Cagr-3Y.
     if Fnd-Ix > 3
         if FT-Total-Revenue-P (Fnd-Ix) = 1
                and FT-Total-Revenue-P (Fnd-Ix - 3) = 1
                and FT-Total-Revenue (Fnd-Ix) > zero
                and FT-Total-Revenue (Fnd-Ix - 3) > zero
             compute WS-Root-Input =
                 FT-Total-Revenue (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix - 3)
             perform zz860-Cube-Root thru zz860-Cube-Root-Exit
             compute MT-Revenue-Cagr-3Y (Met-Ix) rounded =
                 WS-Root-Result - 1
             move 1 to MT-Revenue-Cagr-3Y-P (Met-Ix)
         end-if
         if FT-Net-Income-P (Fnd-Ix) = 1
                and FT-Net-Income-P (Fnd-Ix - 3) = 1
                and FT-Net-Income (Fnd-Ix) > zero
                and FT-Net-Income (Fnd-Ix - 3) > zero
             compute WS-Root-Input =
                 FT-Net-Income (Fnd-Ix) / FT-Net-Income (Fnd-Ix - 3)
             perform zz860-Cube-Root thru zz860-Cube-Root-Exit
             compute MT-Net-Income-Cagr-3Y (Met-Ix) rounded =
                 WS-Root-Result - 1
             move 1 to MT-Net-Income-Cagr-3Y-P (Met-Ix)
         end-if
         if FT-Free-Cash-Flow-P (Fnd-Ix) = 1
                and FT-Free-Cash-Flow-P (Fnd-Ix - 3) = 1
                and FT-Free-Cash-Flow (Fnd-Ix) > zero
                and FT-Free-Cash-Flow (Fnd-Ix - 3) > zero
             compute WS-Root-Input =
                 FT-Free-Cash-Flow (Fnd-Ix) / FT-Free-Cash-Flow (Fnd-Ix - 3)
             perform zz860-Cube-Root thru zz860-Cube-Root-Exit
             compute MT-Fcf-Cagr-3Y (Met-Ix) rounded =
                 WS-Root-Result - 1
             move 1 to MT-Fcf-Cagr-3Y-P (Met-Ix)
         end-if
     end-if.
 bb170-Cagr-3Y-Exit.
     exit.
*
*>  Debt to assets, current ratio, quick ratio.
*>  AN-118 - quick ratio now needs receivables present as well as cash.
 bb180-Leverage-Liquid.
     if FT-Total-Debt-P (Fnd-Ix) = 1 and FT-Total-Assets-P (Fnd-Ix) = 1
            and FT-Total-Assets (Fnd-Ix) > WS-Epsilon
         compute MT-Debt-To-Assets (Met-Ix) rounded =
             FT-Total-Debt (Fnd-Ix) / FT-Total-Assets (Fnd-Ix)
         move 1 to MT-Debt-To-Assets-P (Met-Ix)
     end-if.
     if FT-Current-Assets-P (Fnd-Ix) = 1 and FT-Current-Liabs-P (Fnd-Ix) = 1
            and FT-Current-Liabs (Fnd-Ix) > WS-Epsilon
         compute MT-Current-Ratio (Met-Ix) rounded =
             FT-Current-Assets (Fnd-Ix) / FT-Current-Liabs (Fnd-Ix)
         move 1 to MT-Current-Ratio-P (Met-Ix)
     end-if.
     if FT-Cash-P (Fnd-Ix) = 1 and FT-Receivables-P (Fnd-Ix) = 1
            and FT-Current-Liabs-P (Fnd-Ix) = 1
            and FT-Current-Liabs (Fnd-Ix) > WS-Epsilon
         compute MT-Quick-Ratio (Met-Ix) rounded =
             (FT-Cash (Fnd-Ix) + FT-Receivables (Fnd-Ix)) /
             FT-Current-Liabs (Fnd-Ix)
         move 1 to MT-Quick-Ratio-P (Met-Ix)
     end-if.
 bb180-Leverage-Liquid-Exit.
     exit.
*
*>  Book value, earnings and free cash flow, all per share.
 bb190-Per-Share.
     if FT-Shares-P (Fnd-Ix) = 1 and FT-Shares (Fnd-Ix) > WS-Epsilon
         if FT-Total-Equity-P (Fnd-Ix) = 1
             compute MT-Book-Value-Per-Share (Met-Ix) rounded =
                 FT-Total-Equity (Fnd-Ix) / FT-Shares (Fnd-Ix)
             move 1 to MT-Book-Value-Per-Share-P (Met-Ix)
         end-if
         if FT-Net-Income-P (Fnd-Ix) = 1
             compute MT-Earnings-Per-Share (Met-Ix) rounded =
                 FT-Net-Income (Fnd-Ix) / FT-Shares (Fnd-Ix)
             move 1 to MT-Earnings-Per-Share-P (Met-Ix)
         end-if
         if FT-Free-Cash-Flow-P (Fnd-Ix) = 1
             compute MT-Fcf-Per-Share (Met-Ix) rounded =
                 FT-Free-Cash-Flow (Fnd-Ix) / FT-Shares (Fnd-Ix)
             move 1 to MT-Fcf-Per-Share-P (Met-Ix)
         end-if
     end-if.
 bb190-Per-Share-Exit.
     exit.
*
*>  Asset, inventory and receivables turnover.
 bb195-Turnover.
     if FT-Total-Revenue-P (Fnd-Ix) = 1 and FT-Total-Assets-P (Fnd-Ix) = 1
            and FT-Total-Assets (Fnd-Ix) > WS-Epsilon
         compute MT-Asset-Turnover (Met-Ix) rounded =
             FT-Total-Revenue (Fnd-Ix) / FT-Total-Assets (Fnd-Ix)
         move 1 to MT-Asset-Turnover-P (Met-Ix)
     end-if.
     if FT-Cost-Of-Revenue-P (Fnd-Ix) = 1 and FT-Inventory-P (Fnd-Ix) = 1
            and FT-Inventory (Fnd-Ix) > WS-Epsilon
         compute MT-Inventory-Turnover (Met-Ix) rounded =
             FT-Cost-Of-Revenue (Fnd-Ix) / FT-Inventory (Fnd-Ix)
         move 1 to MT-Inventory-Turnover-P (Met-Ix)
     end-if.
     if FT-Total-Revenue-P (Fnd-Ix) = 1 and FT-Receivables-P (Fnd-Ix) = 1
            and FT-Receivables (Fnd-Ix) > WS-Epsilon
         compute MT-Receivables-Turnover (Met-Ix) rounded =
             FT-Total-Revenue (Fnd-Ix) / FT-Receivables (Fnd-Ix)
         move 1 to MT-Receivables-Turnover-P (Met-Ix)
     end-if.
 bb195-Turnover-Exit.
     exit.
*
*>  Write the feature record for this fiscal year to the output file.
 bb900-Write-Feature.
     move MT-Date (Met-Ix)                     to Met-Date.
     move MT-Roe (Met-Ix)                      to Met-Roe.
     move MT-Roic (Met-Ix)                     to Met-Roic.
     move MT-Debt-To-Equity (Met-Ix)           to Met-Debt-To-Equity.
     move MT-Net-Debt (Met-Ix)                 to Met-Net-Debt.
     move MT-Gross-Margin (Met-Ix)             to Met-Gross-Margin.
     move MT-Operating-Margin (Met-Ix)         to Met-Operating-Margin.
     move MT-Net-Margin (Met-Ix)               to Met-Net-Margin.
     move MT-Fcf-Margin (Met-Ix)               to Met-Fcf-Margin.
     move MT-Fcf-To-Net-Income (Met-Ix)        to Met-Fcf-To-Net-Income.
     move MT-Revenue-Growth (Met-Ix)           to Met-Revenue-Growth.
     move MT-Net-Income-Growth (Met-Ix)        to Met-Net-Income-Growth.
     move MT-Fcf-Growth (Met-Ix)               to Met-Fcf-Growth.
     move MT-Revenue-Cagr-3Y (Met-Ix)          to Met-Revenue-Cagr-3Y.
     move MT-Net-Income-Cagr-3Y (Met-Ix)       to Met-Net-Income-Cagr-3Y.
     move MT-Fcf-Cagr-3Y (Met-Ix)              to Met-Fcf-Cagr-3Y.
     move MT-Debt-To-Assets (Met-Ix)           to Met-Debt-To-Assets.
     move MT-Current-Ratio (Met-Ix)            to Met-Current-Ratio.
     move MT-Quick-Ratio (Met-Ix)              to Met-Quick-Ratio.
     move MT-Book-Value-Per-Share (Met-Ix)     to Met-Book-Value-Per-Share.
     move MT-Earnings-Per-Share (Met-Ix)       to Met-Earnings-Per-Share.
     move MT-Fcf-Per-Share (Met-Ix)            to Met-Fcf-Per-Share.
     move MT-Asset-Turnover (Met-Ix)           to Met-Asset-Turnover.
     move MT-Inventory-Turnover (Met-Ix)       to Met-Inventory-Turnover.
     move MT-Receivables-Turnover (Met-Ix)     to Met-Receivables-Turnover.
     move MT-Flags (Met-Ix)                    to Met-Flags.
     write STK-Metric-Record.
 bb900-Write-Feature-Exit.
     exit.
*
*****************************************************************
*  CC000 - QUALITY SCORING                                       *
*  Profitability / Growth quality / Financial strength /         *
*  Stability, then an overall quality score blended from them.   *
*****************************************************************
 cc000-Score-Quality section.
 cc000-Score-Quality-Start.
     perform cc100-Profitability      thru cc100-Profitability-Exit.
     perform cc200-Growth-Quality     thru cc200-Growth-Quality-Exit.
     perform cc300-Financial-Strength thru cc300-Financial-Strength-Exit.
     perform cc400-Stability          thru cc400-Stability-Exit.
     perform cc900-Aggregate-Quality  thru cc900-Aggregate-Quality-Exit.
 cc000-Score-Quality-Exit.
     exit.
*
*>  Profitability blends last-5-year ROE and operating margin, each
*>  scored to a 0-100 range, simple mean of whichever are present.
 cc100-Profitability.
     move 0 to WS-Cc1-Count WS-Cc1-Years.
     move "ROE " to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz800-Coverage-Fallback thru zz800-Coverage-Fallback-Exit.
     if WS-Cov-Value-P = 1
         move WS-Cov-Value to WS-Sr-Value
         move 1             to WS-Sr-Value-P
         move 0.00          to WS-Sr-Low
         move 0.25          to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc1-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc1-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc1-Count)
         compute WS-Cc1-Years = WS-Cov-Used
     end-if.
     move "OM  " to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz800-Coverage-Fallback thru zz800-Coverage-Fallback-Exit.
     if WS-Cov-Value-P = 1
         move WS-Cov-Value to WS-Sr-Value
         move 1             to WS-Sr-Value-P
         move 0.05          to WS-Sr-Low
         move 0.30          to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc1-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc1-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc1-Count)
         if WS-Cov-Used > WS-Cc1-Years
             move WS-Cov-Used to WS-Cc1-Years
         end-if
     end-if.
     move WS-Cc1-Count to WS-Mim-Count.
     perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
     move WS-Mim-Result   to Res-Profit-Score.
     move WS-Mim-Result-P to Res-Profit-Score-P.
     if WS-Cc1-Years = 0
         move 0 to Res-Profit-Conf
     else
         compute Res-Profit-Conf rounded = WS-Cc1-Years / 5
     end-if.
 cc100-Profitability-Exit.
     exit.
*
*>  Growth quality - endpoint (3rd-from-last to last) CAGR of revenue,
*>  and of free cash flow if it has 3 usable points else net income,
*>  each scored 0%-15%.  Penalty row if top line is growing nicely but
*>  cash generation under the chosen base is not keeping pace.
 cc200-Growth-Quality.
     move 0 to WS-Cc2-Count WS-Cc2-Years.
     move "FREV" to WS-Series-Select.
     perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
     perform zz830-Endpoint-Cagr thru zz830-Endpoint-Cagr-Exit.
     move WS-End-Cagr   to WS-Rev-Cagr.
     move WS-End-Cagr-P to WS-Rev-Cagr-P.
     move "FFCF" to WS-Series-Select.
     perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
     perform zz840-Count-Present-Amt thru zz840-Count-Present-Amt-Exit.
     if WS-Present-Count >= 3
         move "FCF" to WS-Gq-Base
         perform zz830-Endpoint-Cagr thru zz830-Endpoint-Cagr-Exit
         move WS-End-Cagr   to WS-Earn-Cagr
         move WS-End-Cagr-P to WS-Earn-Cagr-P
     else
         move "NI " to WS-Gq-Base
         move "FNI " to WS-Series-Select
         perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit
         perform zz840-Count-Present-Amt thru zz840-Count-Present-Amt-Exit
         if WS-Present-Count >= 3
             perform zz830-Endpoint-Cagr thru zz830-Endpoint-Cagr-Exit
             move WS-End-Cagr   to WS-Earn-Cagr
             move WS-End-Cagr-P to WS-Earn-Cagr-P
         else
             move 0 to WS-Earn-Cagr-P
         end-if
     end-if.
     if WS-Rev-Cagr-P = 1
         move WS-Rev-Cagr to WS-Sr-Value
         move 1            to WS-Sr-Value-P
         move 0.00         to WS-Sr-Low
         move 0.15         to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc2-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc2-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc2-Count)
         move 3 to WS-Cc2-Years
     end-if.
     if WS-Earn-Cagr-P = 1
         move WS-Earn-Cagr to WS-Sr-Value
         move 1             to WS-Sr-Value-P
         move 0.00          to WS-Sr-Low
         move 0.15          to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc2-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc2-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc2-Count)
         move 3 to WS-Cc2-Years
     end-if.
     if WS-Gq-Base = "FCF" and WS-Rev-Cagr-P = 1 and WS-Rev-Cagr > 0.05
         move zero to WS-Fcf-Cagr2-P
         if WS-Earn-Cagr-P = 1
             move WS-Earn-Cagr to WS-Fcf-Cagr2
             move 1 to WS-Fcf-Cagr2-P
         else
             move zero to WS-Fcf-Cagr2
         end-if
         if WS-Fcf-Cagr2 < 0.02
             add 1 to WS-Cc2-Count
             move 20 to WS-Mim-Value (WS-Cc2-Count)
             move 1  to WS-Mim-Value-P (WS-Cc2-Count)
         end-if
     end-if.
     move WS-Cc2-Count to WS-Mim-Count.
     perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
     move WS-Mim-Result   to Res-Growth-Score.
     move WS-Mim-Result-P to Res-Growth-Score-P.
     if WS-Cc2-Years = 0
         move 0 to Res-Growth-Conf
     else
         compute Res-Growth-Conf rounded = WS-Cc2-Years / 5
     end-if.
 cc200-Growth-Quality-Exit.
     exit.
*
*>  Financial strength - latest non-missing debt/equity, debt/assets,
*>  current and quick ratio, each scored and meaned.  "Latest non
*>  missing" means walk back past any blank years, not just last row.
 cc300-Financial-Strength.
     move 0 to WS-Cc3-Count WS-Cc3-Years.
     move "DTE " to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
     if WS-Lp-Value-P = 1
         move WS-Lp-Value to WS-Sr-Value
         move 1            to WS-Sr-Value-P
         compute WS-Sr-Value = WS-Lp-Value * -1
         move -2.5  to WS-Sr-Low
         move 0.00  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc3-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
         move 1 to WS-Cc3-Years
     end-if.
     move "DTA " to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
     if WS-Lp-Value-P = 1
         compute WS-Sr-Value = WS-Lp-Value * -1
         move 1     to WS-Sr-Value-P
         move -1.0  to WS-Sr-Low
         move 0.00  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc3-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
         move 1 to WS-Cc3-Years
     end-if.
     move "CURR" to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
     if WS-Lp-Value-P = 1
         move WS-Lp-Value to WS-Sr-Value
         move 1            to WS-Sr-Value-P
         move 1.0          to WS-Sr-Low
         move 3.0          to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc3-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
         move 1 to WS-Cc3-Years
     end-if.
     move "QUIC" to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
     if WS-Lp-Value-P = 1
         move WS-Lp-Value to WS-Sr-Value
         move 1            to WS-Sr-Value-P
         move 0.7          to WS-Sr-Low
         move 2.0          to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc3-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
         move 1 to WS-Cc3-Years
     end-if.
     move WS-Cc3-Count to WS-Mim-Count.
     perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
     move WS-Mim-Result   to Res-Finstr-Score.
     move WS-Mim-Result-P to Res-Finstr-Score-P.
     if WS-Cc3-Years = 0
         move 0 to Res-Finstr-Conf
     else
         compute Res-Finstr-Conf rounded = WS-Cc3-Years / 5
     end-if.
 cc300-Financial-Strength-Exit.
     exit.
*
*>  Stability - relative volatility of net income and fcf (sample
*>  stddev over +-mean), plain volatility of operating margin, off
*>  the last up to 5 present years of each, needs 3 to qualify.
 cc400-Stability.
     move 0 to WS-Cc4-Count WS-Cc4-Years.
     move "FNI " to WS-Series-Select.
     perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
     perform zz825-Coverage-Stats-Amt thru zz825-Coverage-Stats-Amt-Exit.
     if WS-Stat-Qualify = 1
         if WS-Stat-Mean < zero
             compute WS-Abs-Mean = WS-Stat-Mean * -1
         else
             move WS-Stat-Mean to WS-Abs-Mean
         end-if
         compute WS-Sr-Value rounded =
             (WS-Stat-Stddev / (WS-Abs-Mean + 0.000001)) * -1
         move 1    to WS-Sr-Value-P
         move -1.0 to WS-Sr-Low
         move 0.00 to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc4-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc4-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc4-Count)
         if WS-Stat-Used > WS-Cc4-Years
             move WS-Stat-Used to WS-Cc4-Years
         end-if
     end-if.
     move "FFCF" to WS-Series-Select.
     perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
     perform zz825-Coverage-Stats-Amt thru zz825-Coverage-Stats-Amt-Exit.
     if WS-Stat-Qualify = 1
         if WS-Stat-Mean < zero
             compute WS-Abs-Mean = WS-Stat-Mean * -1
         else
             move WS-Stat-Mean to WS-Abs-Mean
         end-if
         compute WS-Sr-Value rounded =
             (WS-Stat-Stddev / (WS-Abs-Mean + 0.000001)) * -1
         move 1    to WS-Sr-Value-P
         move -1.0 to WS-Sr-Low
         move 0.00 to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc4-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc4-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc4-Count)
         if WS-Stat-Used > WS-Cc4-Years
             move WS-Stat-Used to WS-Cc4-Years
         end-if
     end-if.
     move "OM  " to WS-Series-Select.
     perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
     perform zz835-Coverage-Stats-Rat thru zz835-Coverage-Stats-Rat-Exit.
     if WS-RStat-Qualify = 1
         compute WS-Sr-Value = WS-RStat-Stddev * -1
         move 1     to WS-Sr-Value-P
         move -0.15 to WS-Sr-Low
         move 0.00  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add 1 to WS-Cc4-Count
         move WS-Sr-Result   to WS-Mim-Value (WS-Cc4-Count)
         move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc4-Count)
         if WS-RStat-Used > WS-Cc4-Years
             move WS-RStat-Used to WS-Cc4-Years
         end-if
     end-if.
     move WS-Cc4-Count to WS-Mim-Count.
     perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
     move WS-Mim-Result   to Res-Stable-Score.
     move WS-Mim-Result-P to Res-Stable-Score-P.
     if WS-Cc4-Years = 0
         move 0 to Res-Stable-Conf
     else
         compute Res-Stable-Conf rounded = WS-Cc4-Years / 5
     end-if.
 cc400-Stability-Exit.
     exit.
*
*>  Overall quality is the confidence-weighted mean of whichever of
*>  the four dimensions scored, at least two must be present.
 cc900-Aggregate-Quality.
     move Res-Profit-Score    to WS-Agg-Value (1).
     move Res-Profit-Score-P  to WS-Agg-Flag (1).
     move Res-Profit-Conf     to WS-Agg-Conf (1).
     move Res-Growth-Score    to WS-Agg-Value (2).
     move Res-Growth-Score-P  to WS-Agg-Flag (2).
     move Res-Growth-Conf     to WS-Agg-Conf (2).
     move Res-Finstr-Score    to WS-Agg-Value (3).
     move Res-Finstr-Score-P  to WS-Agg-Flag (3).
     move Res-Finstr-Conf     to WS-Agg-Conf (3).
     move Res-Stable-Score    to WS-Agg-Value (4).
     move Res-Stable-Score-P  to WS-Agg-Flag (4).
     move Res-Stable-Conf     to WS-Agg-Conf (4).
     move 4 to WS-Agg-Count.
     move 2 to WS-Agg-Min-Valid.
     perform zz810-Coverage-Aggregate thru zz810-Coverage-Aggregate-Exit.
     move WS-Agg-Result      to Res-Quality-Score.
     move WS-Agg-Result-P    to Res-Quality-Score-P.
     move WS-Agg-Result-Conf to Res-Quality-Conf.
 cc900-Aggregate-Quality-Exit.
     exit.
*
*****************************************************************
*  DD000 - VALUATION                                              *
*  Normalised free cash flow, three scenario growth/discount      *
*  rates, DCF / owner earnings / multiples models, fair value.    *
*****************************************************************
 dd000-Value-Company section.
 dd000-Value-Company-Start.
     perform dd050-Normalize-Fcf  thru dd050-Normalize-Fcf-Exit.
     perform dd060-Growth-Discount thru dd060-Growth-Discount-Exit.
     move 1 to WS-Scn-Ix.
     perform dd100-One-Scenario thru dd100-One-Scenario-Exit
         varying WS-Scn-Ix from 1 by 1 until WS-Scn-Ix > 3.
     perform dd900-Fair-Value thru dd900-Fair-Value-Exit.
 dd000-Value-Company-Exit.
     exit.
*
*>  Normalised fcf = mean of the last up to 5 present annual fcf
*>  figures, needs 3 to qualify same as any other coverage series.
 dd050-Normalize-Fcf.
     move "FFCF" to WS-Series-Select.
     perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
     move 0 to WS-Stat-Used.
     set SerA-Ix to WS-Fund-Count.
     perform zz826-Collect-Stat5
         until WS-Stat-Used = 5 or SerA-Ix < 1.
     if WS-Stat-Used < 3
         move 0 to WS-Norm-Fcf-P
     else
         move 0 to WS-Stat-Sum
         perform zz827-Sum-Stat5 varying WS-Stat-Ix from 1 by 1
             until WS-Stat-Ix > WS-Stat-Used
         compute WS-Norm-Fcf rounded = WS-Stat-Sum / WS-Stat-Used
         move 1 to WS-Norm-Fcf-P
     end-if.
 dd050-Normalize-Fcf-Exit.
     exit.
*
*>  Base case growth = 3yr revenue cagr, clamped 0%-20%, else 5%.
*>  Bull adds 3 points, bear takes off 3 points off the base growth.
*>  Discount rate off latest debt/assets, 8% plus 4% times that ratio,
*>  10% flat if debt/assets is not available.  Terminal growth 2.5%.
 dd060-Growth-Discount.
     set Met-Ix to WS-Fund-Count.
     move MT-Revenue-Cagr-3Y-P (Met-Ix) to WS-Latest-Dta-P.
     if WS-Latest-Dta-P = 1
         move MT-Revenue-Cagr-3Y (Met-Ix) to WS-Growth-G (1)
         if WS-Growth-G (1) < 0.00  move 0.00 to WS-Growth-G (1) end-if
         if WS-Growth-G (1) > 0.20  move 0.20 to WS-Growth-G (1) end-if
     else
         move 0.05 to WS-Growth-G (1)
     end-if.
     compute WS-Growth-G (2) = WS-Growth-G (1) + 0.03.
     compute WS-Growth-G (3) = WS-Growth-G (1) - 0.03.
     if WS-Growth-G (3) < 0.00 move 0.00 to WS-Growth-G (3) end-if.
     move MT-Debt-To-Assets-P (Met-Ix) to WS-Latest-Dta-P.
     if WS-Latest-Dta-P = 1
         move MT-Debt-To-Assets (Met-Ix) to WS-Latest-Dta
         compute WS-Discount-R rounded = 0.08 + (0.04 * WS-Latest-Dta)
     else
         move 0.10 to WS-Discount-R
     end-if.
     move 0.025 to WS-Terminal-G.
 dd060-Growth-Discount-Exit.
     exit.
*
*>  One of base/bull/bear - five year DCF on normalised fcf grown at
*>  the scenario rate, Gordon growth terminal value, discounted back,
*>  divided by latest shares outstanding for a per share fair value.
 dd100-One-Scenario.
     evaluate WS-Scn-Ix
         when 1  move "BASE" to Res-Scn-Name (WS-Scn-Ix)
         when 2  move "BULL" to Res-Scn-Name (WS-Scn-Ix)
         when 3  move "BEAR" to Res-Scn-Name (WS-Scn-Ix)
     end-evaluate.
     move WS-Growth-G (WS-Scn-Ix) to Res-Scn-Growth-Rate (WS-Scn-Ix).
     move 1                       to Res-Scn-Growth-Rate-P (WS-Scn-Ix).
     move WS-Discount-R           to Res-Scn-Discount-Rate (WS-Scn-Ix).
     move WS-Terminal-G           to Res-Scn-Terminal-G (WS-Scn-Ix).
     set Fnd-Ix to WS-Fund-Count.
     if WS-Norm-Fcf-P = 1 and FT-Shares-P (Fnd-Ix) = 1
            and FT-Shares (Fnd-Ix) > WS-Epsilon
            and WS-Discount-R > WS-Terminal-G
         move WS-Norm-Fcf to WS-Fcf-Year
         move zero to WS-Pv-Sum
         perform dd110-Pv-One-Year thru dd110-Pv-One-Year-Exit
             varying WS-Yr from 1 by 1 until WS-Yr > 5
         compute WS-Terminal-Value =
             (WS-Fcf-Year * (1 + WS-Terminal-G)) /
             (WS-Discount-R - WS-Terminal-G)
         compute WS-Disc-Factor =
             1 / ((1 + WS-Discount-R) ** 5)
         compute WS-Pv-Sum rounded =
             WS-Pv-Sum + (WS-Terminal-Value * WS-Disc-Factor)
         compute Res-Scn-Fair-Value (WS-Scn-Ix) rounded =
             WS-Pv-Sum / FT-Shares (Fnd-Ix)
         move 1 to Res-Scn-Fair-Value-P (WS-Scn-Ix)
         move 0.8 to Res-Scn-Conf (WS-Scn-Ix)
     else
         move 0 to Res-Scn-Fair-Value-P (WS-Scn-Ix)
         move 0 to Res-Scn-Conf (WS-Scn-Ix)
     end-if.
     move zero to Res-Scn-Fair-Pe (WS-Scn-Ix).
 dd100-One-Scenario-Exit.
     exit.
*
 dd110-Pv-One-Year.
     if WS-Yr > 1
         compute WS-Fcf-Year rounded =
             WS-Fcf-Year * (1 + WS-Growth-G (WS-Scn-Ix))
     end-if.
     compute WS-Disc-Factor =
         1 / ((1 + WS-Discount-R) ** WS-Yr).
     compute WS-Pv-Year rounded = WS-Fcf-Year * WS-Disc-Factor.
     add WS-Pv-Year to WS-Pv-Sum.
 dd110-Pv-One-Year-Exit.
     exit.
*
*>  Fair value - mean of the base-case dcf value, an owner earnings
*>  model (book value per share grown at roe, discounted 2 points
*>  harder than the dcf rate) and a trailing earnings multiples
*>  model, whichever of the three are present.
 dd900-Fair-Value.
     move Res-Scn-Fair-Value (1)   to WS-Dcf-Value.
     move Res-Scn-Fair-Value-P (1) to WS-Dcf-Value-P.
     move WS-Dcf-Value             to Res-Dcf-Value.
     move WS-Dcf-Value-P           to Res-Dcf-Value-P.
     set Met-Ix to WS-Fund-Count.
     if MT-Book-Value-Per-Share-P (Met-Ix) = 1 and MT-Roe-P (Met-Ix) = 1
            and MT-Roe (Met-Ix) > zero
         compute WS-Oe-Value rounded =
             (MT-Book-Value-Per-Share (Met-Ix) * (1 + MT-Roe (Met-Ix)))
             / (1 + WS-Discount-R + 0.02)
         move 1 to WS-Oe-Value-P
     else
         move 0 to WS-Oe-Value-P
     end-if.
     move WS-Oe-Value   to Res-Owner-Earn-Value.
     move WS-Oe-Value-P to Res-Owner-Earn-Value-P.
     if MT-Earnings-Per-Share-P (Met-Ix) = 1
            and MT-Earnings-Per-Share (Met-Ix) > WS-Epsilon
         compute WS-Mult-Value rounded =
             MT-Earnings-Per-Share (Met-Ix) * 15
         move 1 to WS-Mult-Value-P
     else
         move 0 to WS-Mult-Value-P
     end-if.
     move WS-Mult-Value   to Res-Multiples-Value.
     move WS-Mult-Value-P to Res-Multiples-Value-P.
     move zero to WS-Agg-Sum.
     move 0    to WS-Present-Count.
     if WS-Dcf-Value-P = 1
         add WS-Dcf-Value to WS-Agg-Sum
         add 1 to WS-Present-Count
     end-if.
     if WS-Oe-Value-P = 1
         add WS-Oe-Value to WS-Agg-Sum
         add 1 to WS-Present-Count
     end-if.
     if WS-Mult-Value-P = 1
         add WS-Mult-Value to WS-Agg-Sum
         add 1 to WS-Present-Count
     end-if.
     if WS-Present-Count = 0
         move 0 to Res-Fair-Value-P
         move 0 to Res-Valuation-Conf
     else
         compute Res-Fair-Value rounded = WS-Agg-Sum / WS-Present-Count
         move 1 to Res-Fair-Value-P
         compute Res-Valuation-Conf rounded = WS-Present-Count / 3
     end-if.
     move Res-Valuation-Conf to Res-Score-Conf.
 dd900-Fair-Value-Exit.
     exit.
*
*****************************************************************
*  EE000 - MARKET STATISTICS off the daily closing price table.  *
*****************************************************************
 ee000-Market-Stats section.
 ee000-Market-Stats-Start.
     if WS-Price-Count = 0
         move 0 to Res-Market-Price-P Res-Return-1Y-P Res-Return-3Y-P
                    Res-Return-5Y-P Res-Volatility-P Res-Max-Drawdown-P
                    Res-Trailing-Pe-P Res-Trailing-Pfcf-P
     else
         set Prc-Ix to WS-Price-Count
         move PT-Close (Prc-Ix) to WS-Mkt-Latest-Price
         move 1 to WS-Mkt-Latest-P Res-Market-Price-P
         move WS-Mkt-Latest-Price to Res-Market-Price
         perform ee100-Trailing-Return thru ee100-Trailing-Return-Exit.
         perform ee200-Volatility thru ee200-Volatility-Exit.
         perform ee300-Max-Drawdown thru ee300-Max-Drawdown-Exit.
         perform ee400-Trailing-Multiples thru ee400-Trailing-Multiples-Exit.
     end-if.
 ee000-Market-Stats-Exit.
     exit.
*
*>  252/756/1260 trading days back (1/3/5 years), simple total return
*>  off the close that many rows before the latest, if that far back
*>  exists in the table.
 ee100-Trailing-Return.
     move 252  to WS-Mkt-Days-Back.
     perform ee110-One-Trailing-Return thru ee110-One-Trailing-Return-Exit.
     move WS-Mkt-Ret-One   to Res-Return-1Y.
     move WS-Mkt-Base-P    to Res-Return-1Y-P.
     move 756  to WS-Mkt-Days-Back.
     perform ee110-One-Trailing-Return thru ee110-One-Trailing-Return-Exit.
     move WS-Mkt-Ret-One   to Res-Return-3Y.
     move WS-Mkt-Base-P    to Res-Return-3Y-P.
     move 1260 to WS-Mkt-Days-Back.
     perform ee110-One-Trailing-Return thru ee110-One-Trailing-Return-Exit.
     move WS-Mkt-Ret-One   to Res-Return-5Y.
     move WS-Mkt-Base-P    to Res-Return-5Y-P.
 ee100-Trailing-Return-Exit.
     exit.
*
 ee110-One-Trailing-Return.
     compute WS-Mkt-Target-Ix = WS-Price-Count - WS-Mkt-Days-Back.
     if WS-Mkt-Target-Ix < 1
         move 0 to WS-Mkt-Base-P
     else
         set Prc-Ix to WS-Mkt-Target-Ix
         move PT-Close (Prc-Ix) to WS-Mkt-Base-Price
         if WS-Mkt-Base-Price > WS-Epsilon
             compute WS-Mkt-Ret-One rounded =
                 (WS-Mkt-Latest-Price / WS-Mkt-Base-Price) - 1
             move 1 to WS-Mkt-Base-P
         else
             move 0 to WS-Mkt-Base-P
         end-if
     end-if.
 ee110-One-Trailing-Return-Exit.
     exit.
*
*>  Annualised volatility - sample stddev of daily simple returns over
*>  the trailing year of closes, times root-252.  Needs at least 2
*>  closes to form one return.
 ee200-Volatility.
     move zero to WS-Mkt-Ret-Sum WS-Mkt-Ret-Sumsq.
     move 0    to WS-Mkt-Ret-Count.
     if WS-Price-Count < 2
         move 0 to Res-Volatility-P
     else
         perform ee210-One-Daily-Return thru ee210-One-Daily-Return-Exit
             varying Prc-Ix from 2 by 1
             until Prc-Ix > WS-Price-Count
                or WS-Mkt-Ret-Count >= 252
         if WS-Mkt-Ret-Count < 2
             move 0 to Res-Volatility-P
         else
             compute WS-Mkt-Ret-Mean rounded =
                 WS-Mkt-Ret-Sum / WS-Mkt-Ret-Count
             compute WS-Mkt-Ret-Var rounded =
                 (WS-Mkt-Ret-Sumsq -
                  ((WS-Mkt-Ret-Sum * WS-Mkt-Ret-Sum) / WS-Mkt-Ret-Count))
                 / (WS-Mkt-Ret-Count - 1)
             if WS-Mkt-Ret-Var < zero move zero to WS-Mkt-Ret-Var end-if
             move WS-Mkt-Ret-Var to WS-Root-Input
             perform zz850-Square-Root thru zz850-Square-Root-Exit
             move WS-Root-Result to WS-Mkt-Daily-Vol
             compute Res-Volatility rounded =
                 WS-Mkt-Daily-Vol * WS-Mkt-Annual-Factor
             move 1 to Res-Volatility-P
         end-if
     end-if.
 ee200-Volatility-Exit.
     exit.
*
 ee210-One-Daily-Return.
     if PT-Close (Prc-Ix - 1) > WS-Epsilon
         compute WS-Mkt-Ret-One rounded =
             (PT-Close (Prc-Ix) / PT-Close (Prc-Ix - 1)) - 1
         add WS-Mkt-Ret-One to WS-Mkt-Ret-Sum
         compute WS-Mkt-Ret-Sumsq =
             WS-Mkt-Ret-Sumsq + (WS-Mkt-Ret-One * WS-Mkt-Ret-One)
         add 1 to WS-Mkt-Ret-Count
     end-if.
 ee210-One-Daily-Return-Exit.
     exit.
*
*>  Maximum peak to trough drawdown over the whole price history.
 ee300-Max-Drawdown.
     set Prc-Ix to 1.
     move PT-Close (1) to WS-Mkt-Peak.
     move zero to WS-Mkt-Max-Drawdown.
     perform ee310-One-Drawdown-Step thru ee310-One-Drawdown-Step-Exit
         varying Prc-Ix from 1 by 1 until Prc-Ix > WS-Price-Count.
     move WS-Mkt-Max-Drawdown to Res-Max-Drawdown.
     move 1 to Res-Max-Drawdown-P.
 ee300-Max-Drawdown-Exit.
     exit.
*
 ee310-One-Drawdown-Step.
     if PT-Close (Prc-Ix) > WS-Mkt-Peak
         move PT-Close (Prc-Ix) to WS-Mkt-Peak
     else
         if WS-Mkt-Peak > WS-Epsilon
             compute WS-Mkt-Drawdown rounded =
                 (PT-Close (Prc-Ix) / WS-Mkt-Peak) - 1
             if WS-Mkt-Drawdown < WS-Mkt-Max-Drawdown
                 move WS-Mkt-Drawdown to WS-Mkt-Max-Drawdown
             end-if
         end-if
     end-if.
 ee310-One-Drawdown-Step-Exit.
     exit.
*
*>  Trailing p/e and p/fcf off the latest annual eps/fcf-per-share
*>  and the latest close.
 ee400-Trailing-Multiples.
     set Met-Ix to WS-Fund-Count.
     if MT-Earnings-Per-Share-P (Met-Ix) = 1
            and MT-Earnings-Per-Share (Met-Ix) > WS-Epsilon
         compute Res-Trailing-Pe rounded =
             WS-Mkt-Latest-Price / MT-Earnings-Per-Share (Met-Ix)
         move 1 to Res-Trailing-Pe-P
     else
         move 0 to Res-Trailing-Pe-P
     end-if.
     if MT-Fcf-Per-Share-P (Met-Ix) = 1
            and MT-Fcf-Per-Share (Met-Ix) > WS-Epsilon
         compute Res-Trailing-Pfcf rounded =
             WS-Mkt-Latest-Price / MT-Fcf-Per-Share (Met-Ix)
         move 1 to Res-Trailing-Pfcf-P
     else
         move 0 to Res-Trailing-Pfcf-P
     end-if.
 ee400-Trailing-Multiples-Exit.
     exit.
*
*****************************************************************
*  FF000 - RATING - value / market / risk component scores,      *
*  weighted into a total, mapped to a buy/hold/sell label.        *
*****************************************************************
 ff000-Rate-Company section.
 ff000-Rate-Company-Start.
     perform ff100-Value-Score  thru ff100-Value-Score-Exit.
     perform ff200-Market-Score thru ff200-Market-Score-Exit.
     perform ff300-Risk-Score   thru ff300-Risk-Score-Exit.
     perform ff900-Total-Score  thru ff900-Total-Score-Exit.
 ff000-Rate-Company-Exit.
     exit.
*
*>  Value score off upside to fair value, scored -20% to +50%.
 ff100-Value-Score.
     if Res-Fair-Value-P = 1 and Res-Current-Price-P = 1
            and Res-Current-Price > WS-Epsilon
         compute Res-Upside rounded =
             (Res-Fair-Value / Res-Current-Price) - 1
         move 1 to Res-Upside-P
         move Res-Upside to WS-Sr-Value
         move 1           to WS-Sr-Value-P
         move -0.20       to WS-Sr-Low
         move 0.50        to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         move WS-Sr-Result to Res-Value-Score
     else
         move 0 to Res-Upside-P
         move 50 to Res-Value-Score
     end-if.
 ff100-Value-Score-Exit.
     exit.
*
*>  Market score - mean of 1/3/5 year trailing returns, each scored
*>  -20%/+50%, whichever are present; 50 (neutral) if none are.
 ff200-Market-Score.
     move 0 to WS-Agg-Used.
     move zero to WS-Agg-Sum.
     if Res-Return-1Y-P = 1
         move Res-Return-1Y to WS-Sr-Value
         move 1              to WS-Sr-Value-P
         move -0.20 to WS-Sr-Low
         move 0.50  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add WS-Sr-Result to WS-Agg-Sum
         add 1 to WS-Agg-Used
     end-if.
     if Res-Return-3Y-P = 1
         move Res-Return-3Y to WS-Sr-Value
         move 1              to WS-Sr-Value-P
         move -0.20 to WS-Sr-Low
         move 0.50  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add WS-Sr-Result to WS-Agg-Sum
         add 1 to WS-Agg-Used
     end-if.
     if Res-Return-5Y-P = 1
         move Res-Return-5Y to WS-Sr-Value
         move 1              to WS-Sr-Value-P
         move -0.20 to WS-Sr-Low
         move 0.50  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add WS-Sr-Result to WS-Agg-Sum
         add 1 to WS-Agg-Used
     end-if.
     if WS-Agg-Used = 0
         move 50 to Res-Market-Score
     else
         compute Res-Market-Score rounded = WS-Agg-Sum / WS-Agg-Used
     end-if.
 ff200-Market-Score-Exit.
     exit.
*
*>  Risk score - volatility scored 10%-60% (inverted, low vol wins)
*>  and max drawdown scored -60%-0%, meaned; 50 if neither present.
 ff300-Risk-Score.
     move 0 to WS-Agg-Used.
     move zero to WS-Agg-Sum.
     if Res-Volatility-P = 1
         compute WS-Sr-Value = Res-Volatility * -1
         move 1 to WS-Sr-Value-P
         move -0.60 to WS-Sr-Low
         move -0.10 to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add WS-Sr-Result to WS-Agg-Sum
         add 1 to WS-Agg-Used
     end-if.
     if Res-Max-Drawdown-P = 1
         move Res-Max-Drawdown to WS-Sr-Value
         move 1                 to WS-Sr-Value-P
         move -0.60 to WS-Sr-Low
         move 0.00  to WS-Sr-High
         perform zz870-Score-Range thru zz870-Score-Range-Exit
         add WS-Sr-Result to WS-Agg-Sum
         add 1 to WS-Agg-Used
     end-if.
     if WS-Agg-Used = 0
         move 50 to Res-Risk-Score
     else
         compute Res-Risk-Score rounded = WS-Agg-Sum / WS-Agg-Used
     end-if.
 ff300-Risk-Score-Exit.
     exit.
*
*>  Total = 40% value, 30% quality, 20% market, 10% risk; quality
*>  defaults to 50 if the quality score itself is missing.
*>  BUY at 65 or over, SELL at 35 or under, HOLD in between.
 ff900-Total-Score.
     if Res-Quality-Score-P = 1
         move Res-Quality-Score to WS-Val-Score
     else
         move 50 to WS-Val-Score
     end-if.
     compute Res-Total-Score rounded =
         (Res-Value-Score * 0.40) + (WS-Val-Score * 0.30) +
         (Res-Market-Score * 0.20) + (Res-Risk-Score * 0.10).
     if Res-Total-Score >= 65
         move "BUY " to Res-Rating-Label
     else
         if Res-Total-Score <= 35
             move "SELL" to Res-Rating-Label
         else
             move "HOLD" to Res-Rating-Label
         end-if
     end-if.
 ff900-Total-Score-Exit.
     exit.
*
*****************************************************************
*  GG000 - ASSEMBLER - final tidy up of the result block before  *
*  the report is printed.                                        *
*****************************************************************
 gg000-Assemble-Result section.
 gg000-Assemble-Result-Start.
     move Mta-Current-Price   to Res-Current-Price.
     move Mta-Current-Price-P to Res-Current-Price-P.
     if Res-Current-Price-P = 0 and Res-Market-Price-P = 1
         move Res-Market-Price   to Res-Current-Price
         move 1                   to Res-Current-Price-P
     end-if.
 gg000-Assemble-Result-Exit.
     exit.
*
*****************************************************************
*  HH000 - call the report writer sub program.                   *
*****************************************************************
 hh000-Call-Report section.
 hh000-Call-Report-Start.
     set Met-Ix to WS-Fund-Count.
     call "stkrgstr" using STK-Meta-Record
                           STK-Result-Block
                           MT-Entry (Met-Ix).
 hh000-Call-Report-Exit.
     exit.
*
*****************************************************************
*  ZZ700 UP - COVERAGE HELPERS                                   *
*  Common series-copy, coverage-fallback, aggregate and root      *
*  finding routines used throughout Quality / Valuation / Market. *
*****************************************************************
*
*>  Copy a ratio scale metric column into WS-Series for year 1 thru
*>  the fundamentals row count, selected by WS-Series-Select.
 zz700-Copy-Series section.
 zz700-Copy-Series-Start.
     perform zz701-Copy-One-Ratio thru zz701-Copy-One-Ratio-Exit
         varying Ser-Ix from 1 by 1 until Ser-Ix > WS-Fund-Count.
 zz700-Copy-Series-Exit.
     exit.
*
 zz701-Copy-One-Ratio.
     evaluate WS-Series-Select
         when "ROE "
             move MT-Roe (Ser-Ix)            to WS-Series-Value (Ser-Ix)
             move MT-Roe-P (Ser-Ix)          to WS-Series-Value-P (Ser-Ix)
         when "OM  "
             move MT-Operating-Margin (Ser-Ix)   to WS-Series-Value (Ser-Ix)
             move MT-Operating-Margin-P (Ser-Ix) to WS-Series-Value-P (Ser-Ix)
         when "DTE "
             move MT-Debt-To-Equity (Ser-Ix)   to WS-Series-Value (Ser-Ix)
             move MT-Debt-To-Equity-P (Ser-Ix) to WS-Series-Value-P (Ser-Ix)
         when "DTA "
             move MT-Debt-To-Assets (Ser-Ix)   to WS-Series-Value (Ser-Ix)
             move MT-Debt-To-Assets-P (Ser-Ix) to WS-Series-Value-P (Ser-Ix)
         when "CURR"
             move MT-Current-Ratio (Ser-Ix)    to WS-Series-Value (Ser-Ix)
             move MT-Current-Ratio-P (Ser-Ix)  to WS-Series-Value-P (Ser-Ix)
         when "QUIC"
             move MT-Quick-Ratio (Ser-Ix)      to WS-Series-Value (Ser-Ix)
             move MT-Quick-Ratio-P (Ser-Ix)    to WS-Series-Value-P (Ser-Ix)
     end-evaluate.
 zz701-Copy-One-Ratio-Exit.
     exit.
*
*>  Copy a dollar scale fundamentals column into WS-Series-Amt.
 zz705-Copy-Series-Amt section.
 zz705-Copy-Series-Amt-Start.
     perform zz706-Copy-One-Amt thru zz706-Copy-One-Amt-Exit
         varying SerA-Ix from 1 by 1 until SerA-Ix > WS-Fund-Count.
 zz705-Copy-Series-Amt-Exit.
     exit.
*
 zz706-Copy-One-Amt.
     evaluate WS-Series-Select
         when "FREV"
             move FT-Total-Revenue (SerA-Ix)   to WS-Series-Amt-Value (SerA-Ix)
             move FT-Total-Revenue-P (SerA-Ix) to WS-Series-Amt-Value-P (SerA-Ix)
         when "FNI "
             move FT-Net-Income (SerA-Ix)      to WS-Series-Amt-Value (SerA-Ix)
             move FT-Net-Income-P (SerA-Ix)    to WS-Series-Amt-Value-P (SerA-Ix)
         when "FFCF"
             move FT-Free-Cash-Flow (SerA-Ix)  to WS-Series-Amt-Value (SerA-Ix)
             move FT-Free-Cash-Flow-P (SerA-Ix) to WS-Series-Amt-Value-P (SerA-Ix)
     end-evaluate.
 zz706-Copy-One-Amt-Exit.
     exit.
*
*>  Mean of the last up to 5 present values of a ratio scale series
*>  already copied into WS-Series, missing if fewer than 3 present.
 zz800-Coverage-Fallback section.
 zz800-Coverage-Fallback-Start.
     move 0 to WS-Cov-Used.
     move zero to WS-Cov-Sum.
     set Ser-Ix to WS-Fund-Count.
     perform zz801-Collect-Backward thru zz801-Collect-Backward-Exit
         until WS-Cov-Used = 5 or Ser-Ix < 1.
     if WS-Cov-Used < 3
         move 0 to WS-Cov-Value-P
         move 0 to WS-Cov-Confidence
     else
         compute WS-Cov-Value rounded = WS-Cov-Sum / WS-Cov-Used
         move 1 to WS-Cov-Value-P
         compute WS-Cov-Confidence rounded = WS-Cov-Used / 5
     end-if.
 zz800-Coverage-Fallback-Exit.
     exit.
*
 zz801-Collect-Backward.
     if WS-Series-Value-P (Ser-Ix) = 1
         add WS-Series-Value (Ser-Ix) to WS-Cov-Sum
         add 1 to WS-Cov-Used
     end-if.
     set Ser-Ix down by 1.
 zz801-Collect-Backward-Exit.
     exit.
*
*>  Most recent present value of a ratio series, scanning backward
*>  past any missing years, rather than just the last row.
 zz805-Latest-Present section.
 zz805-Latest-Present-Start.
     move 0 to WS-Lp-Value-P.
     set Ser-Ix to WS-Fund-Count.
     perform zz806-Lp-Scan thru zz806-Lp-Scan-Exit
         until WS-Lp-Value-P = 1 or Ser-Ix < 1.
 zz805-Latest-Present-Exit.
     exit.
*
 zz806-Lp-Scan.
     if WS-Series-Value-P (Ser-Ix) = 1
         move WS-Series-Value (Ser-Ix) to WS-Lp-Value
         move 1 to WS-Lp-Value-P
     end-if.
     set Ser-Ix down by 1.
 zz806-Lp-Scan-Exit.
     exit.
*
*>  Confidence weighted mean of up to 4 already-scored dimensions,
*>  missing unless at least WS-Agg-Min-Valid of them are present.
 zz810-Coverage-Aggregate section.
 zz810-Coverage-Aggregate-Start.
     move 0 to WS-Agg-Used.
     move zero to WS-Agg-Sum WS-Agg-Conf-Sum.
     perform zz811-Agg-One-Item thru zz811-Agg-One-Item-Exit
         varying WS-Agg-Ix from 1 by 1 until WS-Agg-Ix > WS-Agg-Count.
     if WS-Agg-Used < WS-Agg-Min-Valid
         move 0 to WS-Agg-Result-P
         move 0 to WS-Agg-Result-Conf
     else
         compute WS-Agg-Result rounded = WS-Agg-Sum / WS-Agg-Used
         move 1 to WS-Agg-Result-P
         compute WS-Agg-Result-Conf rounded = WS-Agg-Conf-Sum / WS-Agg-Used
     end-if.
 zz810-Coverage-Aggregate-Exit.
     exit.
*
 zz811-Agg-One-Item.
     if WS-Agg-Flag (WS-Agg-Ix) = 1
         add WS-Agg-Value (WS-Agg-Ix) to WS-Agg-Sum
         add WS-Agg-Conf (WS-Agg-Ix)  to WS-Agg-Conf-Sum
         add 1 to WS-Agg-Used
     end-if.
 zz811-Agg-One-Item-Exit.
     exit.
*
*>  Plain mean ignoring missing slots of a small ad hoc component
*>  array, missing only if every slot is missing.
 zz815-Mean-Ignore-Missing section.
 zz815-Mean-Ignore-Missing-Start.
     move 0 to WS-Mim-Used.
     move zero to WS-Mim-Sum.
     perform zz816-Mim-One-Item thru zz816-Mim-One-Item-Exit
         varying WS-Mim-Ix from 1 by 1 until WS-Mim-Ix > WS-Mim-Count.
     if WS-Mim-Used = 0
         move 0 to WS-Mim-Result-P
     else
         compute WS-Mim-Result rounded = WS-Mim-Sum / WS-Mim-Used
         move 1 to WS-Mim-Result-P
     end-if.
 zz815-Mean-Ignore-Missing-Exit.
     exit.
*
 zz816-Mim-One-Item.
     if WS-Mim-Value-P (WS-Mim-Ix) = 1
         add WS-Mim-Value (WS-Mim-Ix) to WS-Mim-Sum
         add 1 to WS-Mim-Used
     end-if.
 zz816-Mim-One-Item-Exit.
     exit.
*
*>  Mean and sample stddev of the last up to 5 present values of a
*>  dollar scale series already copied into WS-Series-Amt.
 zz825-Coverage-Stats-Amt section.
 zz825-Coverage-Stats-Amt-Start.
     move 0 to WS-Stat-Used.
     set SerA-Ix to WS-Fund-Count.
     perform zz826-Collect-Stat5 until WS-Stat-Used = 5 or SerA-Ix < 1.
     if WS-Stat-Used < 3
         move 0 to WS-Stat-Qualify
     else
         move 1 to WS-Stat-Qualify
         move zero to WS-Stat-Sum
         perform zz827-Sum-Stat5 varying WS-Stat-Ix from 1 by 1
             until WS-Stat-Ix > WS-Stat-Used
         compute WS-Stat-Mean rounded = WS-Stat-Sum / WS-Stat-Used
         move zero to WS-Stat-Sumsq-Dev
         perform zz828-Sumsq-Stat5 varying WS-Stat-Ix from 1 by 1
             until WS-Stat-Ix > WS-Stat-Used
         if WS-Stat-Used > 1
             compute WS-Stat-Variance rounded =
                 WS-Stat-Sumsq-Dev / (WS-Stat-Used - 1)
             move WS-Stat-Variance to WS-Root-Input
             perform zz850-Square-Root thru zz850-Square-Root-Exit
             move WS-Root-Result to WS-Stat-Stddev
         else
             move zero to WS-Stat-Stddev
         end-if
     end-if.
 zz825-Coverage-Stats-Amt-Exit.
     exit.
*
 zz826-Collect-Stat5.
     if WS-Series-Amt-Value-P (SerA-Ix) = 1
         add 1 to WS-Stat-Used
         move WS-Series-Amt-Value (SerA-Ix) to WS-Stat5-Value (WS-Stat-Used)
     end-if.
     set SerA-Ix down by 1.
*
 zz827-Sum-Stat5.
     add WS-Stat5-Value (WS-Stat-Ix) to WS-Stat-Sum.
*
 zz828-Sumsq-Stat5.
     compute WS-Stat-Dev = WS-Stat5-Value (WS-Stat-Ix) - WS-Stat-Mean.
     compute WS-Stat-Sumsq-Dev rounded =
         WS-Stat-Sumsq-Dev + (WS-Stat-Dev * WS-Stat-Dev).
*
*>  Same as zz825 but for a ratio scale series in WS-Series.
 zz835-Coverage-Stats-Rat section.
 zz835-Coverage-Stats-Rat-Start.
     move 0 to WS-RStat-Used.
     set Ser-Ix to WS-Fund-Count.
     perform zz836-Collect-RStat5 until WS-RStat-Used = 5 or Ser-Ix < 1.
     if WS-RStat-Used < 3
         move 0 to WS-RStat-Qualify
     else
         move 1 to WS-RStat-Qualify
         move zero to WS-RStat-Sum
         perform zz837-Sum-RStat5 varying WS-RStat-Ix from 1 by 1
             until WS-RStat-Ix > WS-RStat-Used
         compute WS-RStat-Mean rounded = WS-RStat-Sum / WS-RStat-Used
         move zero to WS-RStat-Sumsq-Dev
         perform zz838-Sumsq-RStat5 varying WS-RStat-Ix from 1 by 1
             until WS-RStat-Ix > WS-RStat-Used
         if WS-RStat-Used > 1
             compute WS-RStat-Variance rounded =
                 WS-RStat-Sumsq-Dev / (WS-RStat-Used - 1)
             move WS-RStat-Variance to WS-Root-Input
             perform zz850-Square-Root thru zz850-Square-Root-Exit
             move WS-Root-Result to WS-RStat-Stddev
         else
             move zero to WS-RStat-Stddev
         end-if
     end-if.
 zz835-Coverage-Stats-Rat-Exit.
     exit.
*
 zz836-Collect-RStat5.
     if WS-Series-Value-P (Ser-Ix) = 1
         add 1 to WS-RStat-Used
         move WS-Series-Value (Ser-Ix) to WS-RStat5-Value (WS-RStat-Used)
     end-if.
     set Ser-Ix down by 1.
*
 zz837-Sum-RStat5.
     add WS-RStat5-Value (WS-RStat-Ix) to WS-RStat-Sum.
*
 zz838-Sumsq-RStat5.
     compute WS-RStat-Dev = WS-RStat5-Value (WS-RStat-Ix) - WS-RStat-Mean.
     compute WS-RStat-Sumsq-Dev rounded =
         WS-RStat-Sumsq-Dev + (WS-RStat-Dev * WS-RStat-Dev).
*
*>  Endpoint CAGR (3rd-from-last present value to last present value)
*>  of a dollar scale series already copied into WS-Series-Amt.
 zz830-Endpoint-Cagr section.
 zz830-Endpoint-Cagr-Start.
     move 0 to WS-End-Count.
     set SerA-Ix to WS-Fund-Count.
     perform zz831-Collect-Last3 thru zz831-Collect-Last3-Exit
         until WS-End-Count = 3 or SerA-Ix < 1.
     if WS-End-Count < 3
         move 0 to WS-End-Cagr-P
     else
         move WS-Last3 (1) to WS-End-Value.
         move WS-Last3 (3) to WS-Start-Value.
         if WS-End-Value > zero and WS-Start-Value > zero
             compute WS-Root-Input = WS-End-Value / WS-Start-Value
             perform zz850-Square-Root thru zz850-Square-Root-Exit
             compute WS-End-Cagr rounded = WS-Root-Result - 1
             move 1 to WS-End-Cagr-P
         else
             move 0 to WS-End-Cagr-P
         end-if
     end-if.
 zz830-Endpoint-Cagr-Exit.
     exit.
*
 zz831-Collect-Last3.
     if WS-Series-Amt-Value-P (SerA-Ix) = 1
         add 1 to WS-End-Count
         move WS-Series-Amt-Value (SerA-Ix) to WS-Last3 (WS-End-Count)
     end-if.
     set SerA-Ix down by 1.
 zz831-Collect-Last3-Exit.
     exit.
*
*>  Count of present values in the dollar scale series in
*>  WS-Series-Amt, used to pick revenue growth-quality's base.
 zz840-Count-Present-Amt section.
 zz840-Count-Present-Amt-Start.
     move 0 to WS-Present-Count.
     perform zz841-Count-One-Amt thru zz841-Count-One-Amt-Exit
         varying SerA-Ix from 1 by 1 until SerA-Ix > WS-Fund-Count.
 zz840-Count-Present-Amt-Exit.
     exit.
*
 zz841-Count-One-Amt.
     if WS-Series-Amt-Value-P (SerA-Ix) = 1
         add 1 to WS-Present-Count
     end-if.
 zz841-Count-One-Amt-Exit.
     exit.
*
*>  Square root by Newton's method - no FUNCTION SQRT on this box.
 zz850-Square-Root section.
 zz850-Square-Root-Start.
     if WS-Root-Input <= zero
         move zero to WS-Root-Result
     else
         move WS-Root-Input to WS-Root-Guess
         perform zz851-Sqrt-Step 40 times
         move WS-Root-Guess to WS-Root-Result
     end-if.
 zz850-Square-Root-Exit.
     exit.
*
 zz851-Sqrt-Step.
     compute WS-Root-Temp rounded =
         (WS-Root-Guess + (WS-Root-Input / WS-Root-Guess)) / 2.
     move WS-Root-Temp to WS-Root-Guess.
*
*>  Cube root by Newton's method.
 zz860-Cube-Root section.
 zz860-Cube-Root-Start.
     if WS-Root-Input <= zero
         move zero to WS-Root-Result
     else
         move WS-Root-Input to WS-Root-Guess
         perform zz861-Cube-Step 60 times
         move WS-Root-Guess to WS-Root-Result
     end-if.
 zz860-Cube-Root-Exit.
     exit.
*
 zz861-Cube-Step.
     compute WS-Root-Temp rounded =
         ((2 * WS-Root-Guess) +
          (WS-Root-Input / (WS-Root-Guess * WS-Root-Guess))) / 3.
     move WS-Root-Temp to WS-Root-Guess.
*
*>  Clamp-and-scale a value between a low and high bound to 0-100.
 zz870-Score-Range section.
 zz870-Score-Range-Start.
     if WS-Sr-Value-P not = 1
         move 0 to WS-Sr-Result-P
     else
         compute WS-Sr-Result rounded =
             100 * ((WS-Sr-Value - WS-Sr-Low) / (WS-Sr-High - WS-Sr-Low))
         if WS-Sr-Result < 0   move 0   to WS-Sr-Result end-if
         if WS-Sr-Result > 100 move 100 to WS-Sr-Result end-if
         move 1 to WS-Sr-Result-P
     end-if.
 zz870-Score-Range-Exit.
     exit.
