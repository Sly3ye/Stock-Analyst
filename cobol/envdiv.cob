000100*
000200*****************************************************************
000300*                                                               *
000400*         Common Environment Division Entries - All Programs    *
000500*                                                               *
000600*****************************************************************
000700*
000800* 14/10/25 vbc - Lifted out of py-series so every analyst batch
000900*                program COPYs the same SPECIAL-NAMES block
001000*                instead of re-keying it each time.
001100* 09/03/26 vbc - Added SW-Testing UPSI switch for the stk-series
001200*                dry-run flag (see Test-Data-Flags.cob).
001300*
001400 configuration            section.
001500*-------------------------------
001600 source-computer.         IBM-370.
001700 object-computer.         IBM-370.
001800 special-names.
001900     C01                  is TOP-OF-FORM
002000     CLASS STK-NUMERIC-CLASS is "0123456789"
002100     UPSI-0                    on status is SW-TEST-ON
002200                               off status is SW-TEST-OFF.
002300*
