000100*
000200*****************************************************************
000300*               Select - Research Report Print File             *
000400*****************************************************************
000500*
000600* 02/02/26 vbc - Created - lifted from the selprint.cob pattern
000700*                used by pyrgstr / vacprint but line sequential
000800*                as the report is spooled straight to disk, not
000900*                to the landscape check-printer.
001000*
001100     select   STK-Report-File assign to "REPORT"
001200              organization is line sequential
001300              file status  is STK-Rpt-Status.
001400*
