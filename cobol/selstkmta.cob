000100*
000200*****************************************************************
000300*               Select - Company Metadata Input File            *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created.  Single record per run - one ticker.
000700*
000800     select   STK-Metadata-File assign to "METADATA"
000900              organization is sequential
001000              file status  is STK-Mta-Status.
001100*
