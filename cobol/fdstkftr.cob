000100*
000200*****************************************************************
000300*              F D  - Derived Features Output File              *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created.
000700*
000800 fd  STK-Features-File
000900     label record is standard
001000     record contains 220 characters
001100     data record is STK-Metric-Record.
001200*
001300 copy "wsstkmet.cob".
001400*
