000100*
000200*****************************************************************
000300*                F D  - Daily Price Input File                  *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created.  Ascending trading date, closing price
000700*                only - used for the market section.
000800*
000900 fd  STK-Prices-File
001000     label record is standard
001100     record contains 20 characters
001200     data record is STK-Price-Record.
001300*
001400 copy "wsstkprc.cob".
001500*
