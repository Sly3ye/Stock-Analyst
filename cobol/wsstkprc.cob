000100*
000200*****************************************************************
000300*                                                               *
000400*       Record Definition For Daily Closing Price               *
000500*             Ascending trading date, one row per day           *
000600*****************************************************************
000700*  File size 20 bytes.
000800*
000900* 22/10/25 vbc - Created.
001000*
001100 01  STK-Price-Record.
001200     03  Prc-Date                    pic 9(8).            *> trading date, ccyymmdd
001300     03  Prc-Close                   pic s9(9)v9(4) comp-3.  *> closing price
001400     03  filler                      pic x(5).
001500*
