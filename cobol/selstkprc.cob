000100*
000200*****************************************************************
000300*                Select - Daily Price Input File                *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created for stk-series daily close price input.
000700*
000800     select   STK-Prices-File assign to "PRICES"
000900              organization is sequential
001000              file status  is STK-Prc-Status.
001100*
