000100*
000200*****************************************************************
000300*                                                               *
000400*        Record Definition For Company Metadata                 *
000500*               Single record, one per analyst run              *
000600*****************************************************************
000700*  File size 150 bytes.
000800*
000900* 22/10/25 vbc - Created.
001000* 30/10/25 vbc - Added present-flags for the three fields that
001100*                can come back blank from the feed (cap, ttm rev,
001200*                current price) - upside calc needs to know.
001300*
001400 01  STK-Meta-Record.
001500     03  Mta-Ticker                  pic x(10).
001600     03  Mta-Company-Name            pic x(40).
001700     03  Mta-Sector                  pic x(30).
001800     03  Mta-Industry                pic x(30).
001900     03  Mta-Country                 pic x(20).
002000     03  Mta-Market-Cap              pic s9(15)v99 comp-3.
002100     03  Mta-Revenue-Ttm             pic s9(15)v99 comp-3.
002200     03  Mta-Current-Price           pic s9(9)v9(4) comp-3.
002300     03  Mta-Flags.
002400         05  Mta-Market-Cap-P        pic 9.
002500         05  Mta-Revenue-Ttm-P       pic 9.
002600         05  Mta-Current-Price-P     pic 9.
002700     03  filler                      pic x(8).
002800*
