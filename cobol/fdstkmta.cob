000100*
000200*****************************************************************
000300*               F D  - Company Metadata Input File              *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created.
000700*
000800 fd  STK-Metadata-File
000900     label record is standard
001000     record contains 150 characters
001100     data record is STK-Meta-Record.
001200*
001300 copy "wsstkmta.cob".
001400*
