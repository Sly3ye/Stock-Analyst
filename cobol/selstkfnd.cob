000100*
000200*****************************************************************
000300*              Select - Fundamentals Input File                *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created for stk-series fundamentals input.
000700*
000800     select   STK-Fundamentals-File assign to "FUNDAMENTALS"
000900              organization is sequential
001000              file status  is STK-Fnd-Status.
001100*
