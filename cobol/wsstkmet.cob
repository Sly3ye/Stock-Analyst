000100*
000200*****************************************************************
000300*                                                               *
000400*     Record Definition For Derived Per-Year Metrics             *
000500*         One record per fiscal year, written to FEATURES        *
000600*****************************************************************
000700*  File size 220 bytes.
000800*
000900* 23/10/25 vbc - Created.
001000* 01/11/25 vbc - Growth/Cagr fields added - first rows of the
001100*                fundamentals table will carry these missing,
001200*                there simply isn't a year n-1 or n-3 yet.
001300*
001400 01  STK-Metric-Record.
001500     03  Met-Date                       pic 9(8).             *> fiscal year end, ccyymmdd
001600     03  Met-Roe                        pic s9(3)v9(6) comp-3.
001700     03  Met-Roic                       pic s9(3)v9(6) comp-3.
001800     03  Met-Debt-To-Equity             pic s9(3)v9(6) comp-3.
001900     03  Met-Net-Debt                   pic s9(15)v99  comp-3.
002000     03  Met-Gross-Margin               pic s9(3)v9(6) comp-3.
002100     03  Met-Operating-Margin           pic s9(3)v9(6) comp-3.
002200     03  Met-Net-Margin                 pic s9(3)v9(6) comp-3.
002300     03  Met-Fcf-Margin                 pic s9(3)v9(6) comp-3.
002400     03  Met-Fcf-To-Net-Income          pic s9(3)v9(6) comp-3.
002500     03  Met-Revenue-Growth             pic s9(3)v9(6) comp-3.
002600     03  Met-Net-Income-Growth          pic s9(3)v9(6) comp-3.
002700     03  Met-Fcf-Growth                 pic s9(3)v9(6) comp-3.
002800     03  Met-Revenue-Cagr-3Y            pic s9(3)v9(6) comp-3.
002900     03  Met-Net-Income-Cagr-3Y         pic s9(3)v9(6) comp-3.
003000     03  Met-Fcf-Cagr-3Y                pic s9(3)v9(6) comp-3.
003100     03  Met-Debt-To-Assets             pic s9(3)v9(6) comp-3.
003200     03  Met-Current-Ratio              pic s9(3)v9(6) comp-3.
003300     03  Met-Quick-Ratio                pic s9(3)v9(6) comp-3.
003400     03  Met-Book-Value-Per-Share       pic s9(9)v9(4) comp-3.
003500     03  Met-Earnings-Per-Share         pic s9(9)v9(4) comp-3.
003600     03  Met-Fcf-Per-Share              pic s9(9)v9(4) comp-3.
003700     03  Met-Asset-Turnover             pic s9(3)v9(6) comp-3.
003800     03  Met-Inventory-Turnover         pic s9(3)v9(6) comp-3.
003900     03  Met-Receivables-Turnover       pic s9(3)v9(6) comp-3.
004000*>
004100     03  Met-Flags.                              *> 1 = present, 0 = missing
004200         05  Met-Roe-P                  pic 9.
004300         05  Met-Roic-P                 pic 9.
004400         05  Met-Debt-To-Equity-P       pic 9.
004500         05  Met-Net-Debt-P             pic 9.
004600         05  Met-Gross-Margin-P         pic 9.
004700         05  Met-Operating-Margin-P     pic 9.
004800         05  Met-Net-Margin-P           pic 9.
004900         05  Met-Fcf-Margin-P           pic 9.
005000         05  Met-Fcf-To-Net-Income-P    pic 9.
005100         05  Met-Revenue-Growth-P       pic 9.
005200         05  Met-Net-Income-Growth-P    pic 9.
005300         05  Met-Fcf-Growth-P           pic 9.
005400         05  Met-Revenue-Cagr-3Y-P      pic 9.
005500         05  Met-Net-Income-Cagr-3Y-P   pic 9.
005600         05  Met-Fcf-Cagr-3Y-P          pic 9.
005700         05  Met-Debt-To-Assets-P       pic 9.
005800         05  Met-Current-Ratio-P        pic 9.
005900         05  Met-Quick-Ratio-P          pic 9.
006000         05  Met-Book-Value-Per-Share-P pic 9.
006100         05  Met-Earnings-Per-Share-P   pic 9.
006200         05  Met-Fcf-Per-Share-P        pic 9.
006300         05  Met-Asset-Turnover-P       pic 9.
006400         05  Met-Inventory-Turnover-P   pic 9.
006500         05  Met-Receivables-Turnover-P pic 9.
006600*>
006700     03  filler                         pic x(58).
006800*
