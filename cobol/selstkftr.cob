000100*
000200*****************************************************************
000300*              Select - Derived Features Output File            *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created.  One METRIC-REC written per fiscal year
000700*                in the fundamentals table.
000800*
000900     select   STK-Features-File assign to "FEATURES"
001000              organization is sequential
001100              file status  is STK-Ftr-Status.
001200*
