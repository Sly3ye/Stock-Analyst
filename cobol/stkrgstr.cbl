000100*
000200*****************************************************************
000300*                                                               *
000400*                Analyst Research Report - Print                *
000500*          One page per run - label/value sections, no          *
000600*               repeating detail line, no Report Writer         *
000700*                                                               *
000800*****************************************************************
000900*
001000  identification          division.
001100*===============================
001200*
001300  program-id.             stkrgstr.
001400  author.                 V B Coen FBCS, FIDM, FIDPM.
001500                          For Applewood Computers.
001600  installation.           Applewood Computers - Analyst Systems.
001700  date-written.           16/11/25.
001800  date-compiled.
001900  security.               Copyright (C) 2025-2026, Vincent Bryan Coen.
002000                          Distributed under the GNU General Public License.
002100                          See the file COPYING for details.
002200*
002300*    Remarks.            Prints the one page analyst report - title,
002400*                        investment snapshot, scorecard, company
002500*                        overview, business quality, financial
002600*                        performance, valuation summary, valuation
002700*                        scenarios, market analysis, rating
002800*                        rationale and disclaimer, in that order.
002900**
003000*    Called modules.     None.
003100**
003200*    Calling modules.    STK000.
003300**
003400* Changes:
003500* 16/11/25 vbc - 1.0.00 Taken from pyrgstr & stripped of Report
003600*                       Writer - this report has no repeating detail
003700*                       line so the RD/TYPE DETAIL machinery bought
003800*                       us nothing, flat WRITE is plainer to follow.
003900* 22/11/25 vbc -    .01 Scorecard section added after the snapshot.
004000* 28/11/25 vbc -    .02 N/D literal used throughout for any value
004100*                       whose presence flag is off - matches the
004200*                       missing-propagates rule used all through
004300*                       stk000, reviewer asked we be consistent.
004400* 05/12/25 vbc -    .03 Valuation scenarios table added - 3 lines,
004500*                       base/bull/bear, same edit routines reused.
004600* 09/03/26 vbc - 1.0.04 Ticket AN-118 - disclaimer line widened, UK
004700*                       legal wanted the "not investment advice"
004800*                       wording kept on one line at 132 cols.
004900* 09/08/26 vbc - 1.0.05 Ticket AN-126 - rating rationale paragraph
005000*                       still quoted the old fixed 40/30/20/10 score
005100*                       weights and the 65/35 buy/sell cut from
005200*                       before stk000's 1.0.10 rework; wording now
005300*                       matches the confidence weighted mean and
005400*                       75/55 cut actually run by ff900.
005500* 09/08/26 vbc - 1.0.06 Ticket AN-128 - rating rationale carried the
005600*                       narrative but none of the four pillar scores,
005700*                       the weighted total or its confidence figure -
005800*                       auditor wants the numbers on the page, not
005900*                       just the label, same edit routines as the
006000*                       scorecard section above.
006100**
006200*
006300  environment             division.
006400*===============================
006500*
006600  copy  "envdiv.cob".
006700  input-output            section.
006800  file-control.
006900      copy "selstkrpt.cob".
007000*
007100  data                    division.
007200  file section.
007300*
007400      copy "fdstkrpt.cob".
007500*
007600  working-storage section.
007700*----------------------
007800  77  Prog-Name           pic x(17) value "STKRGSTR(1.0.06)".
007900*
008000  01  WS-Rpt-Status           pic xx.
008100  01  WS-Line                 pic x(132).
008200  01  WS-Page-Cnt             pic 99 comp value zero.
008300*
008400  01  WS-Edit-Work.
008500      03  WS-Edit-Value       pic s9(15)v9(6) comp-3.
008600      03  WS-Edit-Value-P     pic 9.
008700      03  WS-Edit-Result      pic x(18).
008800      03  WS-Scn-Growth-Edit  pic x(18).
008900      03  WS-Ed-Money         pic -(9)9.99.
009000      03  WS-Ed-Pct           pic -(3)9.99.
009100      03  WS-Ed-Score         pic -(3)9.9.
009200      03  WS-Ed-Conf          pic -9.99.
009300*>
009400*>  Alternate numeric view of the money edit picture, used when a
009500*>  whole-dollar amount needs to be tested for a leading minus sign
009600*>  without re-editing it.
009700      03  WS-Ed-Money-Num redefines WS-Ed-Money pic x(13).
009800*>
009900      03  filler              pic x(2).
010000  01  WS-Page-Date.
010100      03  WS-Page-Ccyy        pic 9(4).
010200      03  WS-Page-Mm          pic 9(2).
010300      03  WS-Page-Dd          pic 9(2).
010400*>
010500*>  Julian view of the run date, kept alongside the ccyymmdd view for
010600*>  shops that still want day-of-year on the report footer.
010700      03  filler              pic x(2).
010800  01  WS-Page-Date-Jul redefines WS-Page-Date.
010900      03  WS-Page-Jul-Ccyy    pic 9(4).
011000      03  WS-Page-Jul-Ddd     pic 9(3).
011100      03  filler              pic 9(1).
011200*>
011300*>  The print line split into a fixed label column and a value column,
011400*>  used by zz900/zz910/zz920 so the editing paragraphs can drop the
011500*>  edited field straight in without a further STRING.
011600  01  WS-Line-Cols redefines WS-Line.
011700      03  WS-Line-Label       pic x(24).
011800      03  WS-Line-Value       pic x(108).
011900*
012000  linkage section.
012100****************
012200*
012300  copy "wsstkmta.cob".
012400  copy "wsstkres.cob".
012500  copy "wsstkmet.cob".
012600*
012700  procedure division using STK-Meta-Record
012800                            STK-Result-Block
012900                            STK-Metric-Record.
013000*====================================================
013100*
013200  rp000-Main section.
013300  rp000-Main-Start.
013400      open output STK-Report-File.
013500      perform rp010-Title              thru rp010-Title-Exit.
013600      perform rp020-Snapshot           thru rp020-Snapshot-Exit.
013700      perform rp030-Scorecard          thru rp030-Scorecard-Exit.
013800      perform rp040-Company-Overview   thru rp040-Company-Overview-Exit.
013900      perform rp050-Business-Quality   thru rp050-Business-Quality-Exit.
014000      perform rp060-Fin-Performance    thru rp060-Fin-Performance-Exit.
014100      perform rp070-Valuation-Summary  thru rp070-Valuation-Summary-Exit.
014200      perform rp080-Valuation-Scenario thru rp080-Valuation-Scenario-Exit.
014300      perform rp090-Market-Analysis    thru rp090-Market-Analysis-Exit.
014400      perform rp100-Rating-Rationale   thru rp100-Rating-Rationale-Exit.
014500      perform rp110-Disclaimer         thru rp110-Disclaimer-Exit.
014600      close STK-Report-File.
014700      goback.
014800  rp000-Main-Exit.
014900      exit.
015000*
015100*>  Banner - program id, company name/ticker, page number.
015200  rp010-Title.
015300      move spaces to WS-Line.
015400      string "STKRGSTR (1.0.06)" delimiter by size
015500             "  Applewood Computers Analyst System" delimiter by size
015600             into WS-Line
015700      end-string.
015800      write STK-Report-Record from WS-Line.
015900      move spaces to WS-Line.
016000      move 1 to WS-Page-Cnt.
016100      string "Research Report - " delimiter by size
016200             Mta-Ticker delimiter by size
016300             " - " delimiter by size
016400             Mta-Company-Name delimiter by size
016500             into WS-Line
016600      end-string.
016700      write STK-Report-Record from WS-Line.
016800      move spaces to WS-Line.
016900      write STK-Report-Record from WS-Line.
017000  rp010-Title-Exit.
017100      exit.
017200*
017300*>  Investment snapshot - current price, fair value, upside, rating.
017400  rp020-Snapshot.
017500      move spaces to WS-Line.
017600      string "INVESTMENT SNAPSHOT" delimiter by size into WS-Line
017700      end-string.
017800      write STK-Report-Record from WS-Line.
017900*
018000      move Res-Current-Price   to WS-Edit-Value.
018100      move Res-Current-Price-P to WS-Edit-Value-P.
018200      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
018300      move spaces to WS-Line.
018400      string "  Current Price ...... " delimiter by size
018500             WS-Edit-Result delimiter by size
018600             into WS-Line
018700      end-string.
018800      write STK-Report-Record from WS-Line.
018900*
019000      move Res-Fair-Value   to WS-Edit-Value.
019100      move Res-Fair-Value-P to WS-Edit-Value-P.
019200      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
019300      move spaces to WS-Line.
019400      string "  Fair Value ......... " delimiter by size
019500             WS-Edit-Result delimiter by size
019600             into WS-Line
019700      end-string.
019800      write STK-Report-Record from WS-Line.
019900*
020000      move Res-Upside   to WS-Edit-Value.
020100      move Res-Upside-P to WS-Edit-Value-P.
020200      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
020300      move spaces to WS-Line.
020400      string "  Upside To Fair Value " delimiter by size
020500             WS-Edit-Result delimiter by size
020600             into WS-Line
020700      end-string.
020800      write STK-Report-Record from WS-Line.
020900*
021000      move spaces to WS-Line.
021100      string "  Rating ............. " delimiter by size
021200             Res-Rating-Label delimiter by size
021300             into WS-Line
021400      end-string.
021500      write STK-Report-Record from WS-Line.
021600      move spaces to WS-Line.
021700      write STK-Report-Record from WS-Line.
021800  rp020-Snapshot-Exit.
021900      exit.
022000*
022100*>  Scorecard - value / quality / market / risk / total.
022200  rp030-Scorecard.
022300      move spaces to WS-Line.
022400      string "SCORECARD (0-100)" delimiter by size into WS-Line
022500      end-string.
022600      write STK-Report-Record from WS-Line.
022700      move Res-Value-Score to WS-Edit-Value.
022800      move 1 to WS-Edit-Value-P.
022900      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
023000      move spaces to WS-Line.
023100      string "  Value .............. " delimiter by size
023200             WS-Edit-Result delimiter by size into WS-Line
023300      end-string.
023400      write STK-Report-Record from WS-Line.
023500      move Res-Quality-Score   to WS-Edit-Value.
023600      move Res-Quality-Score-P to WS-Edit-Value-P.
023700      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
023800      move spaces to WS-Line.
023900      string "  Quality ............ " delimiter by size
024000             WS-Edit-Result delimiter by size into WS-Line
024100      end-string.
024200      write STK-Report-Record from WS-Line.
024300      move Res-Market-Score to WS-Edit-Value.
024400      move 1 to WS-Edit-Value-P.
024500      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
024600      move spaces to WS-Line.
024700      string "  Market ............. " delimiter by size
024800             WS-Edit-Result delimiter by size into WS-Line
024900      end-string.
025000      write STK-Report-Record from WS-Line.
025100      move Res-Risk-Score to WS-Edit-Value.
025200      move 1 to WS-Edit-Value-P.
025300      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
025400      move spaces to WS-Line.
025500      string "  Risk ............... " delimiter by size
025600             WS-Edit-Result delimiter by size into WS-Line
025700      end-string.
025800      write STK-Report-Record from WS-Line.
025900      move Res-Total-Score to WS-Edit-Value.
026000      move 1 to WS-Edit-Value-P.
026100      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
026200      move spaces to WS-Line.
026300      string "  Total ( Weighted )   " delimiter by size
026400             WS-Edit-Result delimiter by size into WS-Line
026500      end-string.
026600      write STK-Report-Record from WS-Line.
026700      move spaces to WS-Line.
026800      write STK-Report-Record from WS-Line.
026900  rp030-Scorecard-Exit.
027000      exit.
027100*
027200*>  Company overview off the metadata record.
027300  rp040-Company-Overview.
027400      move spaces to WS-Line.
027500      string "COMPANY OVERVIEW" delimiter by size into WS-Line
027600      end-string.
027700      write STK-Report-Record from WS-Line.
027800      move spaces to WS-Line.
027900      string "  Sector .............. " delimiter by size
028000             Mta-Sector delimiter by size into WS-Line
028100      end-string.
028200      write STK-Report-Record from WS-Line.
028300      move spaces to WS-Line.
028400      string "  Industry ............ " delimiter by size
028500             Mta-Industry delimiter by size into WS-Line
028600      end-string.
028700      write STK-Report-Record from WS-Line.
028800      move spaces to WS-Line.
028900      string "  Country ............. " delimiter by size
029000             Mta-Country delimiter by size into WS-Line
029100      end-string.
029200      write STK-Report-Record from WS-Line.
029300      move Mta-Market-Cap   to WS-Edit-Value.
029400      move Mta-Market-Cap-P to WS-Edit-Value-P.
029500      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
029600      move spaces to WS-Line.
029700      string "  Market Cap .......... " delimiter by size
029800             WS-Edit-Result delimiter by size into WS-Line
029900      end-string.
030000      write STK-Report-Record from WS-Line.
030100      move Mta-Revenue-Ttm   to WS-Edit-Value.
030200      move Mta-Revenue-Ttm-P to WS-Edit-Value-P.
030300      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
030400      move spaces to WS-Line.
030500      string "  Revenue TTM ......... " delimiter by size
030600             WS-Edit-Result delimiter by size into WS-Line
030700      end-string.
030800      write STK-Report-Record from WS-Line.
030900      move spaces to WS-Line.
031000      write STK-Report-Record from WS-Line.
031100  rp040-Company-Overview-Exit.
031200      exit.
031300*
031400*>  Business quality - the four dimensions and the aggregate.
031500  rp050-Business-Quality.
031600      move spaces to WS-Line.
031700      string "BUSINESS QUALITY" delimiter by size into WS-Line
031800      end-string.
031900      write STK-Report-Record from WS-Line.
032000      move Res-Profit-Score   to WS-Edit-Value.
032100      move Res-Profit-Score-P to WS-Edit-Value-P.
032200      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
032300      move spaces to WS-Line.
032400      string "  Profitability ....... " delimiter by size
032500             WS-Edit-Result delimiter by size into WS-Line
032600      end-string.
032700      write STK-Report-Record from WS-Line.
032800      move Res-Growth-Score   to WS-Edit-Value.
032900      move Res-Growth-Score-P to WS-Edit-Value-P.
033000      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
033100      move spaces to WS-Line.
033200      string "  Growth Quality ...... " delimiter by size
033300             WS-Edit-Result delimiter by size into WS-Line
033400      end-string.
033500      write STK-Report-Record from WS-Line.
033600      move Res-Finstr-Score   to WS-Edit-Value.
033700      move Res-Finstr-Score-P to WS-Edit-Value-P.
033800      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
033900      move spaces to WS-Line.
034000      string "  Financial Strength .. " delimiter by size
034100             WS-Edit-Result delimiter by size into WS-Line
034200      end-string.
034300      write STK-Report-Record from WS-Line.
034400      move Res-Stable-Score   to WS-Edit-Value.
034500      move Res-Stable-Score-P to WS-Edit-Value-P.
034600      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
034700      move spaces to WS-Line.
034800      string "  Stability ........... " delimiter by size
034900             WS-Edit-Result delimiter by size into WS-Line
035000      end-string.
035100      write STK-Report-Record from WS-Line.
035200      move Res-Quality-Score   to WS-Edit-Value.
035300      move Res-Quality-Score-P to WS-Edit-Value-P.
035400      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
035500      move spaces to WS-Line.
035600      string "  Aggregate Quality ... " delimiter by size
035700             WS-Edit-Result delimiter by size into WS-Line
035800      end-string.
035900      write STK-Report-Record from WS-Line.
036000      move Res-Quality-Conf to WS-Ed-Conf.
036100      move spaces to WS-Line.
036200      string "  ( Confidence ........ " delimiter by size
036300             WS-Ed-Conf delimiter by size
036400             " )" delimiter by size into WS-Line
036500      end-string.
036600      write STK-Report-Record from WS-Line.
036700      move spaces to WS-Line.
036800      write STK-Report-Record from WS-Line.
036900  rp050-Business-Quality-Exit.
037000      exit.
037100*
037200*>  Financial performance off the latest metric record.
037300  rp060-Fin-Performance.
037400      move spaces to WS-Line.
037500      string "FINANCIAL PERFORMANCE (LATEST FISCAL YEAR)" delimiter by size
037600             into WS-Line
037700      end-string.
037800      write STK-Report-Record from WS-Line.
037900      move Met-Roe   to WS-Edit-Value.
038000      move Met-Roe-P to WS-Edit-Value-P.
038100      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
038200      move spaces to WS-Line.
038300      string "  Return On Equity .... " delimiter by size
038400             WS-Edit-Result delimiter by size into WS-Line
038500      end-string.
038600      write STK-Report-Record from WS-Line.
038700      move Met-Operating-Margin   to WS-Edit-Value.
038800      move Met-Operating-Margin-P to WS-Edit-Value-P.
038900      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
039000      move spaces to WS-Line.
039100      string "  Operating Margin .... " delimiter by size
039200             WS-Edit-Result delimiter by size into WS-Line
039300      end-string.
039400      write STK-Report-Record from WS-Line.
039500      move Met-Net-Margin   to WS-Edit-Value.
039600      move Met-Net-Margin-P to WS-Edit-Value-P.
039700      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
039800      move spaces to WS-Line.
039900      string "  Net Margin .......... " delimiter by size
040000             WS-Edit-Result delimiter by size into WS-Line
040100      end-string.
040200      write STK-Report-Record from WS-Line.
040300      move Met-Revenue-Growth   to WS-Edit-Value.
040400      move Met-Revenue-Growth-P to WS-Edit-Value-P.
040500      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
040600      move spaces to WS-Line.
040700      string "  Revenue Growth ...... " delimiter by size
040800             WS-Edit-Result delimiter by size into WS-Line
040900      end-string.
041000      write STK-Report-Record from WS-Line.
041100      move Met-Debt-To-Equity   to WS-Edit-Value.
041200      move Met-Debt-To-Equity-P to WS-Edit-Value-P.
041300      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
041400      move spaces to WS-Line.
041500      string "  Debt To Equity ...... " delimiter by size
041600             WS-Edit-Result delimiter by size into WS-Line
041700      end-string.
041800      write STK-Report-Record from WS-Line.
041900      move spaces to WS-Line.
042000      write STK-Report-Record from WS-Line.
042100  rp060-Fin-Performance-Exit.
042200      exit.
042300*
042400*>  Valuation summary - the three models and the blended fair value.
042500  rp070-Valuation-Summary.
042600      move spaces to WS-Line.
042700      string "VALUATION SUMMARY (PER SHARE)" delimiter by size
042800             into WS-Line
042900      end-string.
043000      write STK-Report-Record from WS-Line.
043100      move Res-Dcf-Value   to WS-Edit-Value.
043200      move Res-Dcf-Value-P to WS-Edit-Value-P.
043300      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
043400      move spaces to WS-Line.
043500      string "  Discounted Cash Flow  " delimiter by size
043600             WS-Edit-Result delimiter by size into WS-Line
043700      end-string.
043800      write STK-Report-Record from WS-Line.
043900      move Res-Owner-Earn-Value   to WS-Edit-Value.
044000      move Res-Owner-Earn-Value-P to WS-Edit-Value-P.
044100      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
044200      move spaces to WS-Line.
044300      string "  Owner Earnings ...... " delimiter by size
044400             WS-Edit-Result delimiter by size into WS-Line
044500      end-string.
044600      write STK-Report-Record from WS-Line.
044700      move Res-Multiples-Value   to WS-Edit-Value.
044800      move Res-Multiples-Value-P to WS-Edit-Value-P.
044900      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
045000      move spaces to WS-Line.
045100      string "  Earnings Multiple ... " delimiter by size
045200             WS-Edit-Result delimiter by size into WS-Line
045300      end-string.
045400      write STK-Report-Record from WS-Line.
045500      move Res-Fair-Value   to WS-Edit-Value.
045600      move Res-Fair-Value-P to WS-Edit-Value-P.
045700      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
045800      move spaces to WS-Line.
045900      string "  Blended Fair Value .. " delimiter by size
046000             WS-Edit-Result delimiter by size into WS-Line
046100      end-string.
046200      write STK-Report-Record from WS-Line.
046300      move Res-Valuation-Conf to WS-Ed-Conf.
046400      move spaces to WS-Line.
046500      string "  ( Confidence ........ " delimiter by size
046600             WS-Ed-Conf delimiter by size
046700             " )" delimiter by size into WS-Line
046800      end-string.
046900      write STK-Report-Record from WS-Line.
047000      move spaces to WS-Line.
047100      write STK-Report-Record from WS-Line.
047200  rp070-Valuation-Summary-Exit.
047300      exit.
047400*
047500*>  Valuation scenarios - base/bull/bear, one line each.
047600  rp080-Valuation-Scenario.
047700      move spaces to WS-Line.
047800      string "VALUATION SCENARIOS" delimiter by size into WS-Line
047900      end-string.
048000      write STK-Report-Record from WS-Line.
048100      perform rp081-One-Scenario-Line thru rp081-One-Scenario-Line-Exit
048200          varying Res-Scn-Ix from 1 by 1 until Res-Scn-Ix > 3.
048300      move spaces to WS-Line.
048400      write STK-Report-Record from WS-Line.
048500  rp080-Valuation-Scenario-Exit.
048600      exit.
048700*
048800  rp081-One-Scenario-Line.
048900      move Res-Scn-Growth-Rate (Res-Scn-Ix)   to WS-Edit-Value.
049000      move Res-Scn-Growth-Rate-P (Res-Scn-Ix) to WS-Edit-Value-P.
049100      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
049200      move WS-Edit-Result to WS-Scn-Growth-Edit.
049300      move Res-Scn-Fair-Value (Res-Scn-Ix)   to WS-Edit-Value.
049400      move Res-Scn-Fair-Value-P (Res-Scn-Ix) to WS-Edit-Value-P.
049500      perform zz900-Edit-Money thru zz900-Edit-Money-Exit.
049600      move spaces to WS-Line.
049700      string "  " delimiter by size
049800             Res-Scn-Name (Res-Scn-Ix) delimiter by size
049900             " - Growth " delimiter by size
050000             WS-Scn-Growth-Edit delimiter by size
050100             "   Fair Value " delimiter by size
050200             WS-Edit-Result delimiter by size
050300             into WS-Line
050400      end-string.
050500      write STK-Report-Record from WS-Line.
050600  rp081-One-Scenario-Line-Exit.
050700      exit.
050800*
050900*>  Market analysis off daily closes rolled up in stk000.
051000  rp090-Market-Analysis.
051100      move spaces to WS-Line.
051200      string "MARKET ANALYSIS" delimiter by size into WS-Line
051300      end-string.
051400      write STK-Report-Record from WS-Line.
051500      move Res-Return-1Y   to WS-Edit-Value.
051600      move Res-Return-1Y-P to WS-Edit-Value-P.
051700      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
051800      move spaces to WS-Line.
051900      string "  1 Year Return ....... " delimiter by size
052000             WS-Edit-Result delimiter by size into WS-Line
052100      end-string.
052200      write STK-Report-Record from WS-Line.
052300      move Res-Return-3Y   to WS-Edit-Value.
052400      move Res-Return-3Y-P to WS-Edit-Value-P.
052500      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
052600      move spaces to WS-Line.
052700      string "  3 Year Return ....... " delimiter by size
052800             WS-Edit-Result delimiter by size into WS-Line
052900      end-string.
053000      write STK-Report-Record from WS-Line.
053100      move Res-Return-5Y   to WS-Edit-Value.
053200      move Res-Return-5Y-P to WS-Edit-Value-P.
053300      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
053400      move spaces to WS-Line.
053500      string "  5 Year Return ....... " delimiter by size
053600             WS-Edit-Result delimiter by size into WS-Line
053700      end-string.
053800      write STK-Report-Record from WS-Line.
053900      move Res-Volatility   to WS-Edit-Value.
054000      move Res-Volatility-P to WS-Edit-Value-P.
054100      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
054200      move spaces to WS-Line.
054300      string "  Annualised Volatility " delimiter by size
054400             WS-Edit-Result delimiter by size into WS-Line
054500      end-string.
054600      write STK-Report-Record from WS-Line.
054700      move Res-Max-Drawdown   to WS-Edit-Value.
054800      move Res-Max-Drawdown-P to WS-Edit-Value-P.
054900      perform zz910-Edit-Pct thru zz910-Edit-Pct-Exit.
055000      move spaces to WS-Line.
055100      string "  Max Drawdown ........ " delimiter by size
055200             WS-Edit-Result delimiter by size into WS-Line
055300      end-string.
055400      write STK-Report-Record from WS-Line.
055500      move Res-Trailing-Pe   to WS-Edit-Value.
055600      move Res-Trailing-Pe-P to WS-Edit-Value-P.
055700      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
055800      move spaces to WS-Line.
055900      string "  Trailing P/E ........ " delimiter by size
056000             WS-Edit-Result delimiter by size into WS-Line
056100      end-string.
056200      write STK-Report-Record from WS-Line.
056300      move Res-Trailing-Pfcf   to WS-Edit-Value.
056400      move Res-Trailing-Pfcf-P to WS-Edit-Value-P.
056500      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
056600      move spaces to WS-Line.
056700      string "  Trailing P/FCF ...... " delimiter by size
056800             WS-Edit-Result delimiter by size into WS-Line
056900      end-string.
057000      write STK-Report-Record from WS-Line.
057100      move spaces to WS-Line.
057200      write STK-Report-Record from WS-Line.
057300  rp090-Market-Analysis-Exit.
057400      exit.
057500*
057600*>  Rating rationale - plain narrative tying the score back to its
057700*>  four inputs so a reviewer does not have to re-derive it by hand.
057800  rp100-Rating-Rationale.
057900      move spaces to WS-Line.
058000      string "RATING RATIONALE" delimiter by size into WS-Line
058100      end-string.
058200      write STK-Report-Record from WS-Line.
058300      move Res-Value-Score to WS-Edit-Value.
058400      move 1 to WS-Edit-Value-P.
058500      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
058600      move spaces to WS-Line.
058700      string "  Value .............. " delimiter by size
058800             WS-Edit-Result delimiter by size into WS-Line
058900      end-string.
059000      write STK-Report-Record from WS-Line.
059100      move Res-Quality-Score   to WS-Edit-Value.
059200      move Res-Quality-Score-P to WS-Edit-Value-P.
059300      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
059400      move spaces to WS-Line.
059500      string "  Quality ............ " delimiter by size
059600             WS-Edit-Result delimiter by size into WS-Line
059700      end-string.
059800      write STK-Report-Record from WS-Line.
059900      move Res-Market-Score to WS-Edit-Value.
060000      move 1 to WS-Edit-Value-P.
060100      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
060200      move spaces to WS-Line.
060300      string "  Market ............. " delimiter by size
060400             WS-Edit-Result delimiter by size into WS-Line
060500      end-string.
060600      write STK-Report-Record from WS-Line.
060700      move Res-Risk-Score to WS-Edit-Value.
060800      move 1 to WS-Edit-Value-P.
060900      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
061000      move spaces to WS-Line.
061100      string "  Risk ............... " delimiter by size
061200             WS-Edit-Result delimiter by size into WS-Line
061300      end-string.
061400      write STK-Report-Record from WS-Line.
061500      move Res-Total-Score to WS-Edit-Value.
061600      move 1 to WS-Edit-Value-P.
061700      perform zz920-Edit-Score thru zz920-Edit-Score-Exit.
061800      move spaces to WS-Line.
061900      string "  Total ( Weighted )   " delimiter by size
062000             WS-Edit-Result delimiter by size into WS-Line
062100      end-string.
062200      write STK-Report-Record from WS-Line.
062300      move Res-Score-Conf to WS-Ed-Conf.
062400      move spaces to WS-Line.
062500      string "  ( Confidence ........ " delimiter by size
062600             WS-Ed-Conf delimiter by size
062700             " )" delimiter by size into WS-Line
062800      end-string.
062900      write STK-Report-Record from WS-Line.
063000      move spaces to WS-Line.
063100      write STK-Report-Record from WS-Line.
063200      move spaces to WS-Line.
063300      string "  Rating of " delimiter by size
063400             Res-Rating-Label delimiter by size
063500             " is Value/Quality/Market/Risk weighted by their own" delimiter by size
063600             into WS-Line
063700      end-string.
063800      write STK-Report-Record from WS-Line.
063900      move spaces to WS-Line.
064000      string "  confidence (plain mean if every weight is nil)," delimiter by size
064100             " BUY at 75 or over, SELL under 55, HOLD between." delimiter by size
064200             into WS-Line
064300      end-string.
064400      write STK-Report-Record from WS-Line.
064500      move spaces to WS-Line.
064600      write STK-Report-Record from WS-Line.
064700  rp100-Rating-Rationale-Exit.
064800      exit.
064900*
065000*>  Disclaimer - fixed wording, same on every run.
065100  rp110-Disclaimer.
065200      move spaces to WS-Line.
065300      string "DISCLAIMER" delimiter by size into WS-Line
065400      end-string.
065500      write STK-Report-Record from WS-Line.
065600      move spaces to WS-Line.
065700      string "  This report is produced by an automated analyst batch run" delimiter by size
065800             into WS-Line
065900      end-string.
066000      write STK-Report-Record from WS-Line.
066100      move spaces to WS-Line.
066200      string "  for internal use only and is not investment advice." delimiter by size
066300             into WS-Line
066400      end-string.
066500      write STK-Report-Record from WS-Line.
066600  rp110-Disclaimer-Exit.
066700      exit.
066800*
066900*>  Generic value editors - substitute N/D when the presence flag that
067000*>  travels with the value says it was never derived upstream.  Kept
067100*>  as three small paragraphs, one per picture, rather than one
067200*>  paragraph juggling an edit-type switch - easier to read at 3 am.
067300*
067400  zz900-Edit-Money.
067500      if WS-Edit-Value-P = 0
067600          move "N/D" to WS-Edit-Result
067700      else
067800          move WS-Edit-Value to WS-Ed-Money
067900          move WS-Ed-Money   to WS-Edit-Result
068000      end-if.
068100  zz900-Edit-Money-Exit.
068200      exit.
068300*
068400  zz910-Edit-Pct.
068500      if WS-Edit-Value-P = 0
068600          move "N/D" to WS-Edit-Result
068700      else
068800          compute WS-Ed-Pct = WS-Edit-Value * 100
068900          string WS-Ed-Pct delimiter by size
069000                 "%" delimiter by size
069100                 into WS-Edit-Result
069200          end-string
069300      end-if.
069400  zz910-Edit-Pct-Exit.
069500      exit.
069600*
069700  zz920-Edit-Score.
069800      if WS-Edit-Value-P = 0
069900          move "N/D" to WS-Edit-Result
070000      else
070100          move WS-Edit-Value to WS-Ed-Score
070200          move WS-Ed-Score   to WS-Edit-Result
070300      end-if.
070400  zz920-Edit-Score-Exit.
070500      exit.
070600*
