000100*
000200*****************************************************************
000300*               F D  - Fundamentals Input File                 *
000400*****************************************************************
000500*
000600* 22/10/25 vbc - Created.  One record per fiscal year, ascending
000700*                date, replaces the three merged statement CSVs.
000800*
000900 fd  STK-Fundamentals-File
001000     label record is standard
001100     record contains 250 characters
001200     data record is STK-Fund-Record.
001300*
001400 copy "wsstkfnd.cob".
001500*
