000100*
000200*****************************************************************
000300*                F D  - Research Report Print File              *
000400*****************************************************************
000500*
000600* 02/02/26 vbc - Created.  132 column print image, one line per
000700*                record, no Report Writer - section layout is
000800*                label/value, not a repeating detail line.
000900*
001000 fd  STK-Report-File
001100     label record is omitted
001200     record contains 132 characters
001300     data record is STK-Report-Record.
001400*
001500 01  STK-Report-Record           pic x(132).
001600*
