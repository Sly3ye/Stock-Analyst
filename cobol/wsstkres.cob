000100*
000200*****************************************************************
000300*                                                               *
000400*      Working Storage For The Analyst Result Block             *
000500*   Quality / Valuation / Market / Rating - shared by stk000    *
000600*       (builds it) and stkrgstr (prints it) via linkage        *
000700*****************************************************************
000800*
000900* 24/10/25 vbc - Created - one block per run, no key, no file of
001000*                its own, passed sub-pgm to sub-pgm in linkage.
001100* 02/11/25 vbc - Scenario table added (base/bull/bear) after the
001200*                single-scenario version proved too thin for the
001300*                Valuation Scenarios section of the report.
001400* 19/11/25 vbc - Confidence fields widened to s9(1)v9(4) - 1.0000
001500*                exactly was truncating to 0.9999 with 3 decimals.
001600*
002000 01  STK-Result-Block.
002100     03  Res-Current-Price           pic s9(9)v9(4) comp-3.
002200     03  Res-Current-Price-P         pic 9.
002300     03  Res-Fair-Value              pic s9(9)v9(4) comp-3.
002400     03  Res-Fair-Value-P            pic 9.
002500     03  Res-Upside                  pic s9(3)v9(6) comp-3.
002600     03  Res-Upside-P                pic 9.
002700     03  Res-Rating-Label            pic x(4).       *> BUY, HOLD or SELL
002800*>
002900     03  Res-Valuation.
003000         05  Res-Dcf-Value           pic s9(9)v9(4) comp-3.
003100         05  Res-Dcf-Value-P         pic 9.
003200         05  Res-Owner-Earn-Value    pic s9(9)v9(4) comp-3.
003300         05  Res-Owner-Earn-Value-P  pic 9.
003400         05  Res-Multiples-Value     pic s9(9)v9(4) comp-3.
003500         05  Res-Multiples-Value-P   pic 9.
003600         05  Res-Valuation-Conf      pic s9(1)v9(4) comp-3.
003700*>
003800     03  Res-Quality.
003900         05  Res-Quality-Score       pic s9(3)v99   comp-3.
004000         05  Res-Quality-Score-P     pic 9.
004100         05  Res-Quality-Conf        pic s9(1)v9(4) comp-3.
004200         05  Res-Profit-Score        pic s9(3)v99   comp-3.
004300         05  Res-Profit-Score-P      pic 9.
004400         05  Res-Profit-Conf         pic s9(1)v9(4) comp-3.
004500         05  Res-Growth-Score        pic s9(3)v99   comp-3.
004600         05  Res-Growth-Score-P      pic 9.
004700         05  Res-Growth-Conf         pic s9(1)v9(4) comp-3.
004800         05  Res-Finstr-Score        pic s9(3)v99   comp-3.
004900         05  Res-Finstr-Score-P      pic 9.
005000         05  Res-Finstr-Conf         pic s9(1)v9(4) comp-3.
005100         05  Res-Stable-Score        pic s9(3)v99   comp-3.
005200         05  Res-Stable-Score-P      pic 9.
005300         05  Res-Stable-Conf         pic s9(1)v9(4) comp-3.
005400*>
005500     03  Res-Market.
005600         05  Res-Market-Price        pic s9(9)v9(4) comp-3.
005700         05  Res-Market-Price-P      pic 9.
005800         05  Res-Return-1Y           pic s9(3)v9(6) comp-3.
005900         05  Res-Return-1Y-P         pic 9.
006000         05  Res-Return-3Y           pic s9(3)v9(6) comp-3.
006100         05  Res-Return-3Y-P         pic 9.
006200         05  Res-Return-5Y           pic s9(3)v9(6) comp-3.
006300         05  Res-Return-5Y-P         pic 9.
006400         05  Res-Volatility          pic s9(3)v9(6) comp-3.
006500         05  Res-Volatility-P        pic 9.
006600         05  Res-Max-Drawdown        pic s9(3)v9(6) comp-3.
006700         05  Res-Max-Drawdown-P      pic 9.
006800         05  Res-Trailing-Pe         pic s9(3)v9(6) comp-3.
006900         05  Res-Trailing-Pe-P       pic 9.
007000         05  Res-Trailing-Pfcf       pic s9(3)v9(6) comp-3.
007100         05  Res-Trailing-Pfcf-P     pic 9.
007200*>
007300     03  Res-Rating.
007400         05  Res-Value-Score         pic s9(3)v99   comp-3.
007500         05  Res-Market-Score        pic s9(3)v99   comp-3.
007600         05  Res-Risk-Score          pic s9(3)v99   comp-3.
007700         05  Res-Total-Score         pic s9(3)v99   comp-3.
007800         05  Res-Score-Conf          pic s9(1)v9(4) comp-3.
007900*>
008000*>  1 = Base, 2 = Bull, 3 = Bear - see stk000 zz005-Init-Scenarios.
008100*>
008200     03  Res-Scenario-Table          occurs 3 indexed by Res-Scn-Ix.
008300         05  Res-Scn-Name            pic x(4).
008400         05  Res-Scn-Fair-Value      pic s9(9)v9(4) comp-3.
008500         05  Res-Scn-Fair-Value-P    pic 9.
008600         05  Res-Scn-Conf            pic s9(1)v9(4) comp-3.
008700         05  Res-Scn-Growth-Rate     pic s9(3)v9(6) comp-3.
008800         05  Res-Scn-Growth-Rate-P   pic 9.
008900         05  Res-Scn-Discount-Rate   pic s9(3)v9(6) comp-3.
009000         05  Res-Scn-Terminal-G      pic s9(3)v9(6) comp-3.
009100         05  Res-Scn-Fair-Pe         pic s9(3)v9(6) comp-3.
009150     03  filler                      pic x(4).
009200*
