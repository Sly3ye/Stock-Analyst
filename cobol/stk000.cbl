000100*
000200*****************************************************************
000300*                                                               *
000400*                 Analyst          Start Of Run                 *
000500*      Loads fundamentals/prices/metadata, derives metrics,     *
000600*      scores quality, values the company and rates it          *
000700*                                                               *
000800*****************************************************************
000900*
001000  identification          division.
001100*===============================
001200*
001300 program-id.             stk000.
001400 author.                 V B Coen FBCS, FIDM, FIDPM.
001500                         For Applewood Computers.
001600 installation.           Applewood Computers - Analyst Systems.
001700 date-written.           14/10/25.
001800 date-compiled.
001900 security.               Copyright (C) 2025-2026, Vincent Bryan Coen.
002000                         Distributed under the GNU General Public License.
002100                         See the file COPYING for details.
002200*
002300*    Remarks.            Analyst batch - start of run driver.
002400*                        Reads the three input extracts, builds the
002500*                        per-year metric set, scores quality, values
002600*                        the company under three scenarios, derives
002700*                        market statistics and a buy/hold/sell rating,
002800*                        then calls STKRGSTR to print the one-page
002900*                        analyst report.
003000*
003100*    Called modules.     STKRGSTR.
003200*
003300* Changes:
003400* 14/10/25 vbc - 1.0.00 Taken from py000 & tidied up for new system.
003500* 22/10/25 vbc -    .01 Fundamentals/Prices/Metadata tables added.
003600* 01/11/25 vbc -    .02 Metrics section written - growth & 3yr cagr
003700*                       need a cube root, no FUNCTION available on
003800*                       this box so Newton's method it is.
003900* 09/11/25 vbc -    .03 Quality scoring added - coverage-fallback and
004000*                       mean-ignore-missing made into common paragraphs,
004100*                       used in four different places by end of build.
004200* 18/11/25 vbc -    .04 Valuation (DCF / owner earnings / multiples)
004300*                       and the scenario table added.
004400* 25/11/25 vbc -    .05 Market stats - trailing returns, volatility,
004500*                       max drawdown off the daily price table.
004600* 02/12/25 vbc -    .06 Rating section & final assembly, call to
004700*                       STKRGSTR wired in.
004800* 09/12/25 vbc - 1.0.07 Y2K note - Fnd-Date/Prc-Date carried as
004900*                       9(8) ccyymmdd throughout, no windowing done
005000*                       or needed on this run.
005100* 15/01/26 vbc - 1.0.08 Square/cube root iteration count raised from
005200*                       20 to 40/60 after a near-1.0 ratio on a flat
005300*                       grower was still drifting in the 6th decimal.
005400* 09/03/26 vbc - 1.0.09 Ticket AN-118 - quick ratio now requires
005500*                       receivables present, was defaulting to cash
005600*                       only and overstating thinly-covered names.
005700* 09/08/26 vbc - 1.0.10 Ticket AN-124 - valuation/rating queried by
005800*                       the review desk did not tie to the analyst
005900*                       method sheet.  Growth rate now means revenue
006000*                       and fcf 3yr cagr (was revenue only),
006100*                       discount rate clamped 7%-12%.  Bull/bear
006200*                       scenarios run their own discount rate,
006300*                       terminal growth and fair p/e and all three
006400*                       valuation models, not just dcf off the base
006500*                       numbers.  Dcf and owner earnings now net
006600*                       off latest net debt before dividing by
006700*                       shares (the enterprise to equity step was
006800*                       missing altogether); owner earnings rebuilt
006900*                       off fcf and growth same as dcf, was wrongly
007000*                       keyed off book value per share and roe.
007100*                       Market price takes the metadata quote over
007200*                       the last close when one is on file, trailing
007300*                       p/e and p/fcf follow it.  Value/market/risk
007400*                       scores recast to the method sheet's own
007500*                       formulas (were running off the generic
007600*                       score-range helper with the wrong bounds),
007700*                       total score now a confidence weighted mean
007800*                       of the four pillars, buy/sell cut moved to
007900*                       75/55.
008000* 09/08/26 vbc - 1.0.11 Ticket AN-126 - second review desk pass on the
008100*                       same run.  Profitability was scoring roe
008200*                       (0-25%) in place of net margin (3-20%), roe
008300*                       is not in the method sheet anywhere; swapped
008400*                       for net margin, roe stays a metrics output
008500*                       field only.  Daily-return walk behind the
008600*                       volatility figure was stopping at the first
008700*                       252 returns off a five year table - priced
008800*                       off the oldest year on file, not the whole
008900*                       series; cap removed.
009000* 09/08/26 vbc - 1.0.12 Ticket AN-128 - aa010 read against the metadata
009100*                       file used invalid key / end-read - metadata is
009200*                       sequential same as fundamentals and prices,
009300*                       not indexed, invalid key is only legal against
009400*                       a random or dynamic read; would not compile.
009500*                       changed to at end, flag WS-Mta-Not-Found added
009600*                       alongside WS-Fnd-Eof.
009700**
009800*
009900  environment             division.
010000*===============================
010100*
010200  copy  "envdiv.cob".
010300  input-output            section.
010400  file-control.
010500      copy "selstkfnd.cob".
010600      copy "selstkprc.cob".
010700      copy "selstkmta.cob".
010800      copy "selstkftr.cob".
010900*
011000  data                    division.
011100  file section.
011200*
011300      copy "fdstkfnd.cob".
011400      copy "fdstkprc.cob".
011500      copy "fdstkmta.cob".
011600      copy "fdstkftr.cob".
011700*
011800  working-storage section.
011900*----------------------
012000  77  Prog-Name           pic x(17) value "STK000 (1.0.12)".
012100*
012200  01  WS-File-Status.
012300      03  WS-Fnd-Status       pic xx.
012400      03  WS-Prc-Status       pic xx.
012500      03  WS-Mta-Status       pic xx.
012600      03  WS-Ftr-Status       pic xx.
012700*
012800      03  filler              pic x(2).
012900  01  WS-Switches.
013000      03  WS-Fnd-Eof          pic 9 comp value zero.
013100      03  WS-Mta-Not-Found    pic 9 comp value zero.
013200      03  WS-Prc-Eof          pic 9 comp value zero.
013300      03  WS-Fund-Count       pic 99 comp value zero.
013400      03  WS-Price-Count      pic 9(4) comp value zero.
013500      03  WS-Gq-Base          pic x(3) value spaces.
013600*
013700      03  filler              pic x(2).
013800  01  WS-Epsilon              pic s9(3)v9(6) comp-3 value 0.000001.
013900  01  WS-Abs-Mean             pic s9(15)v9(6) comp-3.
014000  01  WS-Abs-Ni               pic s9(15)v99   comp-3.
014100  01  WS-Cash-Total           pic s9(15)v99   comp-3.
014200  01  WS-Cash-Total-P         pic 9.
014300  01  WS-Net-Debt-Computed    pic s9(15)v99   comp-3.
014400  01  WS-Net-Debt-Computed-P  pic 9.
014500*
014600  01  WS-Run-Date.
014700      03  WS-Run-Ccyy         pic 9(4).
014800      03  WS-Run-Mm           pic 9(2).
014900      03  WS-Run-Dd           pic 9(2).
015000*>
015100*>  Julian view of the run date - carried since the py000 days for
015200*>  shops that key the features file retention cycle off day of
015300*>  year rather than ccyymmdd, never actually wired up on this box.
015400      03  filler              pic x(2).
015500  01  WS-Run-Date-Jul redefines WS-Run-Date.
015600      03  WS-Run-Jul-Ccyy     pic 9(4).
015700      03  WS-Run-Jul-Ddd      pic 9(3).
015800      03  filler              pic 9(1).
015900*>
016000*>  Sign-test view of the computed net debt figure - lets a quick
016100*>  test for a leading minus avoid re-editing the packed amount.
016200  01  WS-Net-Debt-Disp redefines WS-Net-Debt-Computed
016300                              pic s9(15)v99.
016400*
016500  01  WS-Scan-Date.
016600      03  WS-Scan-Ccyy        pic 9(4).
016700      03  WS-Scan-Mm          pic 9(2).
016800      03  WS-Scan-Dd          pic 9(2).
016900*>
017000*>  Packed view of the same eight digits, used where a fiscal
017100*>  year end is compared as one packed number rather than split.
017200      03  filler              pic x(2).
017300  01  WS-Scan-Date-Pk redefines WS-Scan-Date pic 9(8).
017400*
017500*****************************************************************
017600*  Annual fundamentals table - one row per fiscal year, oldest   *
017700*  first, built off the Fundamentals extract on the way in.     *
017800*****************************************************************
017900  01  STK-Fund-Table.
018000      03  FT-Entry            occurs 20 times indexed by Fnd-Ix.
018100          05  FT-Date                   pic 9(8).
018200          05  FT-Total-Revenue          pic s9(15)v99 comp-3.
018300          05  FT-Gross-Profit           pic s9(15)v99 comp-3.
018400          05  FT-Operating-Income       pic s9(15)v99 comp-3.
018500          05  FT-Net-Income             pic s9(15)v99 comp-3.
018600          05  FT-Cost-Of-Revenue        pic s9(15)v99 comp-3.
018700          05  FT-Total-Equity           pic s9(15)v99 comp-3.
018800          05  FT-Total-Debt             pic s9(15)v99 comp-3.
018900          05  FT-Cash                   pic s9(15)v99 comp-3.
019000          05  FT-St-Invest              pic s9(15)v99 comp-3.
019100          05  FT-Net-Debt-Raw           pic s9(15)v99 comp-3.
019200          05  FT-Current-Assets         pic s9(15)v99 comp-3.
019300          05  FT-Current-Liabs          pic s9(15)v99 comp-3.
019400          05  FT-Total-Assets           pic s9(15)v99 comp-3.
019500          05  FT-Receivables            pic s9(15)v99 comp-3.
019600          05  FT-Inventory              pic s9(15)v99 comp-3.
019700          05  FT-Free-Cash-Flow         pic s9(15)v99 comp-3.
019800          05  FT-Shares                 pic s9(15)    comp-3.
019900          05  FT-Flags.
020000              07  FT-Total-Revenue-P    pic 9.
020100              07  FT-Gross-Profit-P     pic 9.
020200              07  FT-Operating-Income-P pic 9.
020300              07  FT-Net-Income-P       pic 9.
020400              07  FT-Cost-Of-Revenue-P  pic 9.
020500              07  FT-Total-Equity-P     pic 9.
020600              07  FT-Total-Debt-P       pic 9.
020700              07  FT-Cash-P             pic 9.
020800              07  FT-St-Invest-P        pic 9.
020900              07  FT-Net-Debt-Raw-P     pic 9.
021000              07  FT-Current-Assets-P   pic 9.
021100              07  FT-Current-Liabs-P    pic 9.
021200              07  FT-Total-Assets-P     pic 9.
021300              07  FT-Receivables-P      pic 9.
021400              07  FT-Inventory-P        pic 9.
021500              07  FT-Free-Cash-Flow-P   pic 9.
021600              07  FT-Shares-P           pic 9.
021700*
021800*****************************************************************
021900*  Daily closing price table - ascending trading date.          *
022000*****************************************************************
022100      03  filler              pic x(2).
022200  01  STK-Price-Table.
022300      03  PT-Entry            occurs 1300 times indexed by Prc-Ix.
022400          05  PT-Date                   pic 9(8).
022500          05  PT-Close                  pic s9(9)v9(4) comp-3.
022600*
022700*****************************************************************
022800*  Derived per-year metric table - parallel to STK-Fund-Table.  *
022900*****************************************************************
023000      03  filler              pic x(2).
023100  01  STK-Metric-Table.
023200      03  MT-Entry            occurs 20 times indexed by Met-Ix.
023300          05  MT-Date                       pic 9(8).
023400          05  MT-Roe                        pic s9(3)v9(6) comp-3.
023500          05  MT-Roic                       pic s9(3)v9(6) comp-3.
023600          05  MT-Debt-To-Equity             pic s9(3)v9(6) comp-3.
023700          05  MT-Net-Debt                   pic s9(15)v99  comp-3.
023800          05  MT-Gross-Margin               pic s9(3)v9(6) comp-3.
023900          05  MT-Operating-Margin           pic s9(3)v9(6) comp-3.
024000          05  MT-Net-Margin                 pic s9(3)v9(6) comp-3.
024100          05  MT-Fcf-Margin                 pic s9(3)v9(6) comp-3.
024200          05  MT-Fcf-To-Net-Income          pic s9(3)v9(6) comp-3.
024300          05  MT-Revenue-Growth             pic s9(3)v9(6) comp-3.
024400          05  MT-Net-Income-Growth          pic s9(3)v9(6) comp-3.
024500          05  MT-Fcf-Growth                 pic s9(3)v9(6) comp-3.
024600          05  MT-Revenue-Cagr-3Y            pic s9(3)v9(6) comp-3.
024700          05  MT-Net-Income-Cagr-3Y         pic s9(3)v9(6) comp-3.
024800          05  MT-Fcf-Cagr-3Y                pic s9(3)v9(6) comp-3.
024900          05  MT-Debt-To-Assets             pic s9(3)v9(6) comp-3.
025000          05  MT-Current-Ratio              pic s9(3)v9(6) comp-3.
025100          05  MT-Quick-Ratio                pic s9(3)v9(6) comp-3.
025200          05  MT-Book-Value-Per-Share       pic s9(9)v9(4) comp-3.
025300          05  MT-Earnings-Per-Share         pic s9(9)v9(4) comp-3.
025400          05  MT-Fcf-Per-Share              pic s9(9)v9(4) comp-3.
025500          05  MT-Asset-Turnover             pic s9(3)v9(6) comp-3.
025600          05  MT-Inventory-Turnover         pic s9(3)v9(6) comp-3.
025700          05  MT-Receivables-Turnover       pic s9(3)v9(6) comp-3.
025800          05  MT-Flags.
025900              07  MT-Roe-P                       pic 9.
026000              07  MT-Roic-P                      pic 9.
026100              07  MT-Debt-To-Equity-P            pic 9.
026200              07  MT-Net-Debt-P                  pic 9.
026300              07  MT-Gross-Margin-P              pic 9.
026400              07  MT-Operating-Margin-P          pic 9.
026500              07  MT-Net-Margin-P                pic 9.
026600              07  MT-Fcf-Margin-P                pic 9.
026700              07  MT-Fcf-To-Net-Income-P         pic 9.
026800              07  MT-Revenue-Growth-P            pic 9.
026900              07  MT-Net-Income-Growth-P         pic 9.
027000              07  MT-Fcf-Growth-P                pic 9.
027100              07  MT-Revenue-Cagr-3Y-P           pic 9.
027200              07  MT-Net-Income-Cagr-3Y-P        pic 9.
027300              07  MT-Fcf-Cagr-3Y-P               pic 9.
027400              07  MT-Debt-To-Assets-P            pic 9.
027500              07  MT-Current-Ratio-P             pic 9.
027600              07  MT-Quick-Ratio-P               pic 9.
027700              07  MT-Book-Value-Per-Share-P      pic 9.
027800              07  MT-Earnings-Per-Share-P        pic 9.
027900              07  MT-Fcf-Per-Share-P             pic 9.
028000              07  MT-Asset-Turnover-P            pic 9.
028100              07  MT-Inventory-Turnover-P        pic 9.
028200              07  MT-Receivables-Turnover-P      pic 9.
028300*
028400*****************************************************************
028500*  Result block - shared with STKRGSTR via linkage.             *
028600*****************************************************************
028700  copy "wsstkres.cob".
028800*
028900*****************************************************************
029000*  General purpose series / stats / root-finding work areas -   *
029100*  used throughout Quality, Valuation and Market sections.      *
029200*****************************************************************
029300      03  filler              pic x(2).
029400  01  WS-Series-Select        pic x(4) value spaces.
029500*
029600  01  WS-Series.
029700      03  WS-Series-Entry     occurs 20 times indexed by Ser-Ix.
029800          05  WS-Series-Value     pic s9(3)v9(6) comp-3.
029900          05  WS-Series-Value-P   pic 9.
030000*
030100      03  filler              pic x(2).
030200  01  WS-Series-Amt.
030300      03  WS-Series-Amt-Entry occurs 20 times indexed by SerA-Ix.
030400          05  WS-Series-Amt-Value    pic s9(15)v99 comp-3.
030500          05  WS-Series-Amt-Value-P  pic 9.
030600*
030700      03  filler              pic x(2).
030800  01  WS-Cov-Work.
030900      03  WS-Cov-Sum          pic s9(5)v9(6) comp-3.
031000      03  WS-Cov-Used         pic 99 comp.
031100      03  WS-Cov-Value        pic s9(3)v9(6) comp-3.
031200      03  WS-Cov-Value-P      pic 9.
031300      03  WS-Cov-Confidence   pic s9(1)v9(4) comp-3.
031400*
031500      03  filler              pic x(2).
031600  01  WS-Lp-Work.
031700      03  WS-Lp-Value         pic s9(3)v9(6) comp-3.
031800      03  WS-Lp-Value-P       pic 9.
031900*
032000      03  filler              pic x(2).
032100  01  WS-End-Work.
032200      03  WS-Last3            occurs 3 pic s9(15)v99 comp-3.
032300      03  WS-End-Count        pic 9 comp.
032400      03  WS-End-Value        pic s9(15)v99 comp-3.
032500      03  WS-Start-Value      pic s9(15)v99 comp-3.
032600      03  WS-End-Cagr         pic s9(3)v9(6) comp-3.
032700      03  WS-End-Cagr-P       pic 9.
032800      03  WS-Present-Count    pic 99 comp.
032900*
033000      03  filler              pic x(2).
033100  01  WS-Stat-Work-Amt.
033200      03  WS-Stat5-Value      occurs 5 pic s9(15)v99 comp-3.
033300      03  WS-Stat-Used        pic 9 comp.
033400      03  WS-Stat-Qualify     pic 9.
033500      03  WS-Stat-Mean        pic s9(15)v9(6) comp-3.
033600      03  WS-Stat-Variance    pic s9(15)v9(6) comp-3.
033700      03  WS-Stat-Stddev      pic s9(15)v9(6) comp-3.
033800      03  WS-Stat-Sum         pic s9(17)v99 comp-3.
033900      03  WS-Stat-Sumsq-Dev   pic s9(17)v9(4) comp-3.
034000      03  WS-Stat-Dev         pic s9(15)v9(6) comp-3.
034100      03  WS-Stat-Ix          pic 99 comp.
034200*
034300      03  filler              pic x(2).
034400  01  WS-Stat-Work-Rat.
034500      03  WS-RStat5-Value     occurs 5 pic s9(3)v9(6) comp-3.
034600      03  WS-RStat-Used       pic 9 comp.
034700      03  WS-RStat-Qualify    pic 9.
034800      03  WS-RStat-Mean       pic s9(3)v9(6) comp-3.
034900      03  WS-RStat-Variance   pic s9(3)v9(6) comp-3.
035000      03  WS-RStat-Stddev     pic s9(3)v9(6) comp-3.
035100      03  WS-RStat-Sum        pic s9(5)v9(6) comp-3.
035200      03  WS-RStat-Sumsq-Dev  pic s9(5)v9(6) comp-3.
035300      03  WS-RStat-Dev        pic s9(3)v9(6) comp-3.
035400      03  WS-RStat-Ix         pic 99 comp.
035500*
035600      03  filler              pic x(2).
035700  01  WS-Agg-Work.
035800      03  WS-Agg-Value        occurs 4 pic s9(3)v99 comp-3.
035900      03  WS-Agg-Flag         occurs 4 pic 9.
036000      03  WS-Agg-Conf         occurs 4 pic s9(1)v9(4) comp-3.
036100      03  WS-Agg-Count        pic 9 comp.
036200      03  WS-Agg-Min-Valid    pic 9 comp.
036300      03  WS-Agg-Used         pic 9 comp.
036400      03  WS-Agg-Sum          pic s9(5)v99 comp-3.
036500      03  WS-Agg-Conf-Sum     pic s9(3)v9(4) comp-3.
036600      03  WS-Agg-Result       pic s9(3)v99 comp-3.
036700      03  WS-Agg-Result-P     pic 9.
036800      03  WS-Agg-Result-Conf  pic s9(1)v9(4) comp-3.
036900      03  WS-Agg-Ix           pic 9 comp.
037000*
037100      03  filler              pic x(2).
037200  01  WS-Mim-Work.
037300      03  WS-Mim-Value        occurs 5 pic s9(3)v99 comp-3.
037400      03  WS-Mim-Value-P      occurs 5 pic 9.
037500      03  WS-Mim-Count        pic 9 comp.
037600      03  WS-Mim-Used         pic 9 comp.
037700      03  WS-Mim-Sum          pic s9(5)v99 comp-3.
037800      03  WS-Mim-Result       pic s9(3)v99 comp-3.
037900      03  WS-Mim-Result-P     pic 9.
038000      03  WS-Mim-Ix           pic 9 comp.
038100*
038200      03  filler              pic x(2).
038300  01  WS-Sr-Work.
038400      03  WS-Sr-Value         pic s9(3)v9(6) comp-3.
038500      03  WS-Sr-Value-P       pic 9.
038600      03  WS-Sr-Low           pic s9(3)v9(6) comp-3.
038700      03  WS-Sr-High          pic s9(3)v9(6) comp-3.
038800      03  WS-Sr-Result        pic s9(3)v9(6) comp-3.
038900      03  WS-Sr-Result-P      pic 9.
039000*
039100      03  filler              pic x(2).
039200  01  WS-Root-Work.
039300      03  WS-Root-Input       pic s9(9)v9(9) comp-3.
039400      03  WS-Root-Guess       pic s9(9)v9(9) comp-3.
039500      03  WS-Root-Temp        pic s9(9)v9(9) comp-3.
039600      03  WS-Root-Result      pic s9(9)v9(9) comp-3.
039700      03  WS-Root-Tally       pic 99 comp.
039800*
039900*****************************************************************
040000*  Quality scratch - dimension component counters & years used. *
040100*****************************************************************
040200      03  filler              pic x(2).
040300  01  WS-Qual-Work.
040400      03  WS-Cc1-Count        pic 9 comp.
040500      03  WS-Cc1-Years        pic 99 comp.
040600      03  WS-Cc2-Count        pic 9 comp.
040700      03  WS-Cc2-Years        pic 99 comp.
040800      03  WS-Cc3-Count        pic 9 comp.
040900      03  WS-Cc3-Years        pic 99 comp.
041000      03  WS-Cc4-Count        pic 9 comp.
041100      03  WS-Cc4-Years        pic 99 comp.
041200      03  WS-Rev-Cagr         pic s9(3)v9(6) comp-3.
041300      03  WS-Rev-Cagr-P       pic 9.
041400      03  WS-Earn-Cagr        pic s9(3)v9(6) comp-3.
041500      03  WS-Earn-Cagr-P      pic 9.
041600      03  WS-Fcf-Cagr2        pic s9(3)v9(6) comp-3.
041700      03  WS-Fcf-Cagr2-P      pic 9.
041800*
041900*****************************************************************
042000*  Valuation / scenario scratch.                                *
042100*****************************************************************
042200      03  filler              pic x(2).
042300  01  WS-Val-Work.
042400      03  WS-Norm-Fcf         pic s9(15)v99 comp-3.
042500      03  WS-Norm-Fcf-P       pic 9.
042600      03  WS-Cgr-Used         pic 9 comp.
042700      03  WS-Cgr-Sum          pic s9(3)v9(6) comp-3.
042800      03  WS-Base-Growth-G    pic s9(3)v9(6) comp-3.
042900      03  WS-Base-Growth-G-P  pic 9.
043000      03  WS-Discount-R       pic s9(3)v9(6) comp-3.
043100      03  WS-Scn-Growth-G     pic s9(3)v9(6) comp-3.
043200      03  WS-Scn-Growth-G-P   pic 9.
043300      03  WS-Scn-Discount-R   pic s9(3)v9(6) comp-3.
043400      03  WS-Scn-Terminal-G   pic s9(3)v9(6) comp-3.
043500      03  WS-Scn-Fair-Pe      pic s9(3)v9(6) comp-3.
043600      03  WS-Dcf-Value        pic s9(9)v9(4) comp-3.
043700      03  WS-Dcf-Value-P      pic 9.
043800      03  WS-Oe-Value         pic s9(9)v9(4) comp-3.
043900      03  WS-Oe-Value-P       pic 9.
044000      03  WS-Mult-Value       pic s9(9)v9(4) comp-3.
044100      03  WS-Mult-Value-P     pic 9.
044200      03  WS-Ev-Value         pic s9(15)v9(6) comp-3.
044300      03  WS-Ev-Value-P       pic 9.
044400      03  WS-Eq-Value         pic s9(15)v9(6) comp-3.
044500      03  WS-Share-Result     pic s9(9)v9(4) comp-3.
044600      03  WS-Share-Result-P   pic 9.
044700      03  WS-Pv-Sum           pic s9(15)v9(6) comp-3.
044800      03  WS-Pv-Year          pic s9(15)v9(6) comp-3.
044900      03  WS-Disc-Factor      pic s9(3)v9(6) comp-3.
045000      03  WS-Fcf-Year         pic s9(15)v99 comp-3.
045100      03  WS-Terminal-Value   pic s9(15)v9(6) comp-3.
045200      03  WS-Yr               pic 9 comp.
045300      03  WS-Latest-Dta       pic s9(3)v9(6) comp-3.
045400      03  WS-Latest-Dta-P     pic 9.
045500      03  WS-Scn-Ix           pic 9 comp.
045600*
045700*****************************************************************
045800*  Market statistics scratch.                                   *
045900*****************************************************************
046000      03  filler              pic x(2).
046100  01  WS-Mkt-Work.
046200      03  WS-Mkt-Latest-Price    pic s9(9)v9(4) comp-3.
046300      03  WS-Mkt-Latest-P        pic 9.
046400      03  WS-Mkt-Target-Ix       pic 9(4) comp.
046500      03  WS-Mkt-Days-Back       pic 9(4) comp.
046600      03  WS-Mkt-Base-Price      pic s9(9)v9(4) comp-3.
046700      03  WS-Mkt-Base-P          pic 9.
046800      03  WS-Mkt-Peak            pic s9(9)v9(4) comp-3.
046900      03  WS-Mkt-Drawdown        pic s9(3)v9(6) comp-3.
047000      03  WS-Mkt-Max-Drawdown    pic s9(3)v9(6) comp-3.
047100      03  WS-Mkt-Max-Drawdown-P  pic 9.
047200      03  WS-Mkt-Ret-Sum         pic s9(5)v9(6) comp-3.
047300      03  WS-Mkt-Ret-Sumsq       pic s9(5)v9(6) comp-3.
047400      03  WS-Mkt-Ret-Count       pic 9(4) comp.
047500      03  WS-Mkt-Ret-One         pic s9(3)v9(6) comp-3.
047600      03  WS-Mkt-Ret-Mean        pic s9(3)v9(6) comp-3.
047700      03  WS-Mkt-Ret-Var         pic s9(3)v9(6) comp-3.
047800      03  WS-Mkt-Daily-Vol       pic s9(3)v9(6) comp-3.
047900      03  WS-Mkt-Annual-Factor   pic s9(3)v9(6) comp-3 value 15.874508.
048000*
048100*****************************************************************
048200*  Rating scratch.                                               *
048300*****************************************************************
048400      03  filler              pic x(2).
048500  01  WS-Rate-Work.
048600      03  WS-Val-Score           pic s9(3)v99 comp-3.
048700      03  WS-Val-Score-P         pic 9.
048800      03  WS-V-Conf              pic s9(1)v9(4) comp-3.
048900      03  WS-Q-Conf              pic s9(1)v9(4) comp-3.
049000      03  WS-M-Conf              pic s9(1)v9(4) comp-3.
049100      03  WS-R-Conf              pic s9(1)v9(4) comp-3.
049200      03  WS-Wt-Sum              pic s9(1)v9(4) comp-3.
049300      03  WS-Wtd-Sum             pic s9(5)v9(4) comp-3.
049400      03  WS-Scr-Running         pic s9(3)v99   comp-3.
049500      03  filler                 pic x(2).
049600*
049700  procedure division.
049800*===================
049900*
050000  aa000-Main section.
050100  aa000-Main-Start.
050200*>
050300*>  14/10/25 vbc - driver outline per system design.
050400*>
050500      open input  STK-Fundamentals-File
050600                  STK-Prices-File
050700                  STK-Metadata-File.
050800      if WS-Fnd-Status not = "00" or WS-Prc-Status not = "00"
050900                        or WS-Mta-Status not = "00"
051000          display "STK000 - input open failed, run aborted"
051100          stop run
051200      end-if.
051300      perform aa010-Read-Metadata thru aa010-Read-Metadata-Exit.
051400      perform aa020-Load-Fundamentals thru aa020-Load-Fundamentals-Exit.
051500      perform aa030-Load-Prices thru aa030-Load-Prices-Exit.
051600      close STK-Fundamentals-File
051700            STK-Prices-File
051800            STK-Metadata-File.
051900      open output STK-Features-File.
052000      perform bb000-Compute-Metrics thru bb000-Compute-Metrics-Exit.
052100      close STK-Features-File.
052200      perform cc000-Score-Quality thru cc000-Score-Quality-Exit.
052300      perform dd000-Value-Company thru dd000-Value-Company-Exit.
052400      perform ee000-Market-Stats thru ee000-Market-Stats-Exit.
052500      perform ff000-Rate-Company thru ff000-Rate-Company-Exit.
052600      perform gg000-Assemble-Result thru gg000-Assemble-Result-Exit.
052700      perform hh000-Call-Report thru hh000-Call-Report-Exit.
052800      stop run.
052900  aa000-Main-Exit.
053000      exit.
053100*
053200  aa010-Read-Metadata section.
053300  aa010-Read-Metadata-Start.
053400      read STK-Metadata-File
053500          at end
053600              move 1 to WS-Mta-Not-Found
053700              display "STK000 - metadata record not found"
053800      end-read.
053900  aa010-Read-Metadata-Exit.
054000      exit.
054100*
054200  aa020-Load-Fundamentals section.
054300  aa020-Load-Fundamentals-Start.
054400      move zero to WS-Fnd-Eof WS-Fund-Count.
054500      perform aa021-Read-Fund-Rec thru aa021-Read-Fund-Rec-Exit
054600          until WS-Fnd-Eof = 1.
054700  aa020-Load-Fundamentals-Exit.
054800      exit.
054900*
055000  aa021-Read-Fund-Rec.
055100      read STK-Fundamentals-File
055200          at end
055300              move 1 to WS-Fnd-Eof
055400              go to aa021-Read-Fund-Rec-Exit
055500      end-read.
055600      if WS-Fund-Count >= 20
055700          go to aa021-Read-Fund-Rec-Exit
055800      end-if.
055900      add 1 to WS-Fund-Count.
056000      set Fnd-Ix to WS-Fund-Count.
056100      move Fnd-Date               to FT-Date (Fnd-Ix).
056200      move Fnd-Total-Revenue      to FT-Total-Revenue (Fnd-Ix).
056300      move Fnd-Gross-Profit       to FT-Gross-Profit (Fnd-Ix).
056400      move Fnd-Operating-Income   to FT-Operating-Income (Fnd-Ix).
056500      move Fnd-Net-Income         to FT-Net-Income (Fnd-Ix).
056600      move Fnd-Cost-Of-Revenue    to FT-Cost-Of-Revenue (Fnd-Ix).
056700      move Fnd-Total-Equity       to FT-Total-Equity (Fnd-Ix).
056800      move Fnd-Total-Debt         to FT-Total-Debt (Fnd-Ix).
056900      move Fnd-Cash               to FT-Cash (Fnd-Ix).
057000      move Fnd-St-Invest          to FT-St-Invest (Fnd-Ix).
057100      move Fnd-Net-Debt-Raw       to FT-Net-Debt-Raw (Fnd-Ix).
057200      move Fnd-Current-Assets     to FT-Current-Assets (Fnd-Ix).
057300      move Fnd-Current-Liabs      to FT-Current-Liabs (Fnd-Ix).
057400      move Fnd-Total-Assets       to FT-Total-Assets (Fnd-Ix).
057500      move Fnd-Receivables        to FT-Receivables (Fnd-Ix).
057600      move Fnd-Inventory          to FT-Inventory (Fnd-Ix).
057700      move Fnd-Free-Cash-Flow     to FT-Free-Cash-Flow (Fnd-Ix).
057800      move Fnd-Shares             to FT-Shares (Fnd-Ix).
057900      move Fnd-Total-Revenue-P    to FT-Total-Revenue-P (Fnd-Ix).
058000      move Fnd-Gross-Profit-P     to FT-Gross-Profit-P (Fnd-Ix).
058100      move Fnd-Operating-Income-P to FT-Operating-Income-P (Fnd-Ix).
058200      move Fnd-Net-Income-P       to FT-Net-Income-P (Fnd-Ix).
058300      move Fnd-Cost-Of-Revenue-P  to FT-Cost-Of-Revenue-P (Fnd-Ix).
058400      move Fnd-Total-Equity-P     to FT-Total-Equity-P (Fnd-Ix).
058500      move Fnd-Total-Debt-P       to FT-Total-Debt-P (Fnd-Ix).
058600      move Fnd-Cash-P             to FT-Cash-P (Fnd-Ix).
058700      move Fnd-St-Invest-P        to FT-St-Invest-P (Fnd-Ix).
058800      move Fnd-Net-Debt-Raw-P     to FT-Net-Debt-Raw-P (Fnd-Ix).
058900      move Fnd-Current-Assets-P   to FT-Current-Assets-P (Fnd-Ix).
059000      move Fnd-Current-Liabs-P    to FT-Current-Liabs-P (Fnd-Ix).
059100      move Fnd-Total-Assets-P     to FT-Total-Assets-P (Fnd-Ix).
059200      move Fnd-Receivables-P      to FT-Receivables-P (Fnd-Ix).
059300      move Fnd-Inventory-P        to FT-Inventory-P (Fnd-Ix).
059400      move Fnd-Free-Cash-Flow-P   to FT-Free-Cash-Flow-P (Fnd-Ix).
059500      move Fnd-Shares-P           to FT-Shares-P (Fnd-Ix).
059600  aa021-Read-Fund-Rec-Exit.
059700      exit.
059800*
059900  aa030-Load-Prices section.
060000  aa030-Load-Prices-Start.
060100      move zero to WS-Prc-Eof WS-Price-Count.
060200      perform aa031-Read-Price-Rec thru aa031-Read-Price-Rec-Exit
060300          until WS-Prc-Eof = 1.
060400  aa030-Load-Prices-Exit.
060500      exit.
060600*
060700  aa031-Read-Price-Rec.
060800      read STK-Prices-File
060900          at end
061000              move 1 to WS-Prc-Eof
061100              go to aa031-Read-Price-Rec-Exit
061200      end-read.
061300      if WS-Price-Count >= 1300
061400          go to aa031-Read-Price-Rec-Exit
061500      end-if.
061600      add 1 to WS-Price-Count.
061700      set Prc-Ix to WS-Price-Count.
061800      move Prc-Date  to PT-Date (Prc-Ix).
061900      move Prc-Close to PT-Close (Prc-Ix).
062000  aa031-Read-Price-Rec-Exit.
062100      exit.
062200*
062300*****************************************************************
062400*  METRICS - one pass per fiscal year building the derived       *
062500*  metric table from the fundamentals table.                     *
062600*****************************************************************
062700  bb000-Compute-Metrics section.
062800  bb000-Compute-Metrics-Start.
062900      perform bb010-Metrics-One-Year thru bb010-Metrics-One-Year-Exit
063000          varying Fnd-Ix from 1 by 1 until Fnd-Ix > WS-Fund-Count.
063100  bb000-Compute-Metrics-Exit.
063200      exit.
063300*
063400  bb010-Metrics-One-Year.
063500      set Met-Ix to Fnd-Ix.
063600      initialize MT-Entry (Met-Ix).
063700      move FT-Date (Fnd-Ix) to MT-Date (Met-Ix).
063800      perform bb100-Roe              thru bb100-Roe-Exit.
063900      perform bb110-Roic             thru bb110-Roic-Exit.
064000      perform bb120-Debt-To-Equity   thru bb120-Debt-To-Equity-Exit.
064100      perform bb130-Net-Debt         thru bb130-Net-Debt-Exit.
064200      perform bb140-Margins          thru bb140-Margins-Exit.
064300      perform bb150-Fcf-Ratios       thru bb150-Fcf-Ratios-Exit.
064400      perform bb160-Growth-Rates     thru bb160-Growth-Rates-Exit.
064500      perform bb170-Cagr-3Y          thru bb170-Cagr-3Y-Exit.
064600      perform bb180-Leverage-Liquid  thru bb180-Leverage-Liquid-Exit.
064700      perform bb190-Per-Share        thru bb190-Per-Share-Exit.
064800      perform bb195-Turnover         thru bb195-Turnover-Exit.
064900      perform bb900-Write-Feature    thru bb900-Write-Feature-Exit.
065000  bb010-Metrics-One-Year-Exit.
065100      exit.
065200*
065300*>  Return on equity = net income / total equity.
065400  bb100-Roe.
065500      if FT-Total-Equity-P (Fnd-Ix) = 1
065600             and FT-Net-Income-P (Fnd-Ix) = 1
065700             and FT-Total-Equity (Fnd-Ix) > WS-Epsilon
065800          compute MT-Roe (Met-Ix) rounded =
065900              FT-Net-Income (Fnd-Ix) / FT-Total-Equity (Fnd-Ix)
066000          move 1 to MT-Roe-P (Met-Ix)
066100      end-if.
066200  bb100-Roe-Exit.
066300      exit.
066400*
066500*>  Return on invested capital = operating income / (equity + debt).
066600  bb110-Roic.
066700      if FT-Total-Equity-P (Fnd-Ix) = 1 and FT-Total-Debt-P (Fnd-Ix) = 1
066800             and FT-Operating-Income-P (Fnd-Ix) = 1
066900          compute WS-Root-Temp =
067000              FT-Total-Equity (Fnd-Ix) + FT-Total-Debt (Fnd-Ix)
067100          if WS-Root-Temp > WS-Epsilon
067200              compute MT-Roic (Met-Ix) rounded =
067300                  FT-Operating-Income (Fnd-Ix) / WS-Root-Temp
067400              move 1 to MT-Roic-P (Met-Ix)
067500          end-if
067600      end-if.
067700  bb110-Roic-Exit.
067800      exit.
067900*
068000*>  Debt to equity = total debt / total equity.
068100  bb120-Debt-To-Equity.
068200      if FT-Total-Debt-P (Fnd-Ix) = 1 and FT-Total-Equity-P (Fnd-Ix) = 1
068300             and FT-Total-Equity (Fnd-Ix) > WS-Epsilon
068400          compute MT-Debt-To-Equity (Met-Ix) rounded =
068500              FT-Total-Debt (Fnd-Ix) / FT-Total-Equity (Fnd-Ix)
068600          move 1 to MT-Debt-To-Equity-P (Met-Ix)
068700      end-if.
068800  bb120-Debt-To-Equity-Exit.
068900      exit.
069000*
069100*>  Net debt - prefer the reported figure, else debt less cash and
069200*>  short term investments where at least one of those is present.
069300  bb130-Net-Debt.
069400      move zero to WS-Cash-Total WS-Cash-Total-P.
069500      if FT-Cash-P (Fnd-Ix) = 1
069600          add FT-Cash (Fnd-Ix) to WS-Cash-Total
069700          move 1 to WS-Cash-Total-P
069800      end-if.
069900      if FT-St-Invest-P (Fnd-Ix) = 1
070000          add FT-St-Invest (Fnd-Ix) to WS-Cash-Total
070100          move 1 to WS-Cash-Total-P
070200      end-if.
070300      move zero to WS-Net-Debt-Computed-P.
070400      if FT-Total-Debt-P (Fnd-Ix) = 1 and WS-Cash-Total-P = 1
070500          compute WS-Net-Debt-Computed =
070600              FT-Total-Debt (Fnd-Ix) - WS-Cash-Total
070700          move 1 to WS-Net-Debt-Computed-P
070800      end-if.
070900      if FT-Net-Debt-Raw-P (Fnd-Ix) = 1
071000          move FT-Net-Debt-Raw (Fnd-Ix) to MT-Net-Debt (Met-Ix)
071100          move 1 to MT-Net-Debt-P (Met-Ix)
071200      else
071300          if WS-Net-Debt-Computed-P = 1
071400              move WS-Net-Debt-Computed to MT-Net-Debt (Met-Ix)
071500              move 1 to MT-Net-Debt-P (Met-Ix)
071600          end-if
071700      end-if.
071800  bb130-Net-Debt-Exit.
071900      exit.
072000*
072100*>  Gross / operating / net margin, all over total revenue.
072200  bb140-Margins.
072300      if FT-Total-Revenue-P (Fnd-Ix) = 1
072400             and FT-Total-Revenue (Fnd-Ix) > WS-Epsilon
072500          if FT-Gross-Profit-P (Fnd-Ix) = 1
072600              compute MT-Gross-Margin (Met-Ix) rounded =
072700                  FT-Gross-Profit (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
072800              move 1 to MT-Gross-Margin-P (Met-Ix)
072900          end-if
073000          if FT-Operating-Income-P (Fnd-Ix) = 1
073100              compute MT-Operating-Margin (Met-Ix) rounded =
073200                  FT-Operating-Income (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
073300              move 1 to MT-Operating-Margin-P (Met-Ix)
073400          end-if
073500          if FT-Net-Income-P (Fnd-Ix) = 1
073600              compute MT-Net-Margin (Met-Ix) rounded =
073700                  FT-Net-Income (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
073800              move 1 to MT-Net-Margin-P (Met-Ix)
073900          end-if
074000      end-if.
074100  bb140-Margins-Exit.
074200      exit.
074300*
074400*>  Free cash flow margin and fcf-to-net-income coverage.
074500  bb150-Fcf-Ratios.
074600      if FT-Free-Cash-Flow-P (Fnd-Ix) = 1 and FT-Total-Revenue-P (Fnd-Ix) = 1
074700             and FT-Total-Revenue (Fnd-Ix) > WS-Epsilon
074800          compute MT-Fcf-Margin (Met-Ix) rounded =
074900              FT-Free-Cash-Flow (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix)
075000          move 1 to MT-Fcf-Margin-P (Met-Ix)
075100      end-if.
075200      if FT-Free-Cash-Flow-P (Fnd-Ix) = 1 and FT-Net-Income-P (Fnd-Ix) = 1
075300          if FT-Net-Income (Fnd-Ix) < zero
075400              compute WS-Abs-Ni = FT-Net-Income (Fnd-Ix) * -1
075500          else
075600              move FT-Net-Income (Fnd-Ix) to WS-Abs-Ni
075700          end-if
075800          if WS-Abs-Ni > WS-Epsilon
075900              compute MT-Fcf-To-Net-Income (Met-Ix) rounded =
076000                  FT-Free-Cash-Flow (Fnd-Ix) / FT-Net-Income (Fnd-Ix)
076100              move 1 to MT-Fcf-To-Net-Income-P (Met-Ix)
076200          end-if
076300      end-if.
076400  bb150-Fcf-Ratios-Exit.
076500      exit.
076600*
076700*>  Year over year growth - revenue, net income, free cash flow.
076800*>  Nothing to compare against on the first fiscal year in the table.
076900  bb160-Growth-Rates.
077000      if Fnd-Ix > 1
077100          if FT-Total-Revenue-P (Fnd-Ix) = 1
077200                 and FT-Total-Revenue-P (Fnd-Ix - 1) = 1
077300                 and FT-Total-Revenue (Fnd-Ix - 1) not = zero
077400              compute MT-Revenue-Growth (Met-Ix) rounded =
077500                  (FT-Total-Revenue (Fnd-Ix) /
077600                   FT-Total-Revenue (Fnd-Ix - 1)) - 1
077700              move 1 to MT-Revenue-Growth-P (Met-Ix)
077800          end-if
077900          if FT-Net-Income-P (Fnd-Ix) = 1
078000                 and FT-Net-Income-P (Fnd-Ix - 1) = 1
078100                 and FT-Net-Income (Fnd-Ix - 1) not = zero
078200              compute MT-Net-Income-Growth (Met-Ix) rounded =
078300                  (FT-Net-Income (Fnd-Ix) /
078400                   FT-Net-Income (Fnd-Ix - 1)) - 1
078500              move 1 to MT-Net-Income-Growth-P (Met-Ix)
078600          end-if
078700          if FT-Free-Cash-Flow-P (Fnd-Ix) = 1
078800                 and FT-Free-Cash-Flow-P (Fnd-Ix - 1) = 1
078900                 and FT-Free-Cash-Flow (Fnd-Ix - 1) not = zero
079000              compute MT-Fcf-Growth (Met-Ix) rounded =
079100                  (FT-Free-Cash-Flow (Fnd-Ix) /
079200                   FT-Free-Cash-Flow (Fnd-Ix - 1)) - 1
079300              move 1 to MT-Fcf-Growth-P (Met-Ix)
079400          end-if
079500      end-if.
079600  bb160-Growth-Rates-Exit.
079700      exit.
079800*
079900*>  Three year compound growth - needs the row three years back and
080000*>  both ends strictly positive.  Cube root done by Newton's method,
080100*>  see zz860, no FUNCTION CUBE-ROOT on this box.
080200  bb170-Cagr-3Y.
080300      if Fnd-Ix > 3
080400          if FT-Total-Revenue-P (Fnd-Ix) = 1
080500                 and FT-Total-Revenue-P (Fnd-Ix - 3) = 1
080600                 and FT-Total-Revenue (Fnd-Ix) > zero
080700                 and FT-Total-Revenue (Fnd-Ix - 3) > zero
080800              compute WS-Root-Input =
080900                  FT-Total-Revenue (Fnd-Ix) / FT-Total-Revenue (Fnd-Ix - 3)
081000              perform zz860-Cube-Root thru zz860-Cube-Root-Exit
081100              compute MT-Revenue-Cagr-3Y (Met-Ix) rounded =
081200                  WS-Root-Result - 1
081300              move 1 to MT-Revenue-Cagr-3Y-P (Met-Ix)
081400          end-if
081500          if FT-Net-Income-P (Fnd-Ix) = 1
081600                 and FT-Net-Income-P (Fnd-Ix - 3) = 1
081700                 and FT-Net-Income (Fnd-Ix) > zero
081800                 and FT-Net-Income (Fnd-Ix - 3) > zero
081900              compute WS-Root-Input =
082000                  FT-Net-Income (Fnd-Ix) / FT-Net-Income (Fnd-Ix - 3)
082100              perform zz860-Cube-Root thru zz860-Cube-Root-Exit
082200              compute MT-Net-Income-Cagr-3Y (Met-Ix) rounded =
082300                  WS-Root-Result - 1
082400              move 1 to MT-Net-Income-Cagr-3Y-P (Met-Ix)
082500          end-if
082600          if FT-Free-Cash-Flow-P (Fnd-Ix) = 1
082700                 and FT-Free-Cash-Flow-P (Fnd-Ix - 3) = 1
082800                 and FT-Free-Cash-Flow (Fnd-Ix) > zero
082900                 and FT-Free-Cash-Flow (Fnd-Ix - 3) > zero
083000              compute WS-Root-Input =
083100                  FT-Free-Cash-Flow (Fnd-Ix) / FT-Free-Cash-Flow (Fnd-Ix - 3)
083200              perform zz860-Cube-Root thru zz860-Cube-Root-Exit
083300              compute MT-Fcf-Cagr-3Y (Met-Ix) rounded =
083400                  WS-Root-Result - 1
083500              move 1 to MT-Fcf-Cagr-3Y-P (Met-Ix)
083600          end-if
083700      end-if.
083800  bb170-Cagr-3Y-Exit.
083900      exit.
084000*
084100*>  Debt to assets, current ratio, quick ratio.
084200*>  AN-118 - quick ratio now needs receivables present as well as cash.
084300  bb180-Leverage-Liquid.
084400      if FT-Total-Debt-P (Fnd-Ix) = 1 and FT-Total-Assets-P (Fnd-Ix) = 1
084500             and FT-Total-Assets (Fnd-Ix) > WS-Epsilon
084600          compute MT-Debt-To-Assets (Met-Ix) rounded =
084700              FT-Total-Debt (Fnd-Ix) / FT-Total-Assets (Fnd-Ix)
084800          move 1 to MT-Debt-To-Assets-P (Met-Ix)
084900      end-if.
085000      if FT-Current-Assets-P (Fnd-Ix) = 1 and FT-Current-Liabs-P (Fnd-Ix) = 1
085100             and FT-Current-Liabs (Fnd-Ix) > WS-Epsilon
085200          compute MT-Current-Ratio (Met-Ix) rounded =
085300              FT-Current-Assets (Fnd-Ix) / FT-Current-Liabs (Fnd-Ix)
085400          move 1 to MT-Current-Ratio-P (Met-Ix)
085500      end-if.
085600      if FT-Cash-P (Fnd-Ix) = 1 and FT-Receivables-P (Fnd-Ix) = 1
085700             and FT-Current-Liabs-P (Fnd-Ix) = 1
085800             and FT-Current-Liabs (Fnd-Ix) > WS-Epsilon
085900          compute MT-Quick-Ratio (Met-Ix) rounded =
086000              (FT-Cash (Fnd-Ix) + FT-Receivables (Fnd-Ix)) /
086100              FT-Current-Liabs (Fnd-Ix)
086200          move 1 to MT-Quick-Ratio-P (Met-Ix)
086300      end-if.
086400  bb180-Leverage-Liquid-Exit.
086500      exit.
086600*
086700*>  Book value, earnings and free cash flow, all per share.
086800  bb190-Per-Share.
086900      if FT-Shares-P (Fnd-Ix) = 1 and FT-Shares (Fnd-Ix) > WS-Epsilon
087000          if FT-Total-Equity-P (Fnd-Ix) = 1
087100              compute MT-Book-Value-Per-Share (Met-Ix) rounded =
087200                  FT-Total-Equity (Fnd-Ix) / FT-Shares (Fnd-Ix)
087300              move 1 to MT-Book-Value-Per-Share-P (Met-Ix)
087400          end-if
087500          if FT-Net-Income-P (Fnd-Ix) = 1
087600              compute MT-Earnings-Per-Share (Met-Ix) rounded =
087700                  FT-Net-Income (Fnd-Ix) / FT-Shares (Fnd-Ix)
087800              move 1 to MT-Earnings-Per-Share-P (Met-Ix)
087900          end-if
088000          if FT-Free-Cash-Flow-P (Fnd-Ix) = 1
088100              compute MT-Fcf-Per-Share (Met-Ix) rounded =
088200                  FT-Free-Cash-Flow (Fnd-Ix) / FT-Shares (Fnd-Ix)
088300              move 1 to MT-Fcf-Per-Share-P (Met-Ix)
088400          end-if
088500      end-if.
088600  bb190-Per-Share-Exit.
088700      exit.
088800*
088900*>  Asset, inventory and receivables turnover.
089000  bb195-Turnover.
089100      if FT-Total-Revenue-P (Fnd-Ix) = 1 and FT-Total-Assets-P (Fnd-Ix) = 1
089200             and FT-Total-Assets (Fnd-Ix) > WS-Epsilon
089300          compute MT-Asset-Turnover (Met-Ix) rounded =
089400              FT-Total-Revenue (Fnd-Ix) / FT-Total-Assets (Fnd-Ix)
089500          move 1 to MT-Asset-Turnover-P (Met-Ix)
089600      end-if.
089700      if FT-Cost-Of-Revenue-P (Fnd-Ix) = 1 and FT-Inventory-P (Fnd-Ix) = 1
089800             and FT-Inventory (Fnd-Ix) > WS-Epsilon
089900          compute MT-Inventory-Turnover (Met-Ix) rounded =
090000              FT-Cost-Of-Revenue (Fnd-Ix) / FT-Inventory (Fnd-Ix)
090100          move 1 to MT-Inventory-Turnover-P (Met-Ix)
090200      end-if.
090300      if FT-Total-Revenue-P (Fnd-Ix) = 1 and FT-Receivables-P (Fnd-Ix) = 1
090400             and FT-Receivables (Fnd-Ix) > WS-Epsilon
090500          compute MT-Receivables-Turnover (Met-Ix) rounded =
090600              FT-Total-Revenue (Fnd-Ix) / FT-Receivables (Fnd-Ix)
090700          move 1 to MT-Receivables-Turnover-P (Met-Ix)
090800      end-if.
090900  bb195-Turnover-Exit.
091000      exit.
091100*
091200*>  Write the feature record for this fiscal year to the output file.
091300  bb900-Write-Feature.
091400      move MT-Date (Met-Ix)                     to Met-Date.
091500      move MT-Roe (Met-Ix)                      to Met-Roe.
091600      move MT-Roic (Met-Ix)                     to Met-Roic.
091700      move MT-Debt-To-Equity (Met-Ix)           to Met-Debt-To-Equity.
091800      move MT-Net-Debt (Met-Ix)                 to Met-Net-Debt.
091900      move MT-Gross-Margin (Met-Ix)             to Met-Gross-Margin.
092000      move MT-Operating-Margin (Met-Ix)         to Met-Operating-Margin.
092100      move MT-Net-Margin (Met-Ix)               to Met-Net-Margin.
092200      move MT-Fcf-Margin (Met-Ix)               to Met-Fcf-Margin.
092300      move MT-Fcf-To-Net-Income (Met-Ix)        to Met-Fcf-To-Net-Income.
092400      move MT-Revenue-Growth (Met-Ix)           to Met-Revenue-Growth.
092500      move MT-Net-Income-Growth (Met-Ix)        to Met-Net-Income-Growth.
092600      move MT-Fcf-Growth (Met-Ix)               to Met-Fcf-Growth.
092700      move MT-Revenue-Cagr-3Y (Met-Ix)          to Met-Revenue-Cagr-3Y.
092800      move MT-Net-Income-Cagr-3Y (Met-Ix)       to Met-Net-Income-Cagr-3Y.
092900      move MT-Fcf-Cagr-3Y (Met-Ix)              to Met-Fcf-Cagr-3Y.
093000      move MT-Debt-To-Assets (Met-Ix)           to Met-Debt-To-Assets.
093100      move MT-Current-Ratio (Met-Ix)            to Met-Current-Ratio.
093200      move MT-Quick-Ratio (Met-Ix)              to Met-Quick-Ratio.
093300      move MT-Book-Value-Per-Share (Met-Ix)     to Met-Book-Value-Per-Share.
093400      move MT-Earnings-Per-Share (Met-Ix)       to Met-Earnings-Per-Share.
093500      move MT-Fcf-Per-Share (Met-Ix)            to Met-Fcf-Per-Share.
093600      move MT-Asset-Turnover (Met-Ix)           to Met-Asset-Turnover.
093700      move MT-Inventory-Turnover (Met-Ix)       to Met-Inventory-Turnover.
093800      move MT-Receivables-Turnover (Met-Ix)     to Met-Receivables-Turnover.
093900      move MT-Flags (Met-Ix)                    to Met-Flags.
094000      write STK-Metric-Record.
094100  bb900-Write-Feature-Exit.
094200      exit.
094300*
094400*****************************************************************
094500*  CC000 - QUALITY SCORING                                       *
094600*  Profitability / Growth quality / Financial strength /         *
094700*  Stability, then an overall quality score blended from them.   *
094800*****************************************************************
094900  cc000-Score-Quality section.
095000  cc000-Score-Quality-Start.
095100      perform cc100-Profitability      thru cc100-Profitability-Exit.
095200      perform cc200-Growth-Quality     thru cc200-Growth-Quality-Exit.
095300      perform cc300-Financial-Strength thru cc300-Financial-Strength-Exit.
095400      perform cc400-Stability          thru cc400-Stability-Exit.
095500      perform cc900-Aggregate-Quality  thru cc900-Aggregate-Quality-Exit.
095600  cc000-Score-Quality-Exit.
095700      exit.
095800*
095900*>  Profitability blends last-5-year operating margin and net margin,
096000*>  each scored to a 0-100 range, simple mean of whichever are present.
096100  cc100-Profitability.
096200      move 0 to WS-Cc1-Count WS-Cc1-Years.
096300      move "NM  " to WS-Series-Select.
096400      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
096500      perform zz800-Coverage-Fallback thru zz800-Coverage-Fallback-Exit.
096600      if WS-Cov-Value-P = 1
096700          move WS-Cov-Value to WS-Sr-Value
096800          move 1             to WS-Sr-Value-P
096900          move 0.03          to WS-Sr-Low
097000          move 0.20          to WS-Sr-High
097100          perform zz870-Score-Range thru zz870-Score-Range-Exit
097200          add 1 to WS-Cc1-Count
097300          move WS-Sr-Result   to WS-Mim-Value (WS-Cc1-Count)
097400          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc1-Count)
097500          compute WS-Cc1-Years = WS-Cov-Used
097600      end-if.
097700      move "OM  " to WS-Series-Select.
097800      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
097900      perform zz800-Coverage-Fallback thru zz800-Coverage-Fallback-Exit.
098000      if WS-Cov-Value-P = 1
098100          move WS-Cov-Value to WS-Sr-Value
098200          move 1             to WS-Sr-Value-P
098300          move 0.05          to WS-Sr-Low
098400          move 0.30          to WS-Sr-High
098500          perform zz870-Score-Range thru zz870-Score-Range-Exit
098600          add 1 to WS-Cc1-Count
098700          move WS-Sr-Result   to WS-Mim-Value (WS-Cc1-Count)
098800          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc1-Count)
098900          if WS-Cov-Used > WS-Cc1-Years
099000              move WS-Cov-Used to WS-Cc1-Years
099100          end-if
099200      end-if.
099300      move WS-Cc1-Count to WS-Mim-Count.
099400      perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
099500      move WS-Mim-Result   to Res-Profit-Score.
099600      move WS-Mim-Result-P to Res-Profit-Score-P.
099700      if WS-Cc1-Years = 0
099800          move 0 to Res-Profit-Conf
099900      else
100000          compute Res-Profit-Conf rounded = WS-Cc1-Years / 5
100100      end-if.
100200  cc100-Profitability-Exit.
100300      exit.
100400*
100500*>  Growth quality - endpoint (3rd-from-last to last) CAGR of revenue,
100600*>  and of free cash flow if it has 3 usable points else net income,
100700*>  each scored 0%-15%.  Penalty row if top line is growing nicely but
100800*>  cash generation under the chosen base is not keeping pace.
100900  cc200-Growth-Quality.
101000      move 0 to WS-Cc2-Count WS-Cc2-Years.
101100      move "FREV" to WS-Series-Select.
101200      perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
101300      perform zz830-Endpoint-Cagr thru zz830-Endpoint-Cagr-Exit.
101400      move WS-End-Cagr   to WS-Rev-Cagr.
101500      move WS-End-Cagr-P to WS-Rev-Cagr-P.
101600      move "FFCF" to WS-Series-Select.
101700      perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
101800      perform zz840-Count-Present-Amt thru zz840-Count-Present-Amt-Exit.
101900      if WS-Present-Count >= 3
102000          move "FCF" to WS-Gq-Base
102100          perform zz830-Endpoint-Cagr thru zz830-Endpoint-Cagr-Exit
102200          move WS-End-Cagr   to WS-Earn-Cagr
102300          move WS-End-Cagr-P to WS-Earn-Cagr-P
102400      else
102500          move "NI " to WS-Gq-Base
102600          move "FNI " to WS-Series-Select
102700          perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit
102800          perform zz840-Count-Present-Amt thru zz840-Count-Present-Amt-Exit
102900          if WS-Present-Count >= 3
103000              perform zz830-Endpoint-Cagr thru zz830-Endpoint-Cagr-Exit
103100              move WS-End-Cagr   to WS-Earn-Cagr
103200              move WS-End-Cagr-P to WS-Earn-Cagr-P
103300          else
103400              move 0 to WS-Earn-Cagr-P
103500          end-if
103600      end-if.
103700      if WS-Rev-Cagr-P = 1
103800          move WS-Rev-Cagr to WS-Sr-Value
103900          move 1            to WS-Sr-Value-P
104000          move 0.00         to WS-Sr-Low
104100          move 0.15         to WS-Sr-High
104200          perform zz870-Score-Range thru zz870-Score-Range-Exit
104300          add 1 to WS-Cc2-Count
104400          move WS-Sr-Result   to WS-Mim-Value (WS-Cc2-Count)
104500          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc2-Count)
104600          move 3 to WS-Cc2-Years
104700      end-if.
104800      if WS-Earn-Cagr-P = 1
104900          move WS-Earn-Cagr to WS-Sr-Value
105000          move 1             to WS-Sr-Value-P
105100          move 0.00          to WS-Sr-Low
105200          move 0.15          to WS-Sr-High
105300          perform zz870-Score-Range thru zz870-Score-Range-Exit
105400          add 1 to WS-Cc2-Count
105500          move WS-Sr-Result   to WS-Mim-Value (WS-Cc2-Count)
105600          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc2-Count)
105700          move 3 to WS-Cc2-Years
105800      end-if.
105900      if WS-Gq-Base = "FCF" and WS-Rev-Cagr-P = 1 and WS-Rev-Cagr > 0.05
106000          move zero to WS-Fcf-Cagr2-P
106100          if WS-Earn-Cagr-P = 1
106200              move WS-Earn-Cagr to WS-Fcf-Cagr2
106300              move 1 to WS-Fcf-Cagr2-P
106400          else
106500              move zero to WS-Fcf-Cagr2
106600          end-if
106700          if WS-Fcf-Cagr2 < 0.02
106800              add 1 to WS-Cc2-Count
106900              move 20 to WS-Mim-Value (WS-Cc2-Count)
107000              move 1  to WS-Mim-Value-P (WS-Cc2-Count)
107100          end-if
107200      end-if.
107300      move WS-Cc2-Count to WS-Mim-Count.
107400      perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
107500      move WS-Mim-Result   to Res-Growth-Score.
107600      move WS-Mim-Result-P to Res-Growth-Score-P.
107700      if WS-Cc2-Years = 0
107800          move 0 to Res-Growth-Conf
107900      else
108000          compute Res-Growth-Conf rounded = WS-Cc2-Years / 5
108100      end-if.
108200  cc200-Growth-Quality-Exit.
108300      exit.
108400*
108500*>  Financial strength - latest non-missing debt/equity, debt/assets,
108600*>  current and quick ratio, each scored and meaned.  "Latest non
108700*>  missing" means walk back past any blank years, not just last row.
108800  cc300-Financial-Strength.
108900      move 0 to WS-Cc3-Count WS-Cc3-Years.
109000      move "DTE " to WS-Series-Select.
109100      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
109200      perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
109300      if WS-Lp-Value-P = 1
109400          move WS-Lp-Value to WS-Sr-Value
109500          move 1            to WS-Sr-Value-P
109600          compute WS-Sr-Value = WS-Lp-Value * -1
109700          move -2.5  to WS-Sr-Low
109800          move 0.00  to WS-Sr-High
109900          perform zz870-Score-Range thru zz870-Score-Range-Exit
110000          add 1 to WS-Cc3-Count
110100          move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
110200          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
110300          move 1 to WS-Cc3-Years
110400      end-if.
110500      move "DTA " to WS-Series-Select.
110600      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
110700      perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
110800      if WS-Lp-Value-P = 1
110900          compute WS-Sr-Value = WS-Lp-Value * -1
111000          move 1     to WS-Sr-Value-P
111100          move -1.0  to WS-Sr-Low
111200          move 0.00  to WS-Sr-High
111300          perform zz870-Score-Range thru zz870-Score-Range-Exit
111400          add 1 to WS-Cc3-Count
111500          move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
111600          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
111700          move 1 to WS-Cc3-Years
111800      end-if.
111900      move "CURR" to WS-Series-Select.
112000      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
112100      perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
112200      if WS-Lp-Value-P = 1
112300          move WS-Lp-Value to WS-Sr-Value
112400          move 1            to WS-Sr-Value-P
112500          move 1.0          to WS-Sr-Low
112600          move 3.0          to WS-Sr-High
112700          perform zz870-Score-Range thru zz870-Score-Range-Exit
112800          add 1 to WS-Cc3-Count
112900          move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
113000          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
113100          move 1 to WS-Cc3-Years
113200      end-if.
113300      move "QUIC" to WS-Series-Select.
113400      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
113500      perform zz805-Latest-Present thru zz805-Latest-Present-Exit.
113600      if WS-Lp-Value-P = 1
113700          move WS-Lp-Value to WS-Sr-Value
113800          move 1            to WS-Sr-Value-P
113900          move 0.7          to WS-Sr-Low
114000          move 2.0          to WS-Sr-High
114100          perform zz870-Score-Range thru zz870-Score-Range-Exit
114200          add 1 to WS-Cc3-Count
114300          move WS-Sr-Result   to WS-Mim-Value (WS-Cc3-Count)
114400          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc3-Count)
114500          move 1 to WS-Cc3-Years
114600      end-if.
114700      move WS-Cc3-Count to WS-Mim-Count.
114800      perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
114900      move WS-Mim-Result   to Res-Finstr-Score.
115000      move WS-Mim-Result-P to Res-Finstr-Score-P.
115100      if WS-Cc3-Years = 0
115200          move 0 to Res-Finstr-Conf
115300      else
115400          compute Res-Finstr-Conf rounded = WS-Cc3-Years / 5
115500      end-if.
115600  cc300-Financial-Strength-Exit.
115700      exit.
115800*
115900*>  Stability - relative volatility of net income and fcf (sample
116000*>  stddev over +-mean), plain volatility of operating margin, off
116100*>  the last up to 5 present years of each, needs 3 to qualify.
116200  cc400-Stability.
116300      move 0 to WS-Cc4-Count WS-Cc4-Years.
116400      move "FNI " to WS-Series-Select.
116500      perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
116600      perform zz825-Coverage-Stats-Amt thru zz825-Coverage-Stats-Amt-Exit.
116700      if WS-Stat-Qualify = 1
116800          if WS-Stat-Mean < zero
116900              compute WS-Abs-Mean = WS-Stat-Mean * -1
117000          else
117100              move WS-Stat-Mean to WS-Abs-Mean
117200          end-if
117300          compute WS-Sr-Value rounded =
117400              (WS-Stat-Stddev / (WS-Abs-Mean + 0.000001)) * -1
117500          move 1    to WS-Sr-Value-P
117600          move -1.0 to WS-Sr-Low
117700          move 0.00 to WS-Sr-High
117800          perform zz870-Score-Range thru zz870-Score-Range-Exit
117900          add 1 to WS-Cc4-Count
118000          move WS-Sr-Result   to WS-Mim-Value (WS-Cc4-Count)
118100          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc4-Count)
118200          if WS-Stat-Used > WS-Cc4-Years
118300              move WS-Stat-Used to WS-Cc4-Years
118400          end-if
118500      end-if.
118600      move "FFCF" to WS-Series-Select.
118700      perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
118800      perform zz825-Coverage-Stats-Amt thru zz825-Coverage-Stats-Amt-Exit.
118900      if WS-Stat-Qualify = 1
119000          if WS-Stat-Mean < zero
119100              compute WS-Abs-Mean = WS-Stat-Mean * -1
119200          else
119300              move WS-Stat-Mean to WS-Abs-Mean
119400          end-if
119500          compute WS-Sr-Value rounded =
119600              (WS-Stat-Stddev / (WS-Abs-Mean + 0.000001)) * -1
119700          move 1    to WS-Sr-Value-P
119800          move -1.0 to WS-Sr-Low
119900          move 0.00 to WS-Sr-High
120000          perform zz870-Score-Range thru zz870-Score-Range-Exit
120100          add 1 to WS-Cc4-Count
120200          move WS-Sr-Result   to WS-Mim-Value (WS-Cc4-Count)
120300          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc4-Count)
120400          if WS-Stat-Used > WS-Cc4-Years
120500              move WS-Stat-Used to WS-Cc4-Years
120600          end-if
120700      end-if.
120800      move "OM  " to WS-Series-Select.
120900      perform zz700-Copy-Series thru zz700-Copy-Series-Exit.
121000      perform zz835-Coverage-Stats-Rat thru zz835-Coverage-Stats-Rat-Exit.
121100      if WS-RStat-Qualify = 1
121200          compute WS-Sr-Value = WS-RStat-Stddev * -1
121300          move 1     to WS-Sr-Value-P
121400          move -0.15 to WS-Sr-Low
121500          move 0.00  to WS-Sr-High
121600          perform zz870-Score-Range thru zz870-Score-Range-Exit
121700          add 1 to WS-Cc4-Count
121800          move WS-Sr-Result   to WS-Mim-Value (WS-Cc4-Count)
121900          move WS-Sr-Result-P to WS-Mim-Value-P (WS-Cc4-Count)
122000          if WS-RStat-Used > WS-Cc4-Years
122100              move WS-RStat-Used to WS-Cc4-Years
122200          end-if
122300      end-if.
122400      move WS-Cc4-Count to WS-Mim-Count.
122500      perform zz815-Mean-Ignore-Missing thru zz815-Mean-Ignore-Missing-Exit.
122600      move WS-Mim-Result   to Res-Stable-Score.
122700      move WS-Mim-Result-P to Res-Stable-Score-P.
122800      if WS-Cc4-Years = 0
122900          move 0 to Res-Stable-Conf
123000      else
123100          compute Res-Stable-Conf rounded = WS-Cc4-Years / 5
123200      end-if.
123300  cc400-Stability-Exit.
123400      exit.
123500*
123600*>  Overall quality is the confidence-weighted mean of whichever of
123700*>  the four dimensions scored, at least two must be present.
123800  cc900-Aggregate-Quality.
123900      move Res-Profit-Score    to WS-Agg-Value (1).
124000      move Res-Profit-Score-P  to WS-Agg-Flag (1).
124100      move Res-Profit-Conf     to WS-Agg-Conf (1).
124200      move Res-Growth-Score    to WS-Agg-Value (2).
124300      move Res-Growth-Score-P  to WS-Agg-Flag (2).
124400      move Res-Growth-Conf     to WS-Agg-Conf (2).
124500      move Res-Finstr-Score    to WS-Agg-Value (3).
124600      move Res-Finstr-Score-P  to WS-Agg-Flag (3).
124700      move Res-Finstr-Conf     to WS-Agg-Conf (3).
124800      move Res-Stable-Score    to WS-Agg-Value (4).
124900      move Res-Stable-Score-P  to WS-Agg-Flag (4).
125000      move Res-Stable-Conf     to WS-Agg-Conf (4).
125100      move 4 to WS-Agg-Count.
125200      move 2 to WS-Agg-Min-Valid.
125300      perform zz810-Coverage-Aggregate thru zz810-Coverage-Aggregate-Exit.
125400      move WS-Agg-Result      to Res-Quality-Score.
125500      move WS-Agg-Result-P    to Res-Quality-Score-P.
125600      move WS-Agg-Result-Conf to Res-Quality-Conf.
125700  cc900-Aggregate-Quality-Exit.
125800      exit.
125900*
126000*****************************************************************
126100*  DD000 - VALUATION                                              *
126200*  Normalised free cash flow, company growth/discount rates,      *
126300*  three scenarios each running DCF / owner earnings / multiples  *
126400*  off their own assumptions, base scenario doubling as the       *
126500*  headline fair value.                                           *
126600*****************************************************************
126700  dd000-Value-Company section.
126800  dd000-Value-Company-Start.
126900      perform dd050-Normalize-Fcf  thru dd050-Normalize-Fcf-Exit.
127000      perform dd060-Growth-Discount thru dd060-Growth-Discount-Exit.
127100      move 1 to WS-Scn-Ix.
127200      perform dd100-One-Scenario thru dd100-One-Scenario-Exit
127300          varying WS-Scn-Ix from 1 by 1 until WS-Scn-Ix > 3.
127400  dd000-Value-Company-Exit.
127500      exit.
127600*
127700*>  Normalised fcf = mean of the fcf figures among the last 5 rows,
127800*>  missing ones skipped; missing only if all 5 are missing - looser
127900*>  than the usual 3-of-5 coverage rule, one good year is enough to
128000*>  seed a valuation.
128100  dd050-Normalize-Fcf.
128200      move "FFCF" to WS-Series-Select.
128300      perform zz705-Copy-Series-Amt thru zz705-Copy-Series-Amt-Exit.
128400      move 0 to WS-Stat-Used.
128500      set SerA-Ix to WS-Fund-Count.
128600      perform zz826-Collect-Stat5
128700          until WS-Stat-Used = 5 or SerA-Ix < 1.
128800      if WS-Stat-Used < 1
128900          move 0 to WS-Norm-Fcf-P
129000      else
129100          move 0 to WS-Stat-Sum
129200          perform zz827-Sum-Stat5 varying WS-Stat-Ix from 1 by 1
129300              until WS-Stat-Ix > WS-Stat-Used
129400          compute WS-Norm-Fcf rounded = WS-Stat-Sum / WS-Stat-Used
129500          move 1 to WS-Norm-Fcf-P
129600      end-if.
129700  dd050-Normalize-Fcf-Exit.
129800      exit.
129900*
130000*>  Company growth rate g - mean of the latest revenue and free
130100*>  cash flow 3yr cagrs, whichever of the two is on file, missing
130200*>  if neither is; clamped 2%-10%, too tight a band to run a
130300*>  perpetuity off a number outside it.  Base discount rate r - 8%
130400*>  plus 4% times the latest debt/assets ratio, 10% flat if that
130500*>  ratio is not known; clamped 7%-12% either way.
130600  dd060-Growth-Discount.
130700      set Met-Ix to WS-Fund-Count.
130800      move 0 to WS-Cgr-Used.
130900      move zero to WS-Cgr-Sum.
131000      if MT-Revenue-Cagr-3Y-P (Met-Ix) = 1
131100          add MT-Revenue-Cagr-3Y (Met-Ix) to WS-Cgr-Sum
131200          add 1 to WS-Cgr-Used
131300      end-if.
131400      if MT-Fcf-Cagr-3Y-P (Met-Ix) = 1
131500          add MT-Fcf-Cagr-3Y (Met-Ix) to WS-Cgr-Sum
131600          add 1 to WS-Cgr-Used
131700      end-if.
131800      if WS-Cgr-Used = 0
131900          move 0 to WS-Base-Growth-G-P
132000      else
132100          compute WS-Base-Growth-G rounded = WS-Cgr-Sum / WS-Cgr-Used
132200          if WS-Base-Growth-G < 0.02 move 0.02 to WS-Base-Growth-G end-if
132300          if WS-Base-Growth-G > 0.10 move 0.10 to WS-Base-Growth-G end-if
132400          move 1 to WS-Base-Growth-G-P
132500      end-if.
132600      move MT-Debt-To-Assets-P (Met-Ix) to WS-Latest-Dta-P.
132700      if WS-Latest-Dta-P = 1
132800          move MT-Debt-To-Assets (Met-Ix) to WS-Latest-Dta
132900          compute WS-Discount-R rounded = 0.08 + (0.04 * WS-Latest-Dta)
133000      else
133100          move 0.10 to WS-Discount-R
133200      end-if.
133300      if WS-Discount-R < 0.07 move 0.07 to WS-Discount-R end-if.
133400      if WS-Discount-R > 0.12 move 0.12 to WS-Discount-R end-if.
133500  dd060-Growth-Discount-Exit.
133600      exit.
133700*
133800*>  One of base/bull/bear - each gets its own growth rate, discount
133900*>  rate, terminal growth and fair p/e off the company numbers above,
134000*>  then runs the dcf, owner earnings and multiples legs under those
134100*>  assumptions and means whichever of the three come back present.
134200*>  Base doubles as the headline valuation the rating section reads.
134300  dd100-One-Scenario.
134400      evaluate WS-Scn-Ix
134500          when 1
134600              move "BASE" to Res-Scn-Name (WS-Scn-Ix)
134700              move WS-Base-Growth-G   to WS-Scn-Growth-G
134800              move WS-Base-Growth-G-P to WS-Scn-Growth-G-P
134900              move WS-Discount-R      to WS-Scn-Discount-R
135000              move 0.02               to WS-Scn-Terminal-G
135100              move 15                 to WS-Scn-Fair-Pe
135200          when 2
135300              move "BULL" to Res-Scn-Name (WS-Scn-Ix)
135400              move WS-Base-Growth-G-P to WS-Scn-Growth-G-P
135500              if WS-Base-Growth-G-P = 1
135600                  compute WS-Scn-Growth-G = WS-Base-Growth-G + 0.02
135700                  if WS-Scn-Growth-G < 0.02 move 0.02 to WS-Scn-Growth-G end-if
135800                  if WS-Scn-Growth-G > 0.12 move 0.12 to WS-Scn-Growth-G end-if
135900              end-if
136000              compute WS-Scn-Discount-R = WS-Discount-R - 0.01
136100              if WS-Scn-Discount-R < 0.07 move 0.07 to WS-Scn-Discount-R end-if
136200              if WS-Scn-Discount-R > 0.12 move 0.12 to WS-Scn-Discount-R end-if
136300              move 0.03 to WS-Scn-Terminal-G
136400              move 18   to WS-Scn-Fair-Pe
136500          when 3
136600              move "BEAR" to Res-Scn-Name (WS-Scn-Ix)
136700              move WS-Base-Growth-G-P to WS-Scn-Growth-G-P
136800              if WS-Base-Growth-G-P = 1
136900                  compute WS-Scn-Growth-G = WS-Base-Growth-G - 0.01
137000                  if WS-Scn-Growth-G < 0.00 move 0.00 to WS-Scn-Growth-G end-if
137100                  if WS-Scn-Growth-G > 0.08 move 0.08 to WS-Scn-Growth-G end-if
137200              end-if
137300              compute WS-Scn-Discount-R = WS-Discount-R + 0.01
137400              if WS-Scn-Discount-R < 0.07 move 0.07 to WS-Scn-Discount-R end-if
137500              if WS-Scn-Discount-R > 0.13 move 0.13 to WS-Scn-Discount-R end-if
137600              move 0.015 to WS-Scn-Terminal-G
137700              move 12    to WS-Scn-Fair-Pe
137800      end-evaluate.
137900      move WS-Scn-Growth-G     to Res-Scn-Growth-Rate (WS-Scn-Ix).
138000      move WS-Scn-Growth-G-P   to Res-Scn-Growth-Rate-P (WS-Scn-Ix).
138100      move WS-Scn-Discount-R   to Res-Scn-Discount-Rate (WS-Scn-Ix).
138200      move WS-Scn-Terminal-G   to Res-Scn-Terminal-G (WS-Scn-Ix).
138300      move WS-Scn-Fair-Pe      to Res-Scn-Fair-Pe (WS-Scn-Ix).
138400      set Fnd-Ix to WS-Fund-Count.
138500      set Met-Ix to WS-Fund-Count.
138600      perform dd300-Scn-Dcf            thru dd300-Scn-Dcf-Exit.
138700      perform dd400-Scn-Owner-Earnings thru dd400-Scn-Owner-Earnings-Exit.
138800      perform dd500-Scn-Multiples      thru dd500-Scn-Multiples-Exit.
138900      move zero to WS-Agg-Sum.
139000      move 0    to WS-Present-Count.
139100      if WS-Dcf-Value-P = 1
139200          add WS-Dcf-Value to WS-Agg-Sum
139300          add 1 to WS-Present-Count
139400      end-if.
139500      if WS-Oe-Value-P = 1
139600          add WS-Oe-Value to WS-Agg-Sum
139700          add 1 to WS-Present-Count
139800      end-if.
139900      if WS-Mult-Value-P = 1
140000          add WS-Mult-Value to WS-Agg-Sum
140100          add 1 to WS-Present-Count
140200      end-if.
140300      if WS-Present-Count = 0
140400          move 0 to Res-Scn-Fair-Value-P (WS-Scn-Ix)
140500          move 0 to Res-Scn-Conf (WS-Scn-Ix)
140600      else
140700          compute Res-Scn-Fair-Value (WS-Scn-Ix) rounded =
140800              WS-Agg-Sum / WS-Present-Count
140900          move 1 to Res-Scn-Fair-Value-P (WS-Scn-Ix)
141000          compute Res-Scn-Conf (WS-Scn-Ix) rounded =
141100              WS-Present-Count / 3
141200      end-if.
141300      if WS-Scn-Ix = 1
141400          move WS-Dcf-Value             to Res-Dcf-Value
141500          move WS-Dcf-Value-P           to Res-Dcf-Value-P
141600          move WS-Oe-Value              to Res-Owner-Earn-Value
141700          move WS-Oe-Value-P            to Res-Owner-Earn-Value-P
141800          move WS-Mult-Value            to Res-Multiples-Value
141900          move WS-Mult-Value-P          to Res-Multiples-Value-P
142000          move Res-Scn-Fair-Value (1)   to Res-Fair-Value
142100          move Res-Scn-Fair-Value-P (1) to Res-Fair-Value-P
142200          move Res-Scn-Conf (1)         to Res-Valuation-Conf
142300      end-if.
142400  dd100-One-Scenario-Exit.
142500      exit.
142600*
142700*>  Dcf leg of the current scenario - five year projection of the
142800*>  normalised fcf grown at the scenario rate, Gordon growth terminal
142900*>  value off the scenario terminal growth, both discounted at the
143000*>  scenario rate for an enterprise value, netted to equity and
143100*>  divided down to a per share figure by dd120.  Missing if fcf0
143200*>  or g is missing, or r does not clear g.
143300  dd110-Pv-One-Year.
143400      if WS-Yr > 1
143500          compute WS-Fcf-Year rounded =
143600              WS-Fcf-Year * (1 + WS-Scn-Growth-G)
143700      end-if.
143800      compute WS-Disc-Factor =
143900          1 / ((1 + WS-Scn-Discount-R) ** WS-Yr).
144000      compute WS-Pv-Year rounded = WS-Fcf-Year * WS-Disc-Factor.
144100      add WS-Pv-Year to WS-Pv-Sum.
144200  dd110-Pv-One-Year-Exit.
144300      exit.
144400*
144500  dd120-Enterprise-To-Share.
144600      if WS-Ev-Value-P = 1 and FT-Shares-P (Fnd-Ix) = 1
144700             and FT-Shares (Fnd-Ix) > WS-Epsilon
144800          if MT-Net-Debt-P (Met-Ix) = 1
144900              compute WS-Eq-Value = WS-Ev-Value - MT-Net-Debt (Met-Ix)
145000          else
145100              move WS-Ev-Value to WS-Eq-Value
145200          end-if
145300          compute WS-Share-Result rounded = WS-Eq-Value / FT-Shares (Fnd-Ix)
145400          move 1 to WS-Share-Result-P
145500      else
145600          move 0 to WS-Share-Result-P
145700      end-if.
145800  dd120-Enterprise-To-Share-Exit.
145900      exit.
146000*
146100  dd300-Scn-Dcf.
146200      if WS-Norm-Fcf-P = 1 and WS-Scn-Growth-G-P = 1
146300             and WS-Scn-Discount-R > WS-Scn-Growth-G
146400          move WS-Norm-Fcf to WS-Fcf-Year
146500          move zero to WS-Pv-Sum
146600          perform dd110-Pv-One-Year thru dd110-Pv-One-Year-Exit
146700              varying WS-Yr from 1 by 1 until WS-Yr > 5
146800          compute WS-Terminal-Value =
146900              (WS-Fcf-Year * (1 + WS-Scn-Terminal-G)) /
147000              (WS-Scn-Discount-R - WS-Scn-Terminal-G)
147100          compute WS-Disc-Factor =
147200              1 / ((1 + WS-Scn-Discount-R) ** 5)
147300          compute WS-Pv-Sum rounded =
147400              WS-Pv-Sum + (WS-Terminal-Value * WS-Disc-Factor)
147500          move WS-Pv-Sum to WS-Ev-Value
147600          move 1         to WS-Ev-Value-P
147700          perform dd120-Enterprise-To-Share thru dd120-Enterprise-To-Share-Exit
147800          move WS-Share-Result   to WS-Dcf-Value
147900          move WS-Share-Result-P to WS-Dcf-Value-P
148000      else
148100          move 0 to WS-Dcf-Value-P
148200      end-if.
148300  dd300-Scn-Dcf-Exit.
148400      exit.
148500*
148600*>  Owner earnings leg - normalised fcf grown one year at the
148700*>  scenario rate, capitalised as a level perpetuity at (r - g) for
148800*>  an enterprise value, netted to equity and divided to a per share
148900*>  figure the same way as the dcf leg.  Missing under the same
149000*>  conditions as the dcf leg.
149100  dd400-Scn-Owner-Earnings.
149200      if WS-Norm-Fcf-P = 1 and WS-Scn-Growth-G-P = 1
149300             and WS-Scn-Discount-R > WS-Scn-Growth-G
149400          compute WS-Ev-Value rounded =
149500              (WS-Norm-Fcf * (1 + WS-Scn-Growth-G)) /
149600              (WS-Scn-Discount-R - WS-Scn-Growth-G)
149700          move 1 to WS-Ev-Value-P
149800          perform dd120-Enterprise-To-Share thru dd120-Enterprise-To-Share-Exit
149900          move WS-Share-Result   to WS-Oe-Value
150000          move WS-Share-Result-P to WS-Oe-Value-P
150100      else
150200          move 0 to WS-Oe-Value-P
150300      end-if.
150400  dd400-Scn-Owner-Earnings-Exit.
150500      exit.
150600*
150700*>  Multiples leg - already per share, no enterprise/equity netting
150800*>  needed.  Latest trailing eps times the scenario fair p/e;
150900*>  missing if eps is nil or negative.
151000  dd500-Scn-Multiples.
151100      if MT-Earnings-Per-Share-P (Met-Ix) = 1
151200             and MT-Earnings-Per-Share (Met-Ix) > WS-Epsilon
151300          compute WS-Mult-Value rounded =
151400              MT-Earnings-Per-Share (Met-Ix) * WS-Scn-Fair-Pe
151500          move 1 to WS-Mult-Value-P
151600      else
151700          move 0 to WS-Mult-Value-P
151800      end-if.
151900  dd500-Scn-Multiples-Exit.
152000      exit.
152100*
152200*****************************************************************
152300*  EE000 - MARKET STATISTICS off the daily closing price table.  *
152400*****************************************************************
152500  ee000-Market-Stats section.
152600  ee000-Market-Stats-Start.
152700*>  Market price - the metadata quote if the feed left one on file,
152800*>  else the latest close off the price table; trailing returns,
152900*>  volatility and drawdown always run off the close regardless.
153000      if WS-Price-Count = 0
153100          move 0 to Res-Market-Price-P Res-Return-1Y-P Res-Return-3Y-P
153200                     Res-Return-5Y-P Res-Volatility-P Res-Max-Drawdown-P
153300                     Res-Trailing-Pe-P Res-Trailing-Pfcf-P
153400      else
153500          set Prc-Ix to WS-Price-Count
153600          move PT-Close (Prc-Ix) to WS-Mkt-Latest-Price
153700          move 1 to WS-Mkt-Latest-P
153800          if Mta-Current-Price-P = 1
153900              move Mta-Current-Price to Res-Market-Price
154000          else
154100              move WS-Mkt-Latest-Price to Res-Market-Price
154200          end-if
154300          move 1 to Res-Market-Price-P
154400          perform ee100-Trailing-Return thru ee100-Trailing-Return-Exit.
154500          perform ee200-Volatility thru ee200-Volatility-Exit.
154600          perform ee300-Max-Drawdown thru ee300-Max-Drawdown-Exit.
154700          perform ee400-Trailing-Multiples thru ee400-Trailing-Multiples-Exit.
154800      end-if.
154900  ee000-Market-Stats-Exit.
155000      exit.
155100*
155200*>  252/756/1260 trading days back (1/3/5 years), simple total return
155300*>  off the close that many rows before the latest, if that far back
155400*>  exists in the table.
155500  ee100-Trailing-Return.
155600      move 252  to WS-Mkt-Days-Back.
155700      perform ee110-One-Trailing-Return thru ee110-One-Trailing-Return-Exit.
155800      move WS-Mkt-Ret-One   to Res-Return-1Y.
155900      move WS-Mkt-Base-P    to Res-Return-1Y-P.
156000      move 756  to WS-Mkt-Days-Back.
156100      perform ee110-One-Trailing-Return thru ee110-One-Trailing-Return-Exit.
156200      move WS-Mkt-Ret-One   to Res-Return-3Y.
156300      move WS-Mkt-Base-P    to Res-Return-3Y-P.
156400      move 1260 to WS-Mkt-Days-Back.
156500      perform ee110-One-Trailing-Return thru ee110-One-Trailing-Return-Exit.
156600      move WS-Mkt-Ret-One   to Res-Return-5Y.
156700      move WS-Mkt-Base-P    to Res-Return-5Y-P.
156800  ee100-Trailing-Return-Exit.
156900      exit.
157000*
157100  ee110-One-Trailing-Return.
157200      compute WS-Mkt-Target-Ix = WS-Price-Count - WS-Mkt-Days-Back.
157300      if WS-Mkt-Target-Ix < 1
157400          move 0 to WS-Mkt-Base-P
157500      else
157600          set Prc-Ix to WS-Mkt-Target-Ix
157700          move PT-Close (Prc-Ix) to WS-Mkt-Base-Price
157800          if WS-Mkt-Base-Price > WS-Epsilon
157900              compute WS-Mkt-Ret-One rounded =
158000                  (WS-Mkt-Latest-Price / WS-Mkt-Base-Price) - 1
158100              move 1 to WS-Mkt-Base-P
158200          else
158300              move 0 to WS-Mkt-Base-P
158400          end-if
158500      end-if.
158600  ee110-One-Trailing-Return-Exit.
158700      exit.
158800*
158900*>  Annualised volatility - sample stddev of daily simple returns over
159000*>  the whole price table on file, times root-252.  Needs at least 2
159100*>  closes to form one return.
159200  ee200-Volatility.
159300      move zero to WS-Mkt-Ret-Sum WS-Mkt-Ret-Sumsq.
159400      move 0    to WS-Mkt-Ret-Count.
159500      if WS-Price-Count < 2
159600          move 0 to Res-Volatility-P
159700      else
159800          perform ee210-One-Daily-Return thru ee210-One-Daily-Return-Exit
159900              varying Prc-Ix from 2 by 1
160000              until Prc-Ix > WS-Price-Count
160100          if WS-Mkt-Ret-Count < 2
160200              move 0 to Res-Volatility-P
160300          else
160400              compute WS-Mkt-Ret-Mean rounded =
160500                  WS-Mkt-Ret-Sum / WS-Mkt-Ret-Count
160600              compute WS-Mkt-Ret-Var rounded =
160700                  (WS-Mkt-Ret-Sumsq -
160800                   ((WS-Mkt-Ret-Sum * WS-Mkt-Ret-Sum) / WS-Mkt-Ret-Count))
160900                  / (WS-Mkt-Ret-Count - 1)
161000              if WS-Mkt-Ret-Var < zero move zero to WS-Mkt-Ret-Var end-if
161100              move WS-Mkt-Ret-Var to WS-Root-Input
161200              perform zz850-Square-Root thru zz850-Square-Root-Exit
161300              move WS-Root-Result to WS-Mkt-Daily-Vol
161400              compute Res-Volatility rounded =
161500                  WS-Mkt-Daily-Vol * WS-Mkt-Annual-Factor
161600              move 1 to Res-Volatility-P
161700          end-if
161800      end-if.
161900  ee200-Volatility-Exit.
162000      exit.
162100*
162200  ee210-One-Daily-Return.
162300      if PT-Close (Prc-Ix - 1) > WS-Epsilon
162400          compute WS-Mkt-Ret-One rounded =
162500              (PT-Close (Prc-Ix) / PT-Close (Prc-Ix - 1)) - 1
162600          add WS-Mkt-Ret-One to WS-Mkt-Ret-Sum
162700          compute WS-Mkt-Ret-Sumsq =
162800              WS-Mkt-Ret-Sumsq + (WS-Mkt-Ret-One * WS-Mkt-Ret-One)
162900          add 1 to WS-Mkt-Ret-Count
163000      end-if.
163100  ee210-One-Daily-Return-Exit.
163200      exit.
163300*
163400*>  Maximum peak to trough drawdown over the whole price history.
163500  ee300-Max-Drawdown.
163600      set Prc-Ix to 1.
163700      move PT-Close (1) to WS-Mkt-Peak.
163800      move zero to WS-Mkt-Max-Drawdown.
163900      perform ee310-One-Drawdown-Step thru ee310-One-Drawdown-Step-Exit
164000          varying Prc-Ix from 1 by 1 until Prc-Ix > WS-Price-Count.
164100      move WS-Mkt-Max-Drawdown to Res-Max-Drawdown.
164200      move 1 to Res-Max-Drawdown-P.
164300  ee300-Max-Drawdown-Exit.
164400      exit.
164500*
164600  ee310-One-Drawdown-Step.
164700      if PT-Close (Prc-Ix) > WS-Mkt-Peak
164800          move PT-Close (Prc-Ix) to WS-Mkt-Peak
164900      else
165000          if WS-Mkt-Peak > WS-Epsilon
165100              compute WS-Mkt-Drawdown rounded =
165200                  (PT-Close (Prc-Ix) / WS-Mkt-Peak) - 1
165300              if WS-Mkt-Drawdown < WS-Mkt-Max-Drawdown
165400                  move WS-Mkt-Drawdown to WS-Mkt-Max-Drawdown
165500              end-if
165600          end-if
165700      end-if.
165800  ee310-One-Drawdown-Step-Exit.
165900      exit.
166000*
166100*>  Trailing p/e and p/fcf off the latest annual eps/fcf-per-share
166200*>  and the market price (metadata quote over the last close).
166300  ee400-Trailing-Multiples.
166400      set Met-Ix to WS-Fund-Count.
166500      if MT-Earnings-Per-Share-P (Met-Ix) = 1
166600             and MT-Earnings-Per-Share (Met-Ix) > WS-Epsilon
166700          compute Res-Trailing-Pe rounded =
166800              Res-Market-Price / MT-Earnings-Per-Share (Met-Ix)
166900          move 1 to Res-Trailing-Pe-P
167000      else
167100          move 0 to Res-Trailing-Pe-P
167200      end-if.
167300      if MT-Fcf-Per-Share-P (Met-Ix) = 1
167400             and MT-Fcf-Per-Share (Met-Ix) > WS-Epsilon
167500          compute Res-Trailing-Pfcf rounded =
167600              Res-Market-Price / MT-Fcf-Per-Share (Met-Ix)
167700          move 1 to Res-Trailing-Pfcf-P
167800      else
167900          move 0 to Res-Trailing-Pfcf-P
168000      end-if.
168100  ee400-Trailing-Multiples-Exit.
168200      exit.
168300*
168400*****************************************************************
168500*  FF000 - RATING - value / market / risk component scores,      *
168600*  weighted into a total, mapped to a buy/hold/sell label.        *
168700*****************************************************************
168800  ff000-Rate-Company section.
168900  ff000-Rate-Company-Start.
169000      perform ff100-Value-Score  thru ff100-Value-Score-Exit.
169100      perform ff200-Market-Score thru ff200-Market-Score-Exit.
169200      perform ff300-Risk-Score   thru ff300-Risk-Score-Exit.
169300      perform ff900-Total-Score  thru ff900-Total-Score-Exit.
169400  ff000-Rate-Company-Exit.
169500      exit.
169600*
169700*>  Value score - 50 if fair value or price is not known or price is
169800*>  not positive; else 50 plus the fair/price upside times 100,
169900*>  clamped 0-100.  Upside itself is worked out later in gg000.
170000  ff100-Value-Score.
170100      if Res-Fair-Value-P = 0 or Res-Current-Price-P = 0
170200             or Res-Current-Price not > WS-Epsilon
170300          move 50 to Res-Value-Score
170400      else
170500          compute Res-Value-Score rounded =
170600              50 + (((Res-Fair-Value / Res-Current-Price) - 1) * 100)
170700          if Res-Value-Score < 0   move 0   to Res-Value-Score end-if
170800          if Res-Value-Score > 100 move 100 to Res-Value-Score end-if
170900      end-if.
171000  ff100-Value-Score-Exit.
171100      exit.
171200*
171300*>  Market score - starts at 100, loses volatility times 100 when
171400*>  volatility is known, gains max drawdown times 50 when drawdown
171500*>  is known (drawdown runs zero or negative so this still trims the
171600*>  score), clamped 0-100.
171700  ff200-Market-Score.
171800      move 100 to WS-Scr-Running.
171900      if Res-Volatility-P = 1
172000          compute WS-Scr-Running = WS-Scr-Running - (Res-Volatility * 100)
172100      end-if.
172200      if Res-Max-Drawdown-P = 1
172300          compute WS-Scr-Running = WS-Scr-Running + (Res-Max-Drawdown * 50)
172400      end-if.
172500      if WS-Scr-Running < 0   move 0   to WS-Scr-Running end-if.
172600      if WS-Scr-Running > 100 move 100 to WS-Scr-Running end-if.
172700      move WS-Scr-Running to Res-Market-Score.
172800  ff200-Market-Score-Exit.
172900      exit.
173000*
173100*>  Risk score - starts at 100, loses volatility times 80 when
173200*>  volatility is known, loses a flat 20 more when price and fair
173300*>  value are both known and price has run ahead of fair value,
173400*>  clamped 0-100.
173500  ff300-Risk-Score.
173600      move 100 to WS-Scr-Running.
173700      if Res-Volatility-P = 1
173800          compute WS-Scr-Running = WS-Scr-Running - (Res-Volatility * 80)
173900      end-if.
174000      if Res-Fair-Value-P = 1 and Res-Current-Price-P = 1
174100             and Res-Current-Price > Res-Fair-Value
174200          subtract 20 from WS-Scr-Running
174300      end-if.
174400      if WS-Scr-Running < 0   move 0   to WS-Scr-Running end-if.
174500      if WS-Scr-Running > 100 move 100 to WS-Scr-Running end-if.
174600      move WS-Scr-Running to Res-Risk-Score.
174700  ff300-Risk-Score-Exit.
174800      exit.
174900*
175000*>  Total - weighted mean of value/quality/market/risk by their own
175100*>  confidence weights (v_conf = valuation confidence, q_conf =
175200*>  quality confidence, m_conf = 1 if volatility or drawdown known,
175300*>  r_conf = 1 if volatility known or price and fair value both
175400*>  known), falling back to a plain mean of the four when the
175500*>  weights sum to nothing.  Score confidence is the mean of the
175600*>  four weights.  Buy at 75 or over, sell under 55, hold between.
175700  ff900-Total-Score.
175800      move Res-Valuation-Conf to WS-V-Conf.
175900      if Res-Quality-Score-P = 1
176000          move Res-Quality-Conf to WS-Q-Conf
176100      else
176200          move zero to WS-Q-Conf
176300      end-if.
176400      if Res-Volatility-P = 1 or Res-Max-Drawdown-P = 1
176500          move 1 to WS-M-Conf
176600      else
176700          move zero to WS-M-Conf
176800      end-if.
176900      if Res-Volatility-P = 1
177000          move 1 to WS-R-Conf
177100      else
177200          if Res-Current-Price-P = 1 and Res-Fair-Value-P = 1
177300              move 1 to WS-R-Conf
177400          else
177500              move zero to WS-R-Conf
177600          end-if
177700      end-if.
177800      compute WS-Wt-Sum = WS-V-Conf + WS-Q-Conf + WS-M-Conf + WS-R-Conf.
177900      if Res-Quality-Score-P = 1
178000          move Res-Quality-Score to WS-Val-Score
178100      else
178200          move 50 to WS-Val-Score
178300      end-if.
178400      if WS-Wt-Sum > WS-Epsilon
178500          compute WS-Wtd-Sum =
178600              (Res-Value-Score * WS-V-Conf) + (WS-Val-Score * WS-Q-Conf) +
178700              (Res-Market-Score * WS-M-Conf) + (Res-Risk-Score * WS-R-Conf)
178800          compute Res-Total-Score rounded = WS-Wtd-Sum / WS-Wt-Sum
178900      else
179000          compute Res-Total-Score rounded =
179100              (Res-Value-Score + WS-Val-Score +
179200               Res-Market-Score + Res-Risk-Score) / 4
179300      end-if.
179400      compute Res-Score-Conf rounded =
179500          (WS-V-Conf + WS-Q-Conf + WS-M-Conf + WS-R-Conf) / 4.
179600      if Res-Total-Score >= 75
179700          move "BUY " to Res-Rating-Label
179800      else
179900          if Res-Total-Score >= 55
180000              move "HOLD" to Res-Rating-Label
180100          else
180200              move "SELL" to Res-Rating-Label
180300          end-if
180400      end-if.
180500  ff900-Total-Score-Exit.
180600      exit.
180700*
180800*****************************************************************
180900*  GG000 - ASSEMBLER - final tidy up of the result block before  *
181000*  the report is printed.                                        *
181100*****************************************************************
181200  gg000-Assemble-Result section.
181300  gg000-Assemble-Result-Start.
181400      move Mta-Current-Price   to Res-Current-Price.
181500      move Mta-Current-Price-P to Res-Current-Price-P.
181600      if Res-Current-Price-P = 0 and Res-Market-Price-P = 1
181700          move Res-Market-Price   to Res-Current-Price
181800          move 1                   to Res-Current-Price-P
181900      end-if.
182000*>  Upside - fair value against current price, only when both are
182100*>  on file and price is positive.
182200      if Res-Fair-Value-P = 1 and Res-Current-Price-P = 1
182300             and Res-Current-Price > WS-Epsilon
182400          compute Res-Upside rounded =
182500              (Res-Fair-Value / Res-Current-Price) - 1
182600          move 1 to Res-Upside-P
182700      else
182800          move 0 to Res-Upside-P
182900      end-if.
183000  gg000-Assemble-Result-Exit.
183100      exit.
183200*
183300*****************************************************************
183400*  HH000 - call the report writer sub program.                   *
183500*****************************************************************
183600  hh000-Call-Report section.
183700  hh000-Call-Report-Start.
183800      call "stkrgstr" using STK-Meta-Record
183900                            STK-Result-Block
184000                            STK-Metric-Record.
184100  hh000-Call-Report-Exit.
184200      exit.
184300*
184400*****************************************************************
184500*  ZZ700 UP - COVERAGE HELPERS                                   *
184600*  Common series-copy, coverage-fallback, aggregate and root      *
184700*  finding routines used throughout Quality / Valuation / Market. *
184800*****************************************************************
184900*
185000*>  Copy a ratio scale metric column into WS-Series for year 1 thru
185100*>  the fundamentals row count, selected by WS-Series-Select.
185200  zz700-Copy-Series section.
185300  zz700-Copy-Series-Start.
185400      perform zz701-Copy-One-Ratio thru zz701-Copy-One-Ratio-Exit
185500          varying Ser-Ix from 1 by 1 until Ser-Ix > WS-Fund-Count.
185600  zz700-Copy-Series-Exit.
185700      exit.
185800*
185900  zz701-Copy-One-Ratio.
186000      evaluate WS-Series-Select
186100          when "OM  "
186200              move MT-Operating-Margin (Ser-Ix)   to WS-Series-Value (Ser-Ix)
186300              move MT-Operating-Margin-P (Ser-Ix) to WS-Series-Value-P (Ser-Ix)
186400          when "NM  "
186500              move MT-Net-Margin (Ser-Ix)          to WS-Series-Value (Ser-Ix)
186600              move MT-Net-Margin-P (Ser-Ix)        to WS-Series-Value-P (Ser-Ix)
186700          when "DTE "
186800              move MT-Debt-To-Equity (Ser-Ix)   to WS-Series-Value (Ser-Ix)
186900              move MT-Debt-To-Equity-P (Ser-Ix) to WS-Series-Value-P (Ser-Ix)
187000          when "DTA "
187100              move MT-Debt-To-Assets (Ser-Ix)   to WS-Series-Value (Ser-Ix)
187200              move MT-Debt-To-Assets-P (Ser-Ix) to WS-Series-Value-P (Ser-Ix)
187300          when "CURR"
187400              move MT-Current-Ratio (Ser-Ix)    to WS-Series-Value (Ser-Ix)
187500              move MT-Current-Ratio-P (Ser-Ix)  to WS-Series-Value-P (Ser-Ix)
187600          when "QUIC"
187700              move MT-Quick-Ratio (Ser-Ix)      to WS-Series-Value (Ser-Ix)
187800              move MT-Quick-Ratio-P (Ser-Ix)    to WS-Series-Value-P (Ser-Ix)
187900      end-evaluate.
188000  zz701-Copy-One-Ratio-Exit.
188100      exit.
188200*
188300*>  Copy a dollar scale fundamentals column into WS-Series-Amt.
188400  zz705-Copy-Series-Amt section.
188500  zz705-Copy-Series-Amt-Start.
188600      perform zz706-Copy-One-Amt thru zz706-Copy-One-Amt-Exit
188700          varying SerA-Ix from 1 by 1 until SerA-Ix > WS-Fund-Count.
188800  zz705-Copy-Series-Amt-Exit.
188900      exit.
189000*
189100  zz706-Copy-One-Amt.
189200      evaluate WS-Series-Select
189300          when "FREV"
189400              move FT-Total-Revenue (SerA-Ix)   to WS-Series-Amt-Value (SerA-Ix)
189500              move FT-Total-Revenue-P (SerA-Ix) to WS-Series-Amt-Value-P (SerA-Ix)
189600          when "FNI "
189700              move FT-Net-Income (SerA-Ix)      to WS-Series-Amt-Value (SerA-Ix)
189800              move FT-Net-Income-P (SerA-Ix)    to WS-Series-Amt-Value-P (SerA-Ix)
189900          when "FFCF"
190000              move FT-Free-Cash-Flow (SerA-Ix)  to WS-Series-Amt-Value (SerA-Ix)
190100              move FT-Free-Cash-Flow-P (SerA-Ix) to WS-Series-Amt-Value-P (SerA-Ix)
190200      end-evaluate.
190300  zz706-Copy-One-Amt-Exit.
190400      exit.
190500*
190600*>  Mean of the last up to 5 present values of a ratio scale series
190700*>  already copied into WS-Series, missing if fewer than 3 present.
190800  zz800-Coverage-Fallback section.
190900  zz800-Coverage-Fallback-Start.
191000      move 0 to WS-Cov-Used.
191100      move zero to WS-Cov-Sum.
191200      set Ser-Ix to WS-Fund-Count.
191300      perform zz801-Collect-Backward thru zz801-Collect-Backward-Exit
191400          until WS-Cov-Used = 5 or Ser-Ix < 1.
191500      if WS-Cov-Used < 3
191600          move 0 to WS-Cov-Value-P
191700          move 0 to WS-Cov-Confidence
191800      else
191900          compute WS-Cov-Value rounded = WS-Cov-Sum / WS-Cov-Used
192000          move 1 to WS-Cov-Value-P
192100          compute WS-Cov-Confidence rounded = WS-Cov-Used / 5
192200      end-if.
192300  zz800-Coverage-Fallback-Exit.
192400      exit.
192500*
192600  zz801-Collect-Backward.
192700      if WS-Series-Value-P (Ser-Ix) = 1
192800          add WS-Series-Value (Ser-Ix) to WS-Cov-Sum
192900          add 1 to WS-Cov-Used
193000      end-if.
193100      set Ser-Ix down by 1.
193200  zz801-Collect-Backward-Exit.
193300      exit.
193400*
193500*>  Most recent present value of a ratio series, scanning backward
193600*>  past any missing years, rather than just the last row.
193700  zz805-Latest-Present section.
193800  zz805-Latest-Present-Start.
193900      move 0 to WS-Lp-Value-P.
194000      set Ser-Ix to WS-Fund-Count.
194100      perform zz806-Lp-Scan thru zz806-Lp-Scan-Exit
194200          until WS-Lp-Value-P = 1 or Ser-Ix < 1.
194300  zz805-Latest-Present-Exit.
194400      exit.
194500*
194600  zz806-Lp-Scan.
194700      if WS-Series-Value-P (Ser-Ix) = 1
194800          move WS-Series-Value (Ser-Ix) to WS-Lp-Value
194900          move 1 to WS-Lp-Value-P
195000      end-if.
195100      set Ser-Ix down by 1.
195200  zz806-Lp-Scan-Exit.
195300      exit.
195400*
195500*>  Confidence weighted mean of up to 4 already-scored dimensions,
195600*>  missing unless at least WS-Agg-Min-Valid of them are present.
195700  zz810-Coverage-Aggregate section.
195800  zz810-Coverage-Aggregate-Start.
195900      move 0 to WS-Agg-Used.
196000      move zero to WS-Agg-Sum WS-Agg-Conf-Sum.
196100      perform zz811-Agg-One-Item thru zz811-Agg-One-Item-Exit
196200          varying WS-Agg-Ix from 1 by 1 until WS-Agg-Ix > WS-Agg-Count.
196300      if WS-Agg-Used < WS-Agg-Min-Valid
196400          move 0 to WS-Agg-Result-P
196500          move 0 to WS-Agg-Result-Conf
196600      else
196700          compute WS-Agg-Result rounded = WS-Agg-Sum / WS-Agg-Used
196800          move 1 to WS-Agg-Result-P
196900          compute WS-Agg-Result-Conf rounded = WS-Agg-Conf-Sum / WS-Agg-Used
197000      end-if.
197100  zz810-Coverage-Aggregate-Exit.
197200      exit.
197300*
197400  zz811-Agg-One-Item.
197500      if WS-Agg-Flag (WS-Agg-Ix) = 1
197600          add WS-Agg-Value (WS-Agg-Ix) to WS-Agg-Sum
197700          add WS-Agg-Conf (WS-Agg-Ix)  to WS-Agg-Conf-Sum
197800          add 1 to WS-Agg-Used
197900      end-if.
198000  zz811-Agg-One-Item-Exit.
198100      exit.
198200*
198300*>  Plain mean ignoring missing slots of a small ad hoc component
198400*>  array, missing only if every slot is missing.
198500  zz815-Mean-Ignore-Missing section.
198600  zz815-Mean-Ignore-Missing-Start.
198700      move 0 to WS-Mim-Used.
198800      move zero to WS-Mim-Sum.
198900      perform zz816-Mim-One-Item thru zz816-Mim-One-Item-Exit
199000          varying WS-Mim-Ix from 1 by 1 until WS-Mim-Ix > WS-Mim-Count.
199100      if WS-Mim-Used = 0
199200          move 0 to WS-Mim-Result-P
199300      else
199400          compute WS-Mim-Result rounded = WS-Mim-Sum / WS-Mim-Used
199500          move 1 to WS-Mim-Result-P
199600      end-if.
199700  zz815-Mean-Ignore-Missing-Exit.
199800      exit.
199900*
200000  zz816-Mim-One-Item.
200100      if WS-Mim-Value-P (WS-Mim-Ix) = 1
200200          add WS-Mim-Value (WS-Mim-Ix) to WS-Mim-Sum
200300          add 1 to WS-Mim-Used
200400      end-if.
200500  zz816-Mim-One-Item-Exit.
200600      exit.
200700*
200800*>  Mean and sample stddev of the last up to 5 present values of a
200900*>  dollar scale series already copied into WS-Series-Amt.
201000  zz825-Coverage-Stats-Amt section.
201100  zz825-Coverage-Stats-Amt-Start.
201200      move 0 to WS-Stat-Used.
201300      set SerA-Ix to WS-Fund-Count.
201400      perform zz826-Collect-Stat5 until WS-Stat-Used = 5 or SerA-Ix < 1.
201500      if WS-Stat-Used < 3
201600          move 0 to WS-Stat-Qualify
201700      else
201800          move 1 to WS-Stat-Qualify
201900          move zero to WS-Stat-Sum
202000          perform zz827-Sum-Stat5 varying WS-Stat-Ix from 1 by 1
202100              until WS-Stat-Ix > WS-Stat-Used
202200          compute WS-Stat-Mean rounded = WS-Stat-Sum / WS-Stat-Used
202300          move zero to WS-Stat-Sumsq-Dev
202400          perform zz828-Sumsq-Stat5 varying WS-Stat-Ix from 1 by 1
202500              until WS-Stat-Ix > WS-Stat-Used
202600          if WS-Stat-Used > 1
202700              compute WS-Stat-Variance rounded =
202800                  WS-Stat-Sumsq-Dev / (WS-Stat-Used - 1)
202900              move WS-Stat-Variance to WS-Root-Input
203000              perform zz850-Square-Root thru zz850-Square-Root-Exit
203100              move WS-Root-Result to WS-Stat-Stddev
203200          else
203300              move zero to WS-Stat-Stddev
203400          end-if
203500      end-if.
203600  zz825-Coverage-Stats-Amt-Exit.
203700      exit.
203800*
203900  zz826-Collect-Stat5.
204000      if WS-Series-Amt-Value-P (SerA-Ix) = 1
204100          add 1 to WS-Stat-Used
204200          move WS-Series-Amt-Value (SerA-Ix) to WS-Stat5-Value (WS-Stat-Used)
204300      end-if.
204400      set SerA-Ix down by 1.
204500*
204600  zz827-Sum-Stat5.
204700      add WS-Stat5-Value (WS-Stat-Ix) to WS-Stat-Sum.
204800*
204900  zz828-Sumsq-Stat5.
205000      compute WS-Stat-Dev = WS-Stat5-Value (WS-Stat-Ix) - WS-Stat-Mean.
205100      compute WS-Stat-Sumsq-Dev rounded =
205200          WS-Stat-Sumsq-Dev + (WS-Stat-Dev * WS-Stat-Dev).
205300*
205400*>  Same as zz825 but for a ratio scale series in WS-Series.
205500  zz835-Coverage-Stats-Rat section.
205600  zz835-Coverage-Stats-Rat-Start.
205700      move 0 to WS-RStat-Used.
205800      set Ser-Ix to WS-Fund-Count.
205900      perform zz836-Collect-RStat5 until WS-RStat-Used = 5 or Ser-Ix < 1.
206000      if WS-RStat-Used < 3
206100          move 0 to WS-RStat-Qualify
206200      else
206300          move 1 to WS-RStat-Qualify
206400          move zero to WS-RStat-Sum
206500          perform zz837-Sum-RStat5 varying WS-RStat-Ix from 1 by 1
206600              until WS-RStat-Ix > WS-RStat-Used
206700          compute WS-RStat-Mean rounded = WS-RStat-Sum / WS-RStat-Used
206800          move zero to WS-RStat-Sumsq-Dev
206900          perform zz838-Sumsq-RStat5 varying WS-RStat-Ix from 1 by 1
207000              until WS-RStat-Ix > WS-RStat-Used
207100          if WS-RStat-Used > 1
207200              compute WS-RStat-Variance rounded =
207300                  WS-RStat-Sumsq-Dev / (WS-RStat-Used - 1)
207400              move WS-RStat-Variance to WS-Root-Input
207500              perform zz850-Square-Root thru zz850-Square-Root-Exit
207600              move WS-Root-Result to WS-RStat-Stddev
207700          else
207800              move zero to WS-RStat-Stddev
207900          end-if
208000      end-if.
208100  zz835-Coverage-Stats-Rat-Exit.
208200      exit.
208300*
208400  zz836-Collect-RStat5.
208500      if WS-Series-Value-P (Ser-Ix) = 1
208600          add 1 to WS-RStat-Used
208700          move WS-Series-Value (Ser-Ix) to WS-RStat5-Value (WS-RStat-Used)
208800      end-if.
208900      set Ser-Ix down by 1.
209000*
209100  zz837-Sum-RStat5.
209200      add WS-RStat5-Value (WS-RStat-Ix) to WS-RStat-Sum.
209300*
209400  zz838-Sumsq-RStat5.
209500      compute WS-RStat-Dev = WS-RStat5-Value (WS-RStat-Ix) - WS-RStat-Mean.
209600      compute WS-RStat-Sumsq-Dev rounded =
209700          WS-RStat-Sumsq-Dev + (WS-RStat-Dev * WS-RStat-Dev).
209800*
209900*>  Endpoint CAGR (3rd-from-last present value to last present value)
210000*>  of a dollar scale series already copied into WS-Series-Amt.
210100  zz830-Endpoint-Cagr section.
210200  zz830-Endpoint-Cagr-Start.
210300      move 0 to WS-End-Count.
210400      set SerA-Ix to WS-Fund-Count.
210500      perform zz831-Collect-Last3 thru zz831-Collect-Last3-Exit
210600          until WS-End-Count = 3 or SerA-Ix < 1.
210700      if WS-End-Count < 3
210800          move 0 to WS-End-Cagr-P
210900      else
211000          move WS-Last3 (1) to WS-End-Value.
211100          move WS-Last3 (3) to WS-Start-Value.
211200          if WS-End-Value > zero and WS-Start-Value > zero
211300              compute WS-Root-Input = WS-End-Value / WS-Start-Value
211400              perform zz850-Square-Root thru zz850-Square-Root-Exit
211500              compute WS-End-Cagr rounded = WS-Root-Result - 1
211600              move 1 to WS-End-Cagr-P
211700          else
211800              move 0 to WS-End-Cagr-P
211900          end-if
212000      end-if.
212100  zz830-Endpoint-Cagr-Exit.
212200      exit.
212300*
212400  zz831-Collect-Last3.
212500      if WS-Series-Amt-Value-P (SerA-Ix) = 1
212600          add 1 to WS-End-Count
212700          move WS-Series-Amt-Value (SerA-Ix) to WS-Last3 (WS-End-Count)
212800      end-if.
212900      set SerA-Ix down by 1.
213000  zz831-Collect-Last3-Exit.
213100      exit.
213200*
213300*>  Count of present values in the dollar scale series in
213400*>  WS-Series-Amt, used to pick revenue growth-quality's base.
213500  zz840-Count-Present-Amt section.
213600  zz840-Count-Present-Amt-Start.
213700      move 0 to WS-Present-Count.
213800      perform zz841-Count-One-Amt thru zz841-Count-One-Amt-Exit
213900          varying SerA-Ix from 1 by 1 until SerA-Ix > WS-Fund-Count.
214000  zz840-Count-Present-Amt-Exit.
214100      exit.
214200*
214300  zz841-Count-One-Amt.
214400      if WS-Series-Amt-Value-P (SerA-Ix) = 1
214500          add 1 to WS-Present-Count
214600      end-if.
214700  zz841-Count-One-Amt-Exit.
214800      exit.
214900*
215000*>  Square root by Newton's method - no FUNCTION SQRT on this box.
215100  zz850-Square-Root section.
215200  zz850-Square-Root-Start.
215300      if WS-Root-Input <= zero
215400          move zero to WS-Root-Result
215500      else
215600          move WS-Root-Input to WS-Root-Guess
215700          perform zz851-Sqrt-Step 40 times
215800          move WS-Root-Guess to WS-Root-Result
215900      end-if.
216000  zz850-Square-Root-Exit.
216100      exit.
216200*
216300  zz851-Sqrt-Step.
216400      compute WS-Root-Temp rounded =
216500          (WS-Root-Guess + (WS-Root-Input / WS-Root-Guess)) / 2.
216600      move WS-Root-Temp to WS-Root-Guess.
216700*
216800*>  Cube root by Newton's method.
216900  zz860-Cube-Root section.
217000  zz860-Cube-Root-Start.
217100      if WS-Root-Input <= zero
217200          move zero to WS-Root-Result
217300      else
217400          move WS-Root-Input to WS-Root-Guess
217500          perform zz861-Cube-Step 60 times
217600          move WS-Root-Guess to WS-Root-Result
217700      end-if.
217800  zz860-Cube-Root-Exit.
217900      exit.
218000*
218100  zz861-Cube-Step.
218200      compute WS-Root-Temp rounded =
218300          ((2 * WS-Root-Guess) +
218400           (WS-Root-Input / (WS-Root-Guess * WS-Root-Guess))) / 3.
218500      move WS-Root-Temp to WS-Root-Guess.
218600*
218700*>  Clamp-and-scale a value between a low and high bound to 0-100.
218800  zz870-Score-Range section.
218900  zz870-Score-Range-Start.
219000      if WS-Sr-Value-P not = 1
219100          move 0 to WS-Sr-Result-P
219200      else
219300          compute WS-Sr-Result rounded =
219400              100 * ((WS-Sr-Value - WS-Sr-Low) / (WS-Sr-High - WS-Sr-Low))
219500          if WS-Sr-Result < 0   move 0   to WS-Sr-Result end-if
219600          if WS-Sr-Result > 100 move 100 to WS-Sr-Result end-if
219700          move 1 to WS-Sr-Result-P
219800      end-if.
219900  zz870-Score-Range-Exit.
220000      exit.
