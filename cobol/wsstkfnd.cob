000100*
000200*****************************************************************
000300*                                                               *
000400*   Record Definition For Merged Annual Fundamentals            *
000500*              (Income / Balance Sheet / Cash Flow)             *
000600*        One record per fiscal year, ascending F-Date           *
000700*****************************************************************
000800*  File size 250 bytes (160 data + 17 presence flags + filler).
000900*
001000* THESE FIELD DEFINITIONS CAME FROM THE THREE SEPARATE STATEMENT
001100* EXTRACTS - THE FEED NOW MERGES THEM BY FISCAL DATE BEFORE WE
001200* EVER SEE THE RECORD SO THERE IS ONLY THE ONE FILE TO READ.
001300*
001400* 22/10/25 vbc - Created - replaces the old 3-csv-merge staging.
001500* 05/11/25 vbc - Added a presence flag per amount - a missing
001600*                ratio has to propagate as missing, not zero.
001700* 18/11/25 vbc - Net-Debt-Raw added - some feeds report it direct,
001800*                most don't, so we carry both and prefer reported.
001900*
002000 01  STK-Fund-Record.
002100     03  Fnd-Date                    pic 9(8).    *> fiscal year end, ccyymmdd
002200     03  Fnd-Total-Revenue           pic s9(15)v99 comp-3.
002300     03  Fnd-Gross-Profit            pic s9(15)v99 comp-3.
002400     03  Fnd-Operating-Income        pic s9(15)v99 comp-3.   *> EBIT
002500     03  Fnd-Net-Income              pic s9(15)v99 comp-3.
002600     03  Fnd-Cost-Of-Revenue         pic s9(15)v99 comp-3.
002700     03  Fnd-Total-Equity            pic s9(15)v99 comp-3.
002800     03  Fnd-Total-Debt              pic s9(15)v99 comp-3.
002900     03  Fnd-Cash                    pic s9(15)v99 comp-3.
003000     03  Fnd-St-Invest               pic s9(15)v99 comp-3.
003100     03  Fnd-Net-Debt-Raw            pic s9(15)v99 comp-3.   *> reported net debt, optional
003200     03  Fnd-Current-Assets          pic s9(15)v99 comp-3.
003300     03  Fnd-Current-Liabs           pic s9(15)v99 comp-3.
003400     03  Fnd-Total-Assets            pic s9(15)v99 comp-3.
003500     03  Fnd-Receivables             pic s9(15)v99 comp-3.   *> net receivables
003600     03  Fnd-Inventory               pic s9(15)v99 comp-3.
003700     03  Fnd-Free-Cash-Flow          pic s9(15)v99 comp-3.
003800     03  Fnd-Shares                  pic s9(15)    comp-3.   *> ordinary shares outstanding
003900*>
004000     03  Fnd-Flags.                           *> 1 = present, 0 = missing
004100         05  Fnd-Total-Revenue-P     pic 9.
004200         05  Fnd-Gross-Profit-P      pic 9.
004300         05  Fnd-Operating-Income-P  pic 9.
004400         05  Fnd-Net-Income-P        pic 9.
004500         05  Fnd-Cost-Of-Revenue-P   pic 9.
004600         05  Fnd-Total-Equity-P      pic 9.
004700         05  Fnd-Total-Debt-P        pic 9.
004800         05  Fnd-Cash-P              pic 9.
004900         05  Fnd-St-Invest-P         pic 9.
005000         05  Fnd-Net-Debt-Raw-P      pic 9.
005100         05  Fnd-Current-Assets-P    pic 9.
005200         05  Fnd-Current-Liabs-P     pic 9.
005300         05  Fnd-Total-Assets-P      pic 9.
005400         05  Fnd-Receivables-P       pic 9.
005500         05  Fnd-Inventory-P         pic 9.
005600         05  Fnd-Free-Cash-Flow-P    pic 9.
005700         05  Fnd-Shares-P            pic 9.
005800*>
005900     03  filler                      pic x(73).
006000*
